000100******************************************************************
000200* FECHA       : 28/02/1988                                       *
000300* PROGRAMADOR : RICARDO D. LOPEZ C. (RDLC)                       *
000400* APLICACION  : VENTAS Y CONTROL DE INVENTARIO POS                *
000500* PROGRAMA    : PVTRF01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE TRASLADOS DE INVENTARIO ENTRE SUCURSALES.*
000800*             : DECREMENTA LA SUCURSAL ORIGEN E INCREMENTA LA     *
000900*             : SUCURSAL DESTINO, CON SU PAR DE MOVIMIENTOS.      *
001000* ARCHIVOS    : ADJUST-TRANS=E,PRODUCT-MASTER=E,BRANCH-MASTER=E,  *
001100*             : INVENTORY-MASTER=E/S,MOVEMENT-OUT=S,ERROR-LIST=S  *
001200* ACCION (ES) : E=ENTRADA, S=SALIDA                               *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* CANAL       : BATCH NOCTURNO - INVENTARIO                      *
001500* INSTALADO   : 10/03/1988                                       *
001600* BPM/RATIONAL: 100106                                          *
001700* NOMBRE      : MANTENIMIENTO DE TRASLADOS ENTRE SUCURSALES       *
001800* DESCRIPCION : MANTENIMIENTO                                    *
001900******************************************************************
002000* 1988-02-28 RDLC POS-0188 PROGRAMA ORIGINAL.                    *POS-0188
002100* 2008-11-14 RDLC POS-0277 SE VALIDA EXISTENCIA DISPONIBLE (NO LA POS-0277
002200*                          ACTUAL) EN LA SUCURSAL ORIGEN.         *
002300* 2015-03-20 PEDR POS-0405 LA SUCURSAL DESTINO SE CREA EN EL      POS-0405
002400*                          MAESTRO DE INVENTARIO SI NO EXISTE.    *
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.                    PVTRF01.
002800 AUTHOR.                        RICARDO D. LOPEZ C.
002900 INSTALLATION.                  GERENCIA DE SISTEMAS - POS.
003000 DATE-WRITTEN.                  28/02/1988.
003100 DATE-COMPILED.
003200 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS WKS-CLASE-NUMERICA IS '0' THRU '9'
003800     UPSI-0 WITH OFF STATUS ACCION 'N'
003900                 ON  STATUS ACCION 'S'.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT ADJUST-TRANS      ASSIGN TO ADJUST-TRANS
004300            ORGANIZATION      IS SEQUENTIAL
004400            FILE STATUS       IS FS-AJUSTRAN.
004500     SELECT PRODUCT-MASTER    ASSIGN TO PRODUCT-MASTER
004600            ORGANIZATION      IS SEQUENTIAL
004700            FILE STATUS       IS FS-PRODMAST.
004800     SELECT BRANCH-MASTER     ASSIGN TO BRANCH-MASTER
004900            ORGANIZATION      IS SEQUENTIAL
005000            FILE STATUS       IS FS-BRANMAST.
005100     SELECT INVENTORY-MASTER  ASSIGN TO INVENTORY-MASTER
005200            ORGANIZATION      IS SEQUENTIAL
005300            FILE STATUS       IS FS-INVEMAST.
005400     SELECT MOVEMENT-OUT      ASSIGN TO MOVEMENT-OUT
005500            ORGANIZATION      IS SEQUENTIAL
005600            FILE STATUS       IS FS-MOVSTOCK.
005700     SELECT ERROR-LIST        ASSIGN TO ERROR-LIST
005800            ORGANIZATION      IS LINE SEQUENTIAL
005900            FILE STATUS       IS FS-ERRLINE.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300*1 -->TARJETA DE TRASLADOS ENTRE SUCURSALES
006400 FD  ADJUST-TRANS.
006500     COPY AJUSTRAN.
006600*2 -->MAESTRO DE PRODUCTOS
006700 FD  PRODUCT-MASTER.
006800     COPY PRODMAST.
006900*3 -->MAESTRO DE SUCURSALES
007000 FD  BRANCH-MASTER.
007100     COPY BRANMAST.
007200*4 -->MAESTRO DE INVENTARIO (ENTRADA/SALIDA)
007300 FD  INVENTORY-MASTER.
007400     COPY INVEMAST.
007500*5 -->BITACORA DE MOVIMIENTOS DE INVENTARIO
007600 FD  MOVEMENT-OUT.
007700     COPY MOVSTOCK.
007800*6 -->LISTADO DE RECHAZOS
007900 FD  ERROR-LIST.
008000     COPY ERRLINE.
008100
008200 WORKING-STORAGE SECTION.
008300******************************************************************
008400*               C A M P O S    D E    T R A B A J O              *
008500******************************************************************
008600 01  WKS-CAMPOS-DE-TRABAJO.
008700     05  WKS-PROGRAMA               PIC X(08) VALUE "PVTRF01 ".
008800     05  WKS-FIN-ARCHIVOS           PIC 9(01) VALUE ZEROS.
008900         88  WKS-END-AJUSTRAN                 VALUE 1.
009000     05  WKS-I                      COMP      PIC 9(07) VALUE ZERO.
009100     05  WKS-PRD-LONG               COMP      PIC 9(07) VALUE ZERO.
009200     05  WKS-SUC-LONG               COMP      PIC 9(05) VALUE ZERO.
009300     05  WKS-INV-LONG               COMP      PIC 9(07) VALUE ZERO.
009400     05  WKS-INV-ORIGEN             COMP      PIC 9(07) VALUE ZERO.
009500     05  WKS-INV-DESTINO            COMP      PIC 9(07) VALUE ZERO.
009600     05  WKS-CONTADOR-TRASLADO      COMP      PIC 9(07) VALUE ZERO.
009700     05  WKS-REFERENCIA-TRASLADO    PIC X(20)           VALUE SPACES.
009800     05  WKS-MOTIVO-RECHAZO         PIC X(60)           VALUE SPACES.
009900     05  FILLER                     PIC X(02) VALUE SPACES.
010000 01  WKS-TOTALES.
010100     05  WKS-TRASLADOS-OK           COMP PIC 9(07) VALUE ZERO.
010200     05  WKS-TRANSACCIONES-RECHAZADAS COMP PIC 9(07) VALUE ZERO.
010300     05  FILLER                     PIC X(02) VALUE SPACES.
010400******************************************************************
010500*     T A B L A   D E   P R O D U C T O S   Y   S U C U R S A L  *
010600******************************************************************
010700 01  WKS-TABLA-PRODUCTOS.
010800     05  WKS-PRD-ENTRADA OCCURS 1 TO 5000 TIMES
010900                         DEPENDING ON WKS-PRD-LONG
011000                         ASCENDING KEY WKS-PRD-ID
011100                         INDEXED BY WKS-PRD-IX.
011200         10  WKS-PRD-ID             PIC 9(06).
011300         10  FILLER                     PIC X(02) VALUE SPACES.
011400 01  WKS-TABLA-SUCURSALES.
011500     05  WKS-SUC-ENTRADA OCCURS 1 TO 200 TIMES
011600                         DEPENDING ON WKS-SUC-LONG
011700                         ASCENDING KEY WKS-SUC-ID
011800                         INDEXED BY WKS-SUC-IX.
011900         10  WKS-SUC-ID             PIC 9(04).
012000         10  FILLER                     PIC X(02) VALUE SPACES.
012100******************************************************************
012200*     T A B L A   D E   I N V E N T A R I O   ( E / S )          *
012300******************************************************************
012400 01  WKS-TABLA-INVENTARIO.
012500     05  WKS-INV-ENTRADA OCCURS 1 TO 20000 TIMES
012600                         DEPENDING ON WKS-INV-LONG
012700                         ASCENDING KEY WKS-INV-PRODUCTO
012800                                       WKS-INV-SUCURSAL
012900                         INDEXED BY WKS-INV-IX.
013000         10  WKS-INV-PRODUCTO       PIC 9(06).
013100         10  WKS-INV-SUCURSAL       PIC 9(04).
013200         10  WKS-INV-ACTUAL         PIC S9(07).
013300         10  WKS-INV-RESERVADO      PIC S9(07).
013400         10  WKS-INV-DISPONIBLE     PIC S9(07).
013500         10  WKS-INV-ULT-MOVTO      PIC 9(08).
013600         10  FILLER                     PIC X(02) VALUE SPACES.
013700******************************************************************
013800*        V A R I A B L E S   D E   F I L E   S T A T U S         *
013900******************************************************************
014000 01  WKS-FS-STATUS.
014100     05  FS-AJUSTRAN                PIC 9(02) VALUE ZEROS.
014200     05  FS-PRODMAST                PIC 9(02) VALUE ZEROS.
014300     05  FS-BRANMAST                PIC 9(02) VALUE ZEROS.
014400     05  FS-INVEMAST                PIC 9(02) VALUE ZEROS.
014500     05  FS-MOVSTOCK                PIC 9(02) VALUE ZEROS.
014600     05  FS-ERRLINE                 PIC 9(02) VALUE ZEROS.
014700     05  FILLER                     PIC X(02) VALUE SPACES.
014800 01  FSE-AJUSTRAN.
014900     05  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZERO.
015000     05  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZERO.
015100     05  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZERO.
015200     05  FILLER                     PIC X(02) VALUE SPACES.
015300 01  PROGRAMA                       PIC X(08) VALUE SPACES.
015400 01  ARCHIVO                        PIC X(08) VALUE SPACES.
015500 01  ACCION                         PIC X(10) VALUE SPACES.
015600 01  LLAVE                          PIC X(32) VALUE SPACES.
015700******************************************************************
015800 PROCEDURE DIVISION.
015900******************************************************************
016000*               S E C C I O N    P R I N C I P A L               *
016100******************************************************************
016200 0000-MAIN.
016300     PERFORM 0100-ABRIR-ARCHIVOS   THRU 0100-ABRIR-ARCHIVOS-E
016400     PERFORM 0150-CARGAR-TABLAS    THRU 0150-CARGAR-TABLAS-E
016500     PERFORM 0180-LEER-TRASLADO    THRU 0180-LEER-TRASLADO-E
016600     PERFORM 0200-PROCESA-TRASLADO THRU 0200-PROCESA-TRASLADO-E
016700             UNTIL WKS-END-AJUSTRAN
016800     PERFORM 0800-REESCRIBE-INVENTARIO
016900             THRU 0800-REESCRIBE-INVENTARIO-E
017000     PERFORM 0900-ESTADISTICAS     THRU 0900-ESTADISTICAS-E
017100     PERFORM 0950-CERRAR-ARCHIVOS  THRU 0950-CERRAR-ARCHIVOS-E
017200     STOP RUN.
017300 0000-MAIN-E. EXIT.
017400
017500******************************************************************
017600*              A P E R T U R A   D E   A R C H I V O S           *
017700******************************************************************
017800 0100-ABRIR-ARCHIVOS.
017900     MOVE "PVTRF01 " TO PROGRAMA
018000     OPEN INPUT  ADJUST-TRANS PRODUCT-MASTER BRANCH-MASTER
018100                 INVENTORY-MASTER
018200     OPEN OUTPUT MOVEMENT-OUT ERROR-LIST
018300
018400     IF FS-AJUSTRAN NOT = 0 OR FS-PRODMAST NOT = 0 OR
018500        FS-BRANMAST NOT = 0 OR FS-INVEMAST NOT = 0 OR
018600        FS-MOVSTOCK NOT = 0 OR FS-ERRLINE  NOT = 0
018700        MOVE 'OPEN'       TO ACCION
018800        MOVE SPACES       TO LLAVE
018900        MOVE 'VARIOS  '   TO ARCHIVO
019000        CALL 'PVERR01' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019100                             WKS-FS-STATUS, FSE-AJUSTRAN
019200        DISPLAY ">>> ALGO SALIO MAL ABRIENDO ARCHIVOS DE PVTRF01"
019300                UPON CONSOLE
019400        MOVE 91 TO RETURN-CODE
019500        PERFORM 0950-CERRAR-ARCHIVOS THRU 0950-CERRAR-ARCHIVOS-E
019600        STOP RUN
019700     END-IF.
019800 0100-ABRIR-ARCHIVOS-E. EXIT.
019900
020000******************************************************************
020100*              C A R G A   D E   T A B L A S   E N   M E M O R I A
020200******************************************************************
020300 0150-CARGAR-TABLAS.
020400     MOVE ZERO TO WKS-PRD-LONG
020500     PERFORM 0151-LEER-PRODUCTO THRU 0151-LEER-PRODUCTO-E
020600        UNTIL FS-PRODMAST = 10
020700     CLOSE PRODUCT-MASTER
020800
020900     MOVE ZERO TO WKS-SUC-LONG
021000     PERFORM 0152-LEER-SUCURSAL THRU 0152-LEER-SUCURSAL-E
021100        UNTIL FS-BRANMAST = 10
021200     CLOSE BRANCH-MASTER
021300
021400     MOVE ZERO TO WKS-INV-LONG
021500     PERFORM 0153-LEER-INVENTARIO THRU 0153-LEER-INVENTARIO-E
021600        UNTIL FS-INVEMAST = 10
021700     CLOSE INVENTORY-MASTER.
021800 0150-CARGAR-TABLAS-E. EXIT.
021900
022000******************************************************************
022100*     L E C T U R A   D E L   M A E S T R O   D E   P R O D U C T O S *
022200******************************************************************
022300 0151-LEER-PRODUCTO.
022400     READ PRODUCT-MASTER
022500        AT END MOVE 10 TO FS-PRODMAST
022600        NOT AT END
022700           ADD 1 TO WKS-PRD-LONG
022800           MOVE PRD-PRODUCT-ID  TO WKS-PRD-ID(WKS-PRD-LONG)
022900     END-READ.
023000 0151-LEER-PRODUCTO-E. EXIT.
023100
023200******************************************************************
023300*     L E C T U R A   D E L   M A E S T R O   D E   S U C U R S A L E S *
023400******************************************************************
023500 0152-LEER-SUCURSAL.
023600     READ BRANCH-MASTER
023700        AT END MOVE 10 TO FS-BRANMAST
023800        NOT AT END
023900           ADD 1 TO WKS-SUC-LONG
024000           MOVE SUC-BRANCH-ID   TO WKS-SUC-ID(WKS-SUC-LONG)
024100     END-READ.
024200 0152-LEER-SUCURSAL-E. EXIT.
024300
024400******************************************************************
024500*     L E C T U R A   D E L   M A E S T R O   D E   I N V E N T A R I O *
024600******************************************************************
024700 0153-LEER-INVENTARIO.
024800     READ INVENTORY-MASTER
024900        AT END MOVE 10 TO FS-INVEMAST
025000        NOT AT END
025100           ADD 1 TO WKS-INV-LONG
025200           MOVE INV-PRODUCT-ID    TO
025300                WKS-INV-PRODUCTO(WKS-INV-LONG)
025400           MOVE INV-BRANCH-ID     TO
025500                WKS-INV-SUCURSAL(WKS-INV-LONG)
025600           MOVE INV-CURRENT-STOCK TO
025700                WKS-INV-ACTUAL(WKS-INV-LONG)
025800           MOVE INV-RESERVED-STOCK TO
025900                WKS-INV-RESERVADO(WKS-INV-LONG)
026000           MOVE INV-AVAILABLE-STOCK TO
026100                WKS-INV-DISPONIBLE(WKS-INV-LONG)
026200           MOVE INV-ULTIMO-MOVTO  TO
026300                WKS-INV-ULT-MOVTO(WKS-INV-LONG)
026400     END-READ.
026500 0153-LEER-INVENTARIO-E. EXIT.
026600
026700******************************************************************
026800*              L E C T U R A   D E   U N   T R A S L A D O       *
026900******************************************************************
027000 0180-LEER-TRASLADO.
027100     READ ADJUST-TRANS
027200        AT END SET WKS-END-AJUSTRAN TO TRUE
027300     END-READ.
027400 0180-LEER-TRASLADO-E. EXIT.
027500
027600******************************************************************
027700*              P R O C E S O   D E   U N   T R A S L A D O        *
027800******************************************************************
027900 0200-PROCESA-TRASLADO.
028000     MOVE SPACES TO WKS-MOTIVO-RECHAZO
028100
028200     IF AJT-ES-TRASLADO
028300        PERFORM 0210-VALIDA-TRASLADO THRU 0210-VALIDA-TRASLADO-E
028400
028500        IF WKS-MOTIVO-RECHAZO = SPACES
028600           PERFORM 0220-APLICA-TRASLADO THRU 0220-APLICA-TRASLADO-E
028700           ADD 1 TO WKS-TRASLADOS-OK
028800        ELSE
028900           MOVE AJT-T-PRODUCT-ID TO ERR-TRANS-ID
029000           PERFORM 1500-ESCRIBE-RECHAZO
029100                   THRU 1500-ESCRIBE-RECHAZO-E
029200        END-IF
029300     ELSE
029400*        REGISTRO DE AJUSTE; LO PROCESA PVAJU01, AQUI SE OMITE
029500        CONTINUE
029600     END-IF
029700
029800     PERFORM 0180-LEER-TRASLADO THRU 0180-LEER-TRASLADO-E.
029900 0200-PROCESA-TRASLADO-E. EXIT.
030000
030100******************************************************************
030200*              V A L I D A C I O N   D E L   T R A S L A D O      *
030300******************************************************************
030400 0210-VALIDA-TRASLADO.
030500     IF AJT-T-FROM-BRANCH = AJT-T-TO-BRANCH
030600        MOVE "SUCURSAL ORIGEN Y DESTINO NO PUEDEN SER IGUALES"
030700             TO WKS-MOTIVO-RECHAZO
030800     END-IF
030900
031000     IF WKS-MOTIVO-RECHAZO = SPACES
031100        SET WKS-PRD-IX TO 1
031200        SEARCH ALL WKS-PRD-ENTRADA
031300           AT END MOVE "PRODUCTO NO EXISTE" TO WKS-MOTIVO-RECHAZO
031400           WHEN WKS-PRD-ID(WKS-PRD-IX) = AJT-T-PRODUCT-ID
031500              CONTINUE
031600        END-SEARCH
031700     END-IF
031800
031900     IF WKS-MOTIVO-RECHAZO = SPACES
032000        SET WKS-SUC-IX TO 1
032100        SEARCH ALL WKS-SUC-ENTRADA
032200           AT END
032300              MOVE "SUCURSAL ORIGEN NO EXISTE" TO WKS-MOTIVO-RECHAZO
032400           WHEN WKS-SUC-ID(WKS-SUC-IX) = AJT-T-FROM-BRANCH
032500              CONTINUE
032600        END-SEARCH
032700     END-IF
032800
032900     IF WKS-MOTIVO-RECHAZO = SPACES
033000        SET WKS-SUC-IX TO 1
033100        SEARCH ALL WKS-SUC-ENTRADA
033200           AT END
033300              MOVE "SUCURSAL DESTINO NO EXISTE" TO WKS-MOTIVO-RECHAZO
033400           WHEN WKS-SUC-ID(WKS-SUC-IX) = AJT-T-TO-BRANCH
033500              CONTINUE
033600        END-SEARCH
033700     END-IF
033800
033900     IF WKS-MOTIVO-RECHAZO = SPACES
034000        MOVE 0 TO WKS-INV-ORIGEN
034100        PERFORM 0211-BUSCA-INVENTARIO-ORIGEN
034200                THRU 0211-BUSCA-INVENTARIO-ORIGEN-E
034300           VARYING WKS-I FROM 1 BY 1
034400           UNTIL WKS-I > WKS-INV-LONG OR WKS-INV-ORIGEN NOT = 0
034500
034600        IF WKS-INV-ORIGEN = 0
034700           MOVE "INVENTARIO ORIGEN NO EXISTE" TO WKS-MOTIVO-RECHAZO
034800        ELSE
034900           IF WKS-INV-DISPONIBLE(WKS-INV-ORIGEN) < AJT-T-QUANTITY
035000              MOVE "EXISTENCIA DISPONIBLE INSUFICIENTE EN ORIGEN"
035100                   TO WKS-MOTIVO-RECHAZO
035200           END-IF
035300        END-IF
035400     END-IF.
035500 0210-VALIDA-TRASLADO-E. EXIT.
035600
035700******************************************************************
035800*     B U S C A   I N V E N T A R I O   O R I G E N               *
035900******************************************************************
036000 0211-BUSCA-INVENTARIO-ORIGEN.
036100     IF WKS-INV-PRODUCTO(WKS-I) = AJT-T-PRODUCT-ID AND
036200        WKS-INV-SUCURSAL(WKS-I) = AJT-T-FROM-BRANCH
036300        MOVE WKS-I TO WKS-INV-ORIGEN
036400     END-IF.
036500 0211-BUSCA-INVENTARIO-ORIGEN-E. EXIT.
036600
036700******************************************************************
036800*              A P L I C A C I O N   D E L   T R A S L A D O      *
036900******************************************************************
037000 0220-APLICA-TRASLADO.
037100     SUBTRACT AJT-T-QUANTITY FROM WKS-INV-ACTUAL(WKS-INV-ORIGEN)
037200     COMPUTE WKS-INV-DISPONIBLE(WKS-INV-ORIGEN) =
037300             WKS-INV-ACTUAL(WKS-INV-ORIGEN) -
037400             WKS-INV-RESERVADO(WKS-INV-ORIGEN)
037500
037600     MOVE 0 TO WKS-INV-DESTINO
037700     PERFORM 0221-BUSCA-INVENTARIO-DESTINO
037800             THRU 0221-BUSCA-INVENTARIO-DESTINO-E
037900        VARYING WKS-I FROM 1 BY 1
038000        UNTIL WKS-I > WKS-INV-LONG OR WKS-INV-DESTINO NOT = 0
038100
038200     IF WKS-INV-DESTINO = 0
038300        ADD 1 TO WKS-INV-LONG
038400        MOVE AJT-T-PRODUCT-ID TO WKS-INV-PRODUCTO(WKS-INV-LONG)
038500        MOVE AJT-T-TO-BRANCH  TO WKS-INV-SUCURSAL(WKS-INV-LONG)
038600        MOVE ZERO TO WKS-INV-ACTUAL(WKS-INV-LONG)
038700                     WKS-INV-RESERVADO(WKS-INV-LONG)
038800                     WKS-INV-DISPONIBLE(WKS-INV-LONG)
038900                     WKS-INV-ULT-MOVTO(WKS-INV-LONG)
039000        MOVE WKS-INV-LONG TO WKS-INV-DESTINO
039100     END-IF
039200
039300     ADD AJT-T-QUANTITY TO WKS-INV-ACTUAL(WKS-INV-DESTINO)
039400     COMPUTE WKS-INV-DISPONIBLE(WKS-INV-DESTINO) =
039500             WKS-INV-ACTUAL(WKS-INV-DESTINO) -
039600             WKS-INV-RESERVADO(WKS-INV-DESTINO)
039700
039800     ADD 1 TO WKS-CONTADOR-TRASLADO
039900     STRING "TRANSFER-" WKS-CONTADOR-TRASLADO
040000            DELIMITED BY SIZE INTO WKS-REFERENCIA-TRASLADO
040100
040200     INITIALIZE REG-MOVSTOCK
040300     MOVE AJT-T-PRODUCT-ID  TO MOV-PRODUCT-ID
040400     MOVE AJT-T-FROM-BRANCH TO MOV-BRANCH-ID
040500     SET MOV-TIPO-TRASLADO  TO TRUE
040600     COMPUTE MOV-QUANTITY = AJT-T-QUANTITY * -1
040700     MOVE ZERO              TO MOV-UNIT-COST
040800     MOVE WKS-REFERENCIA-TRASLADO TO MOV-REFERENCE
040900     MOVE AJT-T-CREATED-BY  TO MOV-CREATED-BY
041000     MOVE WKS-INV-ULT-MOVTO(WKS-INV-ORIGEN) TO MOV-MOVE-DATE
041100     WRITE REG-MOVSTOCK
041200
041300     INITIALIZE REG-MOVSTOCK
041400     MOVE AJT-T-PRODUCT-ID  TO MOV-PRODUCT-ID
041500     MOVE AJT-T-TO-BRANCH   TO MOV-BRANCH-ID
041600     SET MOV-TIPO-TRASLADO  TO TRUE
041700     MOVE AJT-T-QUANTITY    TO MOV-QUANTITY
041800     MOVE ZERO              TO MOV-UNIT-COST
041900     MOVE WKS-REFERENCIA-TRASLADO TO MOV-REFERENCE
042000     MOVE AJT-T-CREATED-BY  TO MOV-CREATED-BY
042100     MOVE WKS-INV-ULT-MOVTO(WKS-INV-ORIGEN) TO MOV-MOVE-DATE
042200     WRITE REG-MOVSTOCK.
042300 0220-APLICA-TRASLADO-E. EXIT.
042400
042500******************************************************************
042600*     B U S C A   I N V E N T A R I O   D E S T I N O             *
042700******************************************************************
042800 0221-BUSCA-INVENTARIO-DESTINO.
042900     IF WKS-INV-PRODUCTO(WKS-I) = AJT-T-PRODUCT-ID AND
043000        WKS-INV-SUCURSAL(WKS-I) = AJT-T-TO-BRANCH
043100        MOVE WKS-I TO WKS-INV-DESTINO
043200     END-IF.
043300 0221-BUSCA-INVENTARIO-DESTINO-E. EXIT.
043400
043500******************************************************************
043600*              E S C R I T U R A   D E   R E C H A Z O            *
043700******************************************************************
043800 1500-ESCRIBE-RECHAZO.
043900     MOVE WKS-MOTIVO-RECHAZO  TO ERR-REASON
044000     WRITE REG-ERRLINE
044100     ADD 1 TO WKS-TRANSACCIONES-RECHAZADAS.
044200 1500-ESCRIBE-RECHAZO-E. EXIT.
044300
044400******************************************************************
044500*       R E E S C R I T U R A   D E L   I N V E N T A R I O       *
044600******************************************************************
044700 0800-REESCRIBE-INVENTARIO.
044800     OPEN OUTPUT INVENTORY-MASTER
044900     PERFORM 0801-REESCRIBE-LINEA-INV THRU 0801-REESCRIBE-LINEA-INV-E
045000        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-INV-LONG
045100     CLOSE INVENTORY-MASTER.
045200 0800-REESCRIBE-INVENTARIO-E. EXIT.
045300
045400******************************************************************
045500*     R E E S C R I T U R A   D E   U N   R E N G L O N           *
045600*     D E   I N V E N T A R I O                                   *
045700******************************************************************
045800 0801-REESCRIBE-LINEA-INV.
045900     INITIALIZE REG-INVEMAST
046000     MOVE WKS-INV-PRODUCTO(WKS-I)   TO INV-PRODUCT-ID
046100     MOVE WKS-INV-SUCURSAL(WKS-I)   TO INV-BRANCH-ID
046200     MOVE WKS-INV-ACTUAL(WKS-I)     TO INV-CURRENT-STOCK
046300     MOVE WKS-INV-RESERVADO(WKS-I)  TO INV-RESERVED-STOCK
046400     MOVE WKS-INV-DISPONIBLE(WKS-I) TO INV-AVAILABLE-STOCK
046500     MOVE WKS-INV-ULT-MOVTO(WKS-I)  TO INV-ULTIMO-MOVTO
046600     WRITE REG-INVEMAST.
046700 0801-REESCRIBE-LINEA-INV-E. EXIT.
046800
046900******************************************************************
047000*              E S T A D I S T I C A S   D E L   J O B            *
047100******************************************************************
047200 0900-ESTADISTICAS.
047300     DISPLAY "************************************************"
047400     DISPLAY "*       ESTADISTICAS DE TRASLADOS DE INVENTARIO *"
047500     DISPLAY "************************************************"
047600     DISPLAY "TRASLADOS APLICADOS    : " WKS-TRASLADOS-OK
047700     DISPLAY "TRANSACC. RECHAZADAS   : "
047800             WKS-TRANSACCIONES-RECHAZADAS
047900     DISPLAY "************************************************".
048000 0900-ESTADISTICAS-E. EXIT.
048100
048200******************************************************************
048300*       C I E R R E   D E   A R C H I V O S                      *
048400******************************************************************
048500 0950-CERRAR-ARCHIVOS.
048600     CLOSE ADJUST-TRANS MOVEMENT-OUT ERROR-LIST.
048700 0950-CERRAR-ARCHIVOS-E. EXIT.
