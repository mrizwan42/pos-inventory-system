000100******************************************************************
000200* FECHA       : 30/03/1990                                       *
000300* PROGRAMADOR : RICARDO D. LOPEZ C. (RDLC)                       *
000400* APLICACION  : VENTAS Y CONTROL DE INVENTARIO POS                *
000500* PROGRAMA    : PVPYL01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTE DE PERDIDAS Y GANANCIAS. OBTIENE EL       *
000800*             : INGRESO DE LAS VENTAS NO REEMBOLSADAS DE UN       *
000900*             : PERIODO, EL COSTO DE VENTA POR PRODUCTO Y LA      *
001000*             : GANANCIA BRUTA Y SU PORCENTAJE DE MARGEN.         *
001100* ARCHIVOS    : CONTROL-CARD=E,PRODUCT-MASTER=E,SALES-OUT=E,      *
001200*             : REPORT-FILE=S                                    *
001300* ACCION (ES) : E=ENTRADA, S=SALIDA                               *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* CANAL       : BATCH NOCTURNO - REPORTES DE VENTAS               *
001600* INSTALADO   : 07/04/1990                                       *
001700* BPM/RATIONAL: 100110                                          *
001800* NOMBRE      : REPORTE DE PERDIDAS Y GANANCIAS                   *
001900* DESCRIPCION : CONSULTA                                         *
002000******************************************************************
002100* 1990-03-30 RDLC POS-0260 PROGRAMA ORIGINAL.                    *POS-0260
002200* 2014-11-18 PEDR POS-0397 SE EXCLUYEN DEL COSTO LAS VENTAS YA    POS-0397
002300*                          REEMBOLSADAS (SE VALIDABA SOLO EN EL   *
002400*                          INGRESO).                              *
002500* 2021-02-09 PEDR POS-0477 SE AGREGA PORCENTAJE DE MARGEN BRUTO   POS-0477
002600*                          AL PIE DEL REPORTE.                    *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.                    PVPYL01.
003000 AUTHOR.                        RICARDO D. LOPEZ C.
003100 INSTALLATION.                  GERENCIA DE SISTEMAS - POS.
003200 DATE-WRITTEN.                  30/03/1990.
003300 DATE-COMPILED.
003400 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS WKS-CLASE-NUMERICA IS '0' THRU '9'
004000     UPSI-0 WITH OFF STATUS ACCION 'N'
004100                 ON  STATUS ACCION 'S'.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT CONTROL-CARD      ASSIGN TO CONTROL-CARD
004500            ORGANIZATION      IS SEQUENTIAL
004600            FILE STATUS       IS FS-TARJETA.
004700     SELECT PRODUCT-MASTER    ASSIGN TO PRODUCT-MASTER
004800            ORGANIZATION      IS SEQUENTIAL
004900            FILE STATUS       IS FS-PRODMAST.
005000     SELECT SALES-OUT         ASSIGN TO SALES-OUT
005100            ORGANIZATION      IS SEQUENTIAL
005200            FILE STATUS       IS FS-VENTSAL.
005300     SELECT REPORT-FILE       ASSIGN TO REPORT-FILE
005400            ORGANIZATION      IS SEQUENTIAL
005500            FILE STATUS       IS FS-RPTLINE.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900*1 -->TARJETA DE CONTROL (RANGO DE FECHAS DEL PERIODO)
006000 FD  CONTROL-CARD.
006100     COPY CTLCARD.
006200*2 -->MAESTRO DE PRODUCTOS
006300 FD  PRODUCT-MASTER.
006400     COPY PRODMAST.
006500*3 -->ARCHIVO DE VENTAS POSTEADAS
006600 FD  SALES-OUT.
006700     COPY VENTSAL.
006800*4 -->REPORTE DE PERDIDAS Y GANANCIAS
006900 FD  REPORT-FILE
007000     LINAGE IS 60 LINES WITH FOOTING AT 56.
007100     COPY RPTLINE.
007200
007300 WORKING-STORAGE SECTION.
007400******************************************************************
007500*               C A M P O S    D E    T R A B A J O              *
007600******************************************************************
007700 01  WKS-CAMPOS-DE-TRABAJO.
007800     05  WKS-PROGRAMA               PIC X(08) VALUE "PVPYL01 ".
007900     05  WKS-FIN-ARCHIVOS           PIC 9(01) VALUE ZEROS.
008000         88  WKS-END-VENTSAL                  VALUE 1.
008100     05  WKS-VENTA-VALIDA           PIC 9(01) VALUE ZERO.
008200         88  WKS-VENTA-EN-PERIODO             VALUE 1.
008300     05  WKS-FECHA-INICIO           PIC 9(08)           VALUE ZERO.
008400     05  WKS-FECHA-FIN              PIC 9(08)           VALUE ZERO.
008500     05  WKS-PRD-LONG               COMP      PIC 9(07) VALUE ZERO.
008600     05  WKS-PRD-HALLADO            PIC 9(01)           VALUE ZERO.
008700     05  FILLER                     PIC X(02) VALUE SPACES.
008800******************************************************************
008900*     T A B L A   D E L   M A E S T R O   D E   P R O D U C T O S
009000******************************************************************
009100 01  WKS-TABLA-PRODUCTOS.
009200     05  WKS-PRD-ENTRADA OCCURS 1 TO 5000 TIMES
009300                         DEPENDING ON WKS-PRD-LONG
009400                         ASCENDING KEY WKS-PRD-ID
009500                         INDEXED BY WKS-PRD-IX.
009600         10  WKS-PRD-ID             PIC 9(06).
009700         10  WKS-PRD-COSTO          PIC 9(08)V99.
009800         10  FILLER                     PIC X(02) VALUE SPACES.
009900******************************************************************
010000*              T O T A L E S   D E L   P E R I O D O             *
010100******************************************************************
010200 01  WKS-TOTALES.
010300     05  WKS-VENTAS-CONTADAS        COMP PIC 9(07) VALUE ZERO.
010400     05  WKS-INGRESO-TOTAL          PIC S9(12)V99 VALUE ZERO.
010500     05  WKS-COSTO-TOTAL            PIC S9(12)V99 VALUE ZERO.
010600     05  WKS-GANANCIA-BRUTA         PIC S9(12)V99 VALUE ZERO.
010700     05  WKS-MARGEN-PORCENTAJE      PIC S9(05)V99 VALUE ZERO.
010800     05  FILLER                     PIC X(02) VALUE SPACES.
010900******************************************************************
011000*        V A R I A B L E S   D E   F I L E   S T A T U S         *
011100******************************************************************
011200 01  WKS-FS-STATUS.
011300     05  FS-TARJETA                 PIC 9(02) VALUE ZEROS.
011400     05  FS-PRODMAST                PIC 9(02) VALUE ZEROS.
011500     05  FS-VENTSAL                 PIC 9(02) VALUE ZEROS.
011600     05  FS-RPTLINE                 PIC 9(02) VALUE ZEROS.
011700     05  FILLER                     PIC X(02) VALUE SPACES.
011800 01  FSE-VENTSAL.
011900     05  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZERO.
012000     05  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZERO.
012100     05  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZERO.
012200     05  FILLER                     PIC X(02) VALUE SPACES.
012300 01  PROGRAMA                       PIC X(08) VALUE SPACES.
012400 01  ARCHIVO                        PIC X(08) VALUE SPACES.
012500 01  ACCION                         PIC X(10) VALUE SPACES.
012600 01  LLAVE                          PIC X(32) VALUE SPACES.
012700******************************************************************
012800*     R E N G L O N E S   D E   I M P R E S I O N                *
012900******************************************************************
013000 01  WKS-ENCABEZADO-1.
013100     05  FILLER                     PIC X(40)
013200         VALUE "VENTAS Y CONTROL DE INVENTARIO POS - POS".
013300     05  FILLER                     PIC X(30)
013400         VALUE "REPORTE DE PERDIDAS Y GANANC.".
013500     05  FILLER                     PIC X(62) VALUE SPACES.
013600 01  WKS-ENCABEZADO-2.
013700     05  FILLER                     PIC X(07) VALUE "PERIODO".
013800     05  FILLER                     PIC X(01) VALUE SPACES.
013900     05  WKS-ENC-FEC-INI            PIC 9(08).
014000     05  FILLER                     PIC X(03) VALUE " A ".
014100     05  WKS-ENC-FEC-FIN            PIC 9(08).
014200     05  FILLER                     PIC X(105) VALUE SPACES.
014300 01  WKS-LINEA-CONTADOR.
014400     05  FILLER                     PIC X(25)
014500         VALUE "VENTAS CONTADAS        :".
014600     05  WKS-CNT-VALOR              PIC ZZZ,ZZ9.
014700     05  FILLER                     PIC X(100) VALUE SPACES.
014800 01  WKS-LINEA-TOTALES.
014900     05  FILLER                     PIC X(25)
015000         VALUE "TOTALES DEL PERIODO    :".
015100     05  WKS-TOT-ETIQUETA           PIC X(16).
015200     05  WKS-TOT-MONTO              PIC Z,ZZZ,ZZZ,ZZ9.99.
015300     05  FILLER                     PIC X(75) VALUE SPACES.
015400******************************************************************
015500 PROCEDURE DIVISION.
015600******************************************************************
015700*               S E C C I O N    P R I N C I P A L               *
015800******************************************************************
015900 0000-MAIN.
016000     PERFORM 0100-ABRIR-ARCHIVOS   THRU 0100-ABRIR-ARCHIVOS-E
016100     PERFORM 0110-LEER-TARJETA     THRU 0110-LEER-TARJETA-E
016200     PERFORM 0150-CARGA-PRODUCTOS  THRU 0150-CARGA-PRODUCTOS-E
016300     PERFORM 0180-LEER-VENTA       THRU 0180-LEER-VENTA-E
016400     PERFORM 0200-ACUMULAR-VENTA   THRU 0200-ACUMULAR-VENTA-E
016500             UNTIL WKS-END-VENTSAL
016600     PERFORM 0300-IMPRIME-PYG      THRU 0300-IMPRIME-PYG-E
016700     PERFORM 0950-CERRAR-ARCHIVOS  THRU 0950-CERRAR-ARCHIVOS-E
016800     STOP RUN.
016900 0000-MAIN-E. EXIT.
017000
017100******************************************************************
017200*              A P E R T U R A   D E   A R C H I V O S           *
017300******************************************************************
017400 0100-ABRIR-ARCHIVOS.
017500     MOVE "PVPYL01 " TO PROGRAMA
017600     OPEN INPUT  CONTROL-CARD PRODUCT-MASTER SALES-OUT
017700     OPEN OUTPUT REPORT-FILE
017800
017900     IF FS-TARJETA NOT = 0 OR FS-PRODMAST NOT = 0 OR
018000        FS-VENTSAL NOT = 0 OR FS-RPTLINE  NOT = 0
018100        MOVE 'OPEN'       TO ACCION
018200        MOVE SPACES       TO LLAVE
018300        MOVE 'VARIOS  '   TO ARCHIVO
018400        CALL 'PVERR01' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018500                             WKS-FS-STATUS, FSE-VENTSAL
018600        DISPLAY ">>> ALGO SALIO MAL ABRIENDO ARCHIVOS DE PVPYL01"
018700                UPON CONSOLE
018800        MOVE 91 TO RETURN-CODE
018900        PERFORM 0950-CERRAR-ARCHIVOS THRU 0950-CERRAR-ARCHIVOS-E
019000        STOP RUN
019100     END-IF.
019200 0100-ABRIR-ARCHIVOS-E. EXIT.
019300
019400******************************************************************
019500*              L E C T U R A   D E   T A R J E T A               *
019600******************************************************************
019700 0110-LEER-TARJETA.
019800     MOVE ZERO TO WKS-FECHA-INICIO WKS-FECHA-FIN
019900     READ CONTROL-CARD
020000        AT END CONTINUE
020100        NOT AT END
020200           MOVE CTL-FECHA-INICIO TO WKS-FECHA-INICIO
020300           MOVE CTL-FECHA-FIN    TO WKS-FECHA-FIN
020400     END-READ
020500     CLOSE CONTROL-CARD.
020600 0110-LEER-TARJETA-E. EXIT.
020700
020800******************************************************************
020900*              C A R G A   D E L   M A E S T R O   D E           *
021000*              P R O D U C T O S   E N   M E M O R I A           *
021100******************************************************************
021200 0150-CARGA-PRODUCTOS.
021300     MOVE ZERO TO WKS-PRD-LONG
021400     PERFORM 0151-LEER-PRODUCTO THRU 0151-LEER-PRODUCTO-E
021500        UNTIL FS-PRODMAST = 10
021600     CLOSE PRODUCT-MASTER.
021700 0150-CARGA-PRODUCTOS-E. EXIT.
021800
021900******************************************************************
022000*     L E C T U R A   D E   U N   P R O D U C T O                 *
022100******************************************************************
022200 0151-LEER-PRODUCTO.
022300     READ PRODUCT-MASTER
022400        AT END MOVE 10 TO FS-PRODMAST
022500        NOT AT END
022600           ADD 1 TO WKS-PRD-LONG
022700           MOVE PRD-PRODUCT-ID  TO WKS-PRD-ID(WKS-PRD-LONG)
022800           MOVE PRD-COST-PRICE  TO WKS-PRD-COSTO(WKS-PRD-LONG)
022900     END-READ.
023000 0151-LEER-PRODUCTO-E. EXIT.
023100
023200******************************************************************
023300*              L E C T U R A   D E   U N A   V E N T A           *
023400******************************************************************
023500 0180-LEER-VENTA.
023600     READ SALES-OUT
023700        AT END SET WKS-END-VENTSAL TO TRUE
023800     END-READ.
023900 0180-LEER-VENTA-E. EXIT.
024000
024100******************************************************************
024200*              A C U M U L A C I O N   D E   U N A   V E N T A    *
024300******************************************************************
024400 0200-ACUMULAR-VENTA.
024500     EVALUATE TRUE
024600        WHEN VTS-ES-ENCABEZADO
024700           MOVE 0 TO WKS-VENTA-VALIDA
024800           IF NOT VTS-REEMBOLSADA AND
024900              VTS-SALE-DATE >= WKS-FECHA-INICIO AND
025000              VTS-SALE-DATE <= WKS-FECHA-FIN
025100              MOVE 1 TO WKS-VENTA-VALIDA
025200              ADD 1 TO WKS-VENTAS-CONTADAS
025300              ADD VTS-TOTAL-AMOUNT TO WKS-INGRESO-TOTAL
025400           END-IF
025500        WHEN VTS-ES-DETALLE
025600           IF WKS-VENTA-EN-PERIODO
025700              PERFORM 0210-ACUMULA-COSTO
025800                      THRU 0210-ACUMULA-COSTO-E
025900           END-IF
026000     END-EVALUATE
026100
026200     PERFORM 0180-LEER-VENTA THRU 0180-LEER-VENTA-E.
026300 0200-ACUMULAR-VENTA-E. EXIT.
026400
026500******************************************************************
026600*     A C U M U L A   C O S T O   D E   V E N T A   D E   U N A   *
026700*     L I N E A   D E   D E T A L L E                             *
026800******************************************************************
026900 0210-ACUMULA-COSTO.
027000     MOVE 0 TO WKS-PRD-HALLADO
027100     SET WKS-PRD-IX TO 1
027200     SEARCH ALL WKS-PRD-ENTRADA
027300        AT END CONTINUE
027400        WHEN WKS-PRD-ID(WKS-PRD-IX) = VTS-D-PRODUCT-ID
027500           MOVE 1 TO WKS-PRD-HALLADO
027600     END-SEARCH
027700
027800     IF WKS-PRD-HALLADO = 1
027900        ADD VTS-D-QUANTITY * WKS-PRD-COSTO(WKS-PRD-IX)
028000            TO WKS-COSTO-TOTAL
028100     END-IF.
028200 0210-ACUMULA-COSTO-E. EXIT.
028300
028400******************************************************************
028500*              I M P R E S I O N   D E L   P Y G                 *
028600******************************************************************
028700 0300-IMPRIME-PYG.
028800     MOVE WKS-FECHA-INICIO TO WKS-ENC-FEC-INI
028900     MOVE WKS-FECHA-FIN    TO WKS-ENC-FEC-FIN
029000     WRITE REG-RPTLINE FROM WKS-ENCABEZADO-1
029100         AFTER ADVANCING PAGE
029200     WRITE REG-RPTLINE FROM WKS-ENCABEZADO-2
029300         AFTER ADVANCING 1 LINES
029400
029500     COMPUTE WKS-GANANCIA-BRUTA =
029600             WKS-INGRESO-TOTAL - WKS-COSTO-TOTAL
029700
029800     IF WKS-INGRESO-TOTAL NOT = ZERO
029900        COMPUTE WKS-MARGEN-PORCENTAJE ROUNDED =
030000                WKS-GANANCIA-BRUTA * 100 / WKS-INGRESO-TOTAL
030100     ELSE
030200        MOVE ZERO TO WKS-MARGEN-PORCENTAJE
030300     END-IF
030400
030500     MOVE WKS-VENTAS-CONTADAS TO WKS-CNT-VALOR
030600     WRITE REG-RPTLINE FROM WKS-LINEA-CONTADOR
030700         AFTER ADVANCING 2 LINES
030800
030900     MOVE "INGRESO         " TO WKS-TOT-ETIQUETA
031000     MOVE WKS-INGRESO-TOTAL  TO WKS-TOT-MONTO
031100     WRITE REG-RPTLINE FROM WKS-LINEA-TOTALES
031200         AFTER ADVANCING 1 LINES
031300
031400     MOVE "COSTO DE VENTA  " TO WKS-TOT-ETIQUETA
031500     MOVE WKS-COSTO-TOTAL    TO WKS-TOT-MONTO
031600     WRITE REG-RPTLINE FROM WKS-LINEA-TOTALES
031700         AFTER ADVANCING 1 LINES
031800
031900     MOVE "GANANCIA BRUTA  " TO WKS-TOT-ETIQUETA
032000     MOVE WKS-GANANCIA-BRUTA TO WKS-TOT-MONTO
032100     WRITE REG-RPTLINE FROM WKS-LINEA-TOTALES
032200         AFTER ADVANCING 1 LINES
032300
032400     MOVE "MARGEN BRUTO %  " TO WKS-TOT-ETIQUETA
032500     MOVE WKS-MARGEN-PORCENTAJE TO WKS-TOT-MONTO
032600     WRITE REG-RPTLINE FROM WKS-LINEA-TOTALES
032700         AFTER ADVANCING 1 LINES.
032800 0300-IMPRIME-PYG-E. EXIT.
032900
033000******************************************************************
033100*       C I E R R E   D E   A R C H I V O S                      *
033200******************************************************************
033300 0950-CERRAR-ARCHIVOS.
033400     CLOSE SALES-OUT REPORT-FILE.
033500 0950-CERRAR-ARCHIVOS-E. EXIT.
