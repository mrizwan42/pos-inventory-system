000100******************************************************************
000200* FECHA       : 14/02/1995                                       *
000300* PROGRAMADOR : ERICK E. RAMIREZ D. (EEDR)                       *
000400* APLICACION  : VENTAS Y CONTROL DE INVENTARIO POS                *
000500* PROGRAMA    : PVRPT03                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RESUMEN DIARIO DE VENTAS. ACUMULA LAS VENTAS      *
000800*             : POSTEADAS (NO REEMBOLSADAS) DE UNA FECHA, CON    *
000900*             : FILTRO OPCIONAL DE SUCURSAL, Y LAS DESGLOSA POR  *
001000*             : FORMA DE PAGO.                                   *
001100* ARCHIVOS    : SALES-OUT=E,CONTROL-CARD=E,REPORT-FILE=S         *
001200* ACCION (ES) : E=ENTRADA, S=SALIDA                              *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* CANAL       : BATCH NOCTURNO - REPORTES GERENCIALES            *
001500* INSTALADO   : 20/02/1995                                       *
001600* BPM/RATIONAL: 100103                                          *
001700* NOMBRE      : RESUMEN DIARIO DE VENTAS                         *
001800* DESCRIPCION : MANTENIMIENTO                                    *
001900******************************************************************
002000* 1995-02-14 EEDR POS-0045 PROGRAMA ORIGINAL.                    *POS-0045
002100* 1998-12-11 JALM POS-0123 Y2K: COMPARACION DE FECHA CONTRA       POS-0123
002200*                          VTS-SALE-DATE A 8 POSICIONES.          *
002300* 2004-07-02 RDLC POS-0210 SE AGREGA EL FILTRO OPCIONAL DE        POS-0210
002400*                          SUCURSAL EN LA TARJETA DE CONTROL.     *
002500* 2019-01-08 PEDR POS-0456 SE EXCLUYEN LAS VENTAS REEMBOLSADAS    POS-0456
002600*                          DEL RESUMEN (ANTES SE CONTABAN TODAS). *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.                    PVRPT03.
003000 AUTHOR.                        ERICK E. RAMIREZ D.
003100 INSTALLATION.                  GERENCIA DE SISTEMAS - POS.
003200 DATE-WRITTEN.                  14/02/1995.
003300 DATE-COMPILED.
003400 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS WKS-CLASE-NUMERICA IS '0' THRU '9'
004000     UPSI-0 WITH OFF STATUS ACCION 'N'
004100                 ON  STATUS ACCION 'S'.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT SALES-OUT        ASSIGN TO SALES-OUT
004500            ORGANIZATION     IS SEQUENTIAL
004600            FILE STATUS      IS FS-VENTSAL.
004700     SELECT CONTROL-CARD     ASSIGN TO CONTROL-CARD
004800            ORGANIZATION     IS SEQUENTIAL
004900            FILE STATUS      IS FS-TARJETA.
005000     SELECT REPORT-FILE      ASSIGN TO REPORT-FILE
005100            ORGANIZATION     IS LINE SEQUENTIAL
005200            FILE STATUS      IS FS-RPTLINE.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600*1 -->VENTAS POSTEADAS
005700 FD  SALES-OUT.
005800     COPY VENTSAL.
005900*2 -->TARJETA DE CONTROL (FECHA A RESUMIR, SUCURSAL OPCIONAL)
006000 FD  CONTROL-CARD.
006100     COPY CTLCARD.
006200*3 -->RESUMEN DIARIO DE VENTAS, 132 COLUMNAS
006300 FD  REPORT-FILE
006400     LABEL RECORDS ARE OMITTED
006500     LINAGE IS 60 LINES WITH FOOTING AT 56.
006600     COPY RPTLINE.
006700
006800 WORKING-STORAGE SECTION.
006900******************************************************************
007000*               C A M P O S    D E    T R A B A J O              *
007100******************************************************************
007200 01  WKS-CAMPOS-DE-TRABAJO.
007300     05  WKS-PROGRAMA               PIC X(08) VALUE "PVRPT03 ".
007400     05  WKS-FIN-VENTSAL            PIC 9(01) VALUE ZEROS.
007500         88  WKS-END-VENTSAL                  VALUE 1.
007600     05  WKS-FECHA-RESUMEN          PIC 9(08) VALUE ZERO.
007700     05  WKS-FECHA-RESUMEN-R REDEFINES WKS-FECHA-RESUMEN.
007800         10  WKS-FEC-RES-AAAA       PIC 9(04).
007900         10  WKS-FEC-RES-MM         PIC 9(02).
008000         10  WKS-FEC-RES-DD         PIC 9(02).
008100     05  WKS-SUCURSAL-FILTRO        PIC 9(04) VALUE ZERO.
008200     05  WKS-I                      COMP      PIC 9(05) VALUE ZERO.
008300     05  WKS-PAG-LONG               COMP      PIC 9(03) VALUE ZERO.
008400     05  WKS-PAG-HALLADO            COMP      PIC 9(03) VALUE ZERO.
008500     05  WKS-NUM-PAGINA             COMP      PIC 9(05) VALUE ZERO.
008600     05  WKS-CONTADOR-LINEAS        COMP      PIC 9(03) VALUE ZERO.
008700     05  FILLER                     PIC X(02) VALUE SPACES.
008800*                     CONTADORES Y TOTALES DEL RESUMEN
008900 01  WKS-TOTALES.
009000     05  WKS-TOTAL-VENTAS           COMP      PIC 9(07) VALUE ZERO.
009100     05  WKS-TOTAL-INGRESO          PIC S9(12)V99 VALUE ZERO.
009200     05  WKS-TOTAL-IMPUESTO         PIC S9(12)V99 VALUE ZERO.
009300     05  WKS-TOTAL-DESCUENTO        PIC S9(12)V99 VALUE ZERO.
009400     05  FILLER                     PIC X(02) VALUE SPACES.
009500******************************************************************
009600*     T A B L A   D E   F O R M A S   D E   P A G O              *
009700******************************************************************
009800 01  WKS-TABLA-PAGOS.
009900     05  WKS-PAG-ENTRADA OCCURS 1 TO 20 TIMES
010000                         DEPENDING ON WKS-PAG-LONG
010100                         INDEXED BY WKS-PAG-IX.
010200         10  WKS-PAG-METODO         PIC X(10).
010300         10  WKS-PAG-CONTADOR       COMP PIC 9(07).
010400         10  WKS-PAG-MONTO          PIC S9(12)V99.
010500         10  FILLER                     PIC X(02) VALUE SPACES.
010600******************************************************************
010700*        V A R I A B L E S   D E   F I L E   S T A T U S         *
010800******************************************************************
010900 01  WKS-FS-STATUS.
011000     05  FS-VENTSAL                 PIC 9(02) VALUE ZEROS.
011100     05  FS-TARJETA                 PIC 9(02) VALUE ZEROS.
011200     05  FS-RPTLINE                 PIC 9(02) VALUE ZEROS.
011300     05  FILLER                     PIC X(02) VALUE SPACES.
011400 01  WKS-FS-STATUS-R REDEFINES WKS-FS-STATUS
011500                                    PIC 9(06).
011600 01  FSE-VENTSAL.
011700     05  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZERO.
011800     05  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZERO.
011900     05  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZERO.
012000     05  FILLER                     PIC X(02) VALUE SPACES.
012100 01  PROGRAMA                       PIC X(08) VALUE SPACES.
012200 01  ARCHIVO                        PIC X(08) VALUE SPACES.
012300 01  ACCION                         PIC X(10) VALUE SPACES.
012400 01  LLAVE                          PIC X(32) VALUE SPACES.
012500******************************************************************
012600*               L I N E A S   D E L   R E P O R T E              *
012700******************************************************************
012800 01  WKS-ENCABEZADO-1.
012900     05  FILLER                     PIC X(40) VALUE SPACES.
013000     05  FILLER                     PIC X(30)
013100         VALUE "RESUMEN DIARIO DE VENTAS POS".
013200     05  FILLER                     PIC X(62) VALUE SPACES.
013300 01  WKS-ENCABEZADO-2.
013400     05  FILLER                     PIC X(05) VALUE "FECHA".
013500     05  WKS-ENC-FECHA              PIC X(10).
013600     05  FILLER                     PIC X(13) VALUE SPACES.
013700     05  FILLER                     PIC X(09) VALUE "SUCURSAL".
013800     05  WKS-ENC-SUCURSAL           PIC ZZZ9.
013900     05  FILLER                     PIC X(91) VALUE SPACES.
014000 01  WKS-LINEA-TOTALES.
014100     05  FILLER                     PIC X(25) VALUE SPACES.
014200     05  WKS-LIN-DESC               PIC X(25) VALUE SPACES.
014300     05  WKS-LIN-MONTO              PIC Z,ZZZ,ZZZ,ZZ9.99.
014400     05  FILLER                     PIC X(66) VALUE SPACES.
014500 01  WKS-LINEA-PAGO.
014600     05  FILLER                     PIC X(25) VALUE SPACES.
014700     05  WKS-LIN-METODO             PIC X(10).
014800     05  FILLER                     PIC X(05) VALUE SPACES.
014900     05  WKS-LIN-CONTADOR           PIC ZZZ,ZZ9.
015000     05  FILLER                     PIC X(05) VALUE SPACES.
015100     05  WKS-LIN-MONTO-PAGO         PIC Z,ZZZ,ZZZ,ZZ9.99.
015200     05  FILLER                     PIC X(64) VALUE SPACES.
015300******************************************************************
015400 PROCEDURE DIVISION.
015500******************************************************************
015600*               S E C C I O N    P R I N C I P A L               *
015700******************************************************************
015800 0000-MAIN.
015900     PERFORM 0100-ABRIR-ARCHIVOS    THRU 0100-ABRIR-ARCHIVOS-E
016000     PERFORM 0110-LEER-TARJETA      THRU 0110-LEER-TARJETA-E
016100     PERFORM 0150-LEER-VENTA        THRU 0150-LEER-VENTA-E
016200     PERFORM 0200-ACUMULAR-VENTA    THRU 0200-ACUMULAR-VENTA-E
016300             UNTIL WKS-END-VENTSAL
016400     PERFORM 0300-IMPRIME-RESUMEN   THRU 0300-IMPRIME-RESUMEN-E
016500     PERFORM 0950-CERRAR-ARCHIVOS   THRU 0950-CERRAR-ARCHIVOS-E
016600     STOP RUN.
016700 0000-MAIN-E. EXIT.
016800
016900******************************************************************
017000*              A P E R T U R A   D E   A R C H I V O S           *
017100******************************************************************
017200 0100-ABRIR-ARCHIVOS.
017300     MOVE "PVRPT03 " TO PROGRAMA
017400     OPEN INPUT  SALES-OUT CONTROL-CARD
017500     OPEN OUTPUT REPORT-FILE
017600
017700     IF FS-VENTSAL NOT = 0 OR FS-TARJETA NOT = 0 OR
017800        FS-RPTLINE NOT = 0
017900        MOVE 'OPEN'       TO ACCION
018000        MOVE SPACES       TO LLAVE
018100        MOVE 'VARIOS  '   TO ARCHIVO
018200        CALL 'PVERR01' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018300                             WKS-FS-STATUS, FSE-VENTSAL
018400        DISPLAY ">>> ALGO SALIO MAL ABRIENDO ARCHIVOS DE PVRPT03"
018500                UPON CONSOLE
018600        MOVE 91 TO RETURN-CODE
018700        PERFORM 0950-CERRAR-ARCHIVOS THRU 0950-CERRAR-ARCHIVOS-E
018800        STOP RUN
018900     END-IF.
019000 0100-ABRIR-ARCHIVOS-E. EXIT.
019100
019200******************************************************************
019300*              L E C T U R A   D E   T A R J E T A               *
019400******************************************************************
019500 0110-LEER-TARJETA.
019600     READ CONTROL-CARD
019700        AT END
019800           MOVE ZERO TO WKS-FECHA-RESUMEN WKS-SUCURSAL-FILTRO
019900        NOT AT END
020000           MOVE CTL-FECHA-INICIO    TO WKS-FECHA-RESUMEN
020100           MOVE CTL-SUCURSAL-FILTRO TO WKS-SUCURSAL-FILTRO
020200     END-READ
020300     CLOSE CONTROL-CARD.
020400 0110-LEER-TARJETA-E. EXIT.
020500
020600******************************************************************
020700*              L E C T U R A   D E   U N A   V E N T A           *
020800******************************************************************
020900 0150-LEER-VENTA.
021000     READ SALES-OUT
021100        AT END SET WKS-END-VENTSAL TO TRUE
021200     END-READ.
021300 0150-LEER-VENTA-E. EXIT.
021400
021500******************************************************************
021600*              A C U M U L A C I O N   D E   U N A   V E N T A   *
021700******************************************************************
021800 0200-ACUMULAR-VENTA.
021900     IF VTS-ES-ENCABEZADO                          AND
022000        VTS-SALE-DATE    = WKS-FECHA-RESUMEN        AND
022100        NOT VTS-REEMBOLSADA                         AND
022200        (WKS-SUCURSAL-FILTRO = 0 OR
022300         VTS-BRANCH-ID  = WKS-SUCURSAL-FILTRO)
022400        ADD 1                      TO WKS-TOTAL-VENTAS
022500        ADD VTS-TOTAL-AMOUNT       TO WKS-TOTAL-INGRESO
022600        ADD VTS-TAX-AMOUNT         TO WKS-TOTAL-IMPUESTO
022700        ADD VTS-DISCOUNT-AMOUNT    TO WKS-TOTAL-DESCUENTO
022800        PERFORM 0210-ACUMULA-FORMA-PAGO
022900                THRU 0210-ACUMULA-FORMA-PAGO-E
023000     END-IF
023100
023200     PERFORM 0150-LEER-VENTA THRU 0150-LEER-VENTA-E.
023300 0200-ACUMULAR-VENTA-E. EXIT.
023400
023500******************************************************************
023600*       A C U M U L A C I O N   P O R   F O R M A   D E   P A G O *
023700******************************************************************
023800 0210-ACUMULA-FORMA-PAGO.
023900     MOVE 0 TO WKS-PAG-HALLADO
024000     PERFORM 0211-BUSCA-FORMA-PAGO THRU 0211-BUSCA-FORMA-PAGO-E
024100        VARYING WKS-I FROM 1 BY 1
024200        UNTIL WKS-I > WKS-PAG-LONG OR WKS-PAG-HALLADO NOT = 0
024300
024400     IF WKS-PAG-HALLADO = 0
024500        ADD 1 TO WKS-PAG-LONG
024600        MOVE VTS-PAYMENT-METHOD TO WKS-PAG-METODO(WKS-PAG-LONG)
024700        MOVE ZERO                TO WKS-PAG-CONTADOR(WKS-PAG-LONG)
024800        MOVE ZERO                TO WKS-PAG-MONTO(WKS-PAG-LONG)
024900        MOVE WKS-PAG-LONG        TO WKS-PAG-HALLADO
025000     END-IF
025100
025200     ADD 1                TO WKS-PAG-CONTADOR(WKS-PAG-HALLADO)
025300     ADD VTS-TOTAL-AMOUNT TO WKS-PAG-MONTO(WKS-PAG-HALLADO).
025400 0210-ACUMULA-FORMA-PAGO-E. EXIT.
025500
025600******************************************************************
025700*     B U S C A   F O R M A   D E   P A G O   E N   T A B L A      *
025800******************************************************************
025900 0211-BUSCA-FORMA-PAGO.
026000     IF WKS-PAG-METODO(WKS-I) = VTS-PAYMENT-METHOD
026100        MOVE WKS-I TO WKS-PAG-HALLADO
026200     END-IF.
026300 0211-BUSCA-FORMA-PAGO-E. EXIT.
026400
026500******************************************************************
026600*              I M P R E S I O N   D E L   R E S U M E N         *
026700******************************************************************
026800 0300-IMPRIME-RESUMEN.
026900     ADD 1 TO WKS-NUM-PAGINA
027000     STRING WKS-FEC-RES-DD   DELIMITED BY SIZE
027100            "/"              DELIMITED BY SIZE
027200            WKS-FEC-RES-MM   DELIMITED BY SIZE
027300            "/"              DELIMITED BY SIZE
027400            WKS-FEC-RES-AAAA DELIMITED BY SIZE
027500            INTO WKS-ENC-FECHA
027600     END-STRING
027700     MOVE WKS-SUCURSAL-FILTRO TO WKS-ENC-SUCURSAL
027800     WRITE REG-RPTLINE FROM WKS-ENCABEZADO-1 AFTER ADVANCING C01
027900     WRITE REG-RPTLINE FROM WKS-ENCABEZADO-2 AFTER ADVANCING 2 LINES
028000
028100     MOVE SPACES                  TO WKS-LIN-DESC
028200     MOVE "TOTAL VENTAS POSTEADAS" TO WKS-LIN-DESC
028300     MOVE WKS-TOTAL-VENTAS         TO WKS-LIN-MONTO
028400     WRITE REG-RPTLINE FROM WKS-LINEA-TOTALES AFTER ADVANCING 2 LINES
028500
028600     MOVE "TOTAL INGRESO"      TO WKS-LIN-DESC
028700     MOVE WKS-TOTAL-INGRESO    TO WKS-LIN-MONTO
028800     WRITE REG-RPTLINE FROM WKS-LINEA-TOTALES AFTER ADVANCING 1 LINE
028900
029000     MOVE "TOTAL IMPUESTO"     TO WKS-LIN-DESC
029100     MOVE WKS-TOTAL-IMPUESTO   TO WKS-LIN-MONTO
029200     WRITE REG-RPTLINE FROM WKS-LINEA-TOTALES AFTER ADVANCING 1 LINE
029300
029400     MOVE "TOTAL DESCUENTO"    TO WKS-LIN-DESC
029500     MOVE WKS-TOTAL-DESCUENTO  TO WKS-LIN-MONTO
029600     WRITE REG-RPTLINE FROM WKS-LINEA-TOTALES AFTER ADVANCING 1 LINE
029700
029800     PERFORM 0301-IMPRIME-LINEA-PAGO THRU 0301-IMPRIME-LINEA-PAGO-E
029900        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-PAG-LONG.
030000 0300-IMPRIME-RESUMEN-E. EXIT.
030100
030200******************************************************************
030300*     I M P R E S I O N   D E   U N A   L I N E A   D E            *
030400*     F O R M A   D E   P A G O                                    *
030500******************************************************************
030600 0301-IMPRIME-LINEA-PAGO.
030700     MOVE WKS-PAG-METODO(WKS-I)   TO WKS-LIN-METODO
030800     MOVE WKS-PAG-CONTADOR(WKS-I) TO WKS-LIN-CONTADOR
030900     MOVE WKS-PAG-MONTO(WKS-I)    TO WKS-LIN-MONTO-PAGO
031000     WRITE REG-RPTLINE FROM WKS-LINEA-PAGO AFTER ADVANCING 1 LINE.
031100 0301-IMPRIME-LINEA-PAGO-E. EXIT.
031200
031300******************************************************************
031400*       C I E R R E   D E   A R C H I V O S                      *
031500******************************************************************
031600 0950-CERRAR-ARCHIVOS.
031700     CLOSE SALES-OUT REPORT-FILE.
031800 0950-CERRAR-ARCHIVOS-E. EXIT.
