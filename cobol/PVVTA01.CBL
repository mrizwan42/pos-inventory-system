000100******************************************************************
000200* FECHA       : 11/03/1992                                       *
000300* PROGRAMADOR : ERICK E. RAMIREZ D. (EEDR)                       *
000400* APLICACION  : VENTAS Y CONTROL DE INVENTARIO POS                *
000500* PROGRAMA    : PVVTA01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE POSTEO DE VENTAS. LEE LAS TRANSACCIONES *
000800*             : DE VENTA (ENCABEZADO + LINEAS DE DETALLE), LAS   *
000900*             : VALIDA CONTRA LOS MAESTROS DE PRODUCTO, SUCURSAL,*
001000*             : CLIENTE E INVENTARIO, CALCULA IMPUESTO Y TOTALES,*
001100*             : DESCARGA EXISTENCIAS, ACREDITA PUNTOS DE LEALTAD *
001200*             : Y DEJA BITACORA DE MOVIMIENTOS. LAS TRANSACCIONES*
001300*             : RECHAZADAS SE LISTAN SIN POSTEO PARCIAL.        *
001400* ARCHIVOS    : PRODUCT-MASTER=E,INVENTORY-MASTER=A/S,BRANCH-    *
001500*             : MASTER=E,CUSTOMER-MASTER=A/S,SETTINGS-FILE=E,    *
001600*             : SALES-TRANS=E,SALES-OUT=S,MOVEMENT-OUT=S,        *
001700*             : LOYALTY-OUT=S,ERROR-LIST=S                       *
001800* ACCION (ES) : E=ENTRADA, S=SALIDA, A=ACTUALIZA                 *
001900* PROGRAMA(S) : NO APLICA                                        *
002000* CANAL       : BATCH NOCTURNO - CIERRE DE CAJA                  *
002100* INSTALADO   : 15/03/1992                                       *
002200* BPM/RATIONAL: 100101                                          *
002300* NOMBRE      : POSTEO DE VENTAS POS                             *
002400* DESCRIPCION : MANTENIMIENTO                                    *
002500******************************************************************
002600* 1992-03-11 EEDR POS-0100 PROGRAMA ORIGINAL: VALIDACION DE       POS-0100
002700*                          ENCABEZADO Y LINEA, POSTEO SIMPLE.     *
002800* 1993-09-02 EEDR POS-0108 SE AGREGA EL CALCULO DE IMPUESTO POR   POS-0108
002900*                          LINEA (ANTES SOLO DESCUENTO).          *
003000* 1996-01-15 JALM POS-0112 SE AGREGA EL MOTOR DE PUNTOS DE        POS-0112
003100*                          LEALTAD (LEALTRAN) AL FINAL DEL POSTEO.*
003200* 1998-12-11 JALM POS-0123 Y2K: VTA-SALE-DATE Y VTS-SALE-DATE A   POS-0123
003300*                          8 POSICIONES, SE REVISARON TODAS LAS   *
003400*                          COMPARACIONES DE FECHA DEL PROGRAMA.   *
003500* 2001-05-20 RDLC POS-0160 SE CAMBIA LA VALIDACION DE EXISTENCIAS POS-0160
003600*                          A USAR DISPONIBLE (ACTUAL - RESERVADO) *
003700*                          EN LUGAR DE SOLO EXISTENCIA ACTUAL.    *
003800* 2007-08-15 RDLC POS-0260 SE AGREGA EL RENGLON DE BITACORA DE    POS-0260
003900*                          MOVIMIENTOS (MOVEMENT-OUT) POR LINEA.  *
004000* 2014-09-02 PEDR POS-0391 SE AGREGA LA TASA DE LEALTAD VARIABLE  POS-0391
004100*                          LEIDA DE SETTINGS-FILE (ANTES FIJA).   *
004200* 2016-03-30 PEDR POS-0410 SE AGREGA DESCUENTO POR LINEA DE       POS-0410
004300*                          DETALLE (VTA-D-ITEM-DISCOUNT).         *
004400* 2019-01-08 PEDR POS-0455 SE ESTANDARIZA EL REDONDEO DE          POS-0455
004500*                          IMPUESTO POR LINEA A 2 DECIMALES       *
004600*                          CON COMPUTE ROUNDED (ANTES TRUNCADO).  *
004700******************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.                    PVVTA01.
005000 AUTHOR.                        ERICK E. RAMIREZ D.
005100 INSTALLATION.                  GERENCIA DE SISTEMAS - POS.
005200 DATE-WRITTEN.                  11/03/1992.
005300 DATE-COMPILED.
005400 SECURITY.                      CONFIDENCIAL - USO INTERNO.
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS WKS-CLASE-NUMERICA IS '0' THRU '9'
006000     UPSI-0 WITH OFF STATUS ACCION 'N'
006100                 ON  STATUS ACCION 'S'.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400******************************************************************
006500*              A R C H I V O S   M A E S T R O S                 *
006600******************************************************************
006700     SELECT PRODUCT-MASTER   ASSIGN TO PRODUCT-MASTER
006800            ORGANIZATION     IS SEQUENTIAL
006900            FILE STATUS      IS FS-PRODMAST.
007000     SELECT INVENTORY-MASTER ASSIGN TO INVENTORY-MASTER
007100            ORGANIZATION     IS SEQUENTIAL
007200            FILE STATUS      IS FS-INVEMAST.
007300     SELECT BRANCH-MASTER    ASSIGN TO BRANCH-MASTER
007400            ORGANIZATION     IS SEQUENTIAL
007500            FILE STATUS      IS FS-BRANMAST.
007600     SELECT CUSTOMER-MASTER  ASSIGN TO CUSTOMER-MASTER
007700            ORGANIZATION     IS SEQUENTIAL
007800            FILE STATUS      IS FS-CUSTMAST.
007900     SELECT SETTINGS-FILE    ASSIGN TO SETTINGS-FILE
008000            ORGANIZATION     IS SEQUENTIAL
008100            FILE STATUS      IS FS-PARMFILE.
008200******************************************************************
008300*              A R C H I V O S   D E   T R A N S A C C I O N      *
008400******************************************************************
008500     SELECT SALES-TRANS      ASSIGN TO SALES-TRANS
008600            ORGANIZATION     IS SEQUENTIAL
008700            FILE STATUS      IS FS-VENTTRAN.
008800******************************************************************
008900*              A R C H I V O S   D E   S A L I D A               *
009000******************************************************************
009100     SELECT SALES-OUT        ASSIGN TO SALES-OUT
009200            ORGANIZATION     IS SEQUENTIAL
009300            FILE STATUS      IS FS-VENTSAL.
009400     SELECT MOVEMENT-OUT     ASSIGN TO MOVEMENT-OUT
009500            ORGANIZATION     IS SEQUENTIAL
009600            FILE STATUS      IS FS-MOVSTOCK.
009700     SELECT LOYALTY-OUT      ASSIGN TO LOYALTY-OUT
009800            ORGANIZATION     IS SEQUENTIAL
009900            FILE STATUS      IS FS-LEALTRAN.
010000     SELECT ERROR-LIST       ASSIGN TO ERROR-LIST
010100            ORGANIZATION     IS LINE SEQUENTIAL
010200            FILE STATUS      IS FS-ERRLINE.
010300
010400 DATA DIVISION.
010500 FILE SECTION.
010600*1 -->MAESTRO DE PRODUCTOS
010700 FD  PRODUCT-MASTER.
010800     COPY PRODMAST.
010900*2 -->MAESTRO DE INVENTARIO (SE REESCRIBE AL FINAL DE LA CORRIDA)
011000 FD  INVENTORY-MASTER.
011100     COPY INVEMAST.
011200*3 -->MAESTRO DE SUCURSALES
011300 FD  BRANCH-MASTER.
011400     COPY BRANMAST.
011500*4 -->MAESTRO DE CLIENTES (SE REESCRIBE AL FINAL DE LA CORRIDA)
011600 FD  CUSTOMER-MASTER.
011700     COPY CUSTMAST.
011800*5 -->ARCHIVO DE PARAMETROS DEL SISTEMA
011900 FD  SETTINGS-FILE.
012000     COPY PARMFILE.
012100*6 -->TRANSACCIONES DE VENTA A POSTEAR
012200 FD  SALES-TRANS.
012300     COPY VENTTRAN.
012400*7 -->VENTAS YA POSTEADAS
012500 FD  SALES-OUT.
012600     COPY VENTSAL.
012700*8 -->BITACORA DE MOVIMIENTOS DE INVENTARIO
012800 FD  MOVEMENT-OUT.
012900     COPY MOVSTOCK.
013000*9 -->BITACORA DE PUNTOS DE LEALTAD
013100 FD  LOYALTY-OUT.
013200     COPY LEALTRAN.
013300*10-->LISTADO DE TRANSACCIONES RECHAZADAS
013400 FD  ERROR-LIST.
013500     COPY ERRLINE.
013600
013700 WORKING-STORAGE SECTION.
013800******************************************************************
013900*               C A M P O S    D E    T R A B A J O              *
014000******************************************************************
014100******************************************************************
014200*     C O N T A D O R E S   I N D E P E N D I E N T E S            *
014300******************************************************************
014400 77  WKS-K                      COMP        PIC 9(05) VALUE ZERO.
014500 77  WKS-NUM-LINEAS             COMP        PIC 9(03) VALUE ZERO.
014600 01  WKS-CAMPOS-DE-TRABAJO.
014700     05  WKS-PROGRAMA               PIC X(08)  VALUE "PVVTA01 ".
014800     05  WKS-FIN-ARCHIVOS           PIC 9(01)  VALUE ZEROS.
014900         88  WKS-END-VENTTRAN                  VALUE 1.
015000     05  WKS-RECHAZAR               PIC 9(01)  VALUE ZEROS.
015100         88  WKS-TRANSACCION-OK                VALUE 0.
015200         88  WKS-TRANSACCION-RECHAZADA         VALUE 1.
015300     05  WKS-MOTIVO-RECHAZO         PIC X(60)  VALUE SPACES.
015400     05  WKS-I                      COMP        PIC 9(05) VALUE ZERO.
015500     05  WKS-PRD-LONG               COMP        PIC 9(05) VALUE ZERO.
015600     05  WKS-INV-LONG               COMP        PIC 9(05) VALUE ZERO.
015700     05  WKS-SUC-LONG               COMP        PIC 9(03) VALUE ZERO.
015800     05  WKS-CLI-LONG               COMP        PIC 9(05) VALUE ZERO.
015900     05  WKS-PRM-LONG               COMP        PIC 9(03) VALUE ZERO.
016000     05  WKS-PRD-IDX-HALLADO        COMP        PIC 9(05) VALUE ZERO.
016100     05  WKS-INV-IDX-HALLADO        COMP        PIC 9(05) VALUE ZERO.
016200     05  WKS-CLI-IDX-HALLADO        COMP        PIC 9(05) VALUE ZERO.
016300*                     CONTADORES ESTADISTICOS
016400     05  WKS-TRANS-LEIDAS           COMP        PIC 9(07) VALUE ZERO.
016500     05  WKS-TRANS-POSTEADAS        COMP        PIC 9(07) VALUE ZERO.
016600     05  WKS-TRANS-RECHAZADAS       COMP        PIC 9(07) VALUE ZERO.
016700     05  WKS-LINEAS-POSTEADAS       COMP        PIC 9(09) VALUE ZERO.
016800     05  WKS-MASCARA                PIC Z,ZZZ,ZZ9.
016900     05  FILLER                     PIC X(02) VALUE SPACES.
017000*                     TOTALES MONETARIOS DE CONTROL
017100 01  WKS-TOTALES-CONTROL.
017200     05  WKS-INGRESO-TOTAL          PIC S9(12)V99 VALUE ZERO.
017300     05  WKS-IMPUESTO-TOTAL         PIC S9(12)V99 VALUE ZERO.
017400     05  WKS-INGRESO-TOTAL-R REDEFINES WKS-INGRESO-TOTAL
017500                                    PIC S9(12)V99.
017600     05  FILLER                     PIC X(02) VALUE SPACES.
017700*                   AREA DE TRABAJO DEL ENCABEZADO DE VENTA
017800 01  WKS-VENTA-ENCABEZADO.
017900     05  WKS-VTA-SALE-NUMBER        PIC X(20).
018000     05  WKS-VTA-CUSTOMER-ID        PIC 9(06).
018100     05  WKS-VTA-BRANCH-ID          PIC 9(04).
018200     05  WKS-VTA-CASHIER-ID         PIC 9(06).
018300     05  WKS-VTA-SALE-DATE          PIC 9(08).
018400     05  WKS-VTA-PAYMENT-METHOD     PIC X(10).
018500     05  WKS-VTA-HDR-DISCOUNT       PIC 9(08)V99.
018600     05  WKS-VTA-ITEM-COUNT         PIC 9(03).
018700     05  WKS-VTA-SUB-TOTAL          PIC S9(10)V99 VALUE ZERO.
018800     05  WKS-VTA-TAX-AMOUNT         PIC S9(10)V99 VALUE ZERO.
018900     05  WKS-VTA-TOTAL-AMOUNT       PIC S9(10)V99 VALUE ZERO.
019000     05  FILLER                     PIC X(02) VALUE SPACES.
019100*                   TABLA DE LINEAS DE DETALLE EN MEMORIA
019200 01  WKS-TABLA-DETALLE.
019300     05  WKS-DET-ENTRADA OCCURS 1 TO 999 TIMES
019400                         DEPENDING ON WKS-NUM-LINEAS
019500                         INDEXED BY WKS-DET-IDX.
019600         10  WKS-DET-PRODUCTO       PIC 9(06).
019700         10  WKS-DET-CANTIDAD       PIC 9(05).
019800         10  WKS-DET-PRECIO         PIC 9(08)V99.
019900         10  WKS-DET-DESCUENTO      PIC 9(08)V99.
020000         10  WKS-DET-SUBTOTAL       PIC S9(10)V99.
020100         10  WKS-DET-IMPUESTO       PIC S9(08)V99.
020200         10  WKS-DET-TOTAL          PIC S9(10)V99.
020300         10  WKS-DET-PRD-IDX        COMP PIC 9(05).
020400         10  WKS-DET-INV-IDX        COMP PIC 9(05).
020500         10  FILLER                     PIC X(02) VALUE SPACES.
020600******************************************************************
020700*              T A B L A   D E   P R O D U C T O S               *
020800******************************************************************
020900 01  WKS-TABLA-PRODUCTOS.
021000     05  WKS-PRD-ENTRADA OCCURS 1 TO 5000 TIMES
021100                         DEPENDING ON WKS-PRD-LONG
021200                         ASCENDING KEY WKS-PRD-ID
021300                         INDEXED BY WKS-PRD-IX.
021400         10  WKS-PRD-ID             PIC 9(06).
021500         10  WKS-PRD-PRECIO         PIC 9(08)V99.
021600         10  WKS-PRD-COSTO          PIC 9(08)V99.
021700         10  WKS-PRD-TASA           PIC 9(03)V99.
021800         10  WKS-PRD-ACTIVA         PIC X(01).
021900         10  FILLER                     PIC X(02) VALUE SPACES.
022000             88  WKS-PRD-ESTA-ACTIVO        VALUE 'Y'.
022100******************************************************************
022200*              T A B L A   D E   I N V E N T A R I O             *
022300******************************************************************
022400 01  WKS-TABLA-INVENTARIO.
022500     05  WKS-INV-ENTRADA OCCURS 1 TO 20000 TIMES
022600                         DEPENDING ON WKS-INV-LONG
022700                         ASCENDING KEY WKS-INV-PRODUCTO
022800                                       WKS-INV-SUCURSAL
022900                         INDEXED BY WKS-INV-IX.
023000         10  WKS-INV-PRODUCTO       PIC 9(06).
023100         10  WKS-INV-SUCURSAL       PIC 9(04).
023200         10  WKS-INV-ACTUAL         PIC S9(07).
023300         10  WKS-INV-RESERVADO      PIC S9(07).
023400         10  WKS-INV-DISPONIBLE     PIC S9(07).
023500         10  WKS-INV-ULT-MOVTO      PIC 9(08).
023600         10  FILLER                     PIC X(02) VALUE SPACES.
023700******************************************************************
023800*              T A B L A   D E   S U C U R S A L E S             *
023900******************************************************************
024000 01  WKS-TABLA-SUCURSALES.
024100     05  WKS-SUC-ENTRADA OCCURS 1 TO 200 TIMES
024200                         DEPENDING ON WKS-SUC-LONG
024300                         ASCENDING KEY WKS-SUC-ID
024400                         INDEXED BY WKS-SUC-IX.
024500         10  WKS-SUC-ID             PIC 9(04).
024600         10  WKS-SUC-ACTIVA         PIC X(01).
024700         10  FILLER                     PIC X(02) VALUE SPACES.
024800******************************************************************
024900*              T A B L A   D E   C L I E N T E S                 *
025000******************************************************************
025100 01  WKS-TABLA-CLIENTES.
025200     05  WKS-CLI-ENTRADA OCCURS 1 TO 50000 TIMES
025300                         DEPENDING ON WKS-CLI-LONG
025400                         ASCENDING KEY WKS-CLI-ID
025500                         INDEXED BY WKS-CLI-IX.
025600         10  WKS-CLI-ID             PIC 9(06).
025700         10  WKS-CLI-CODIGO         PIC X(15).
025800         10  WKS-CLI-NOMBRE         PIC X(30).
025900         10  WKS-CLI-PUNTOS         PIC S9(09).
026000         10  WKS-CLI-COMPRAS        PIC S9(10)V99.
026100         10  WKS-CLI-ACTIVA         PIC X(01).
026200         10  FILLER                     PIC X(02) VALUE SPACES.
026300******************************************************************
026400*              T A B L A   D E   P A R A M E T R O S             *
026500******************************************************************
026600 01  WKS-TABLA-PARAMETROS.
026700     05  WKS-PRM-ENTRADA OCCURS 1 TO 50 TIMES
026800                         DEPENDING ON WKS-PRM-LONG
026900                         ASCENDING KEY WKS-PRM-LLAVE
027000                         INDEXED BY WKS-PRM-IX.
027100         10  WKS-PRM-LLAVE          PIC X(20).
027200         10  WKS-PRM-VALOR          PIC X(20).
027300         10  FILLER                     PIC X(02) VALUE SPACES.
027400*                   AREA AUXILIAR PARA CONVERTIR TASA DE LEALTAD
027500 01  WKS-VALOR-AUX-GRUPO.
027600     05  WKS-VALOR-AUX              PIC X(20)      VALUE SPACES.
027700     05  WKS-VALOR-AUX-R REDEFINES WKS-VALOR-AUX.
027800         10  FILLER                 PIC X(12).
027900         10  WKS-TASA-NUMERICA      PIC 9(04)V9999.
028000 01  WKS-TASA-LEALTAD               PIC 9(04)V9999 VALUE 1.0000.
028100 01  WKS-AUX-PUNTOS                 PIC S9(12)V9999 VALUE ZERO.
028200 01  WKS-PUNTOS-GANADOS             PIC S9(09)      VALUE ZERO.
028300******************************************************************
028400*        V A R I A B L E S   D E   F I L E   S T A T U S         *
028500******************************************************************
028600 01  WKS-FS-STATUS.
028700     05  FS-PRODMAST                PIC 9(02) VALUE ZEROS.
028800     05  FS-INVEMAST                PIC 9(02) VALUE ZEROS.
028900     05  FS-BRANMAST                PIC 9(02) VALUE ZEROS.
029000     05  FS-CUSTMAST                PIC 9(02) VALUE ZEROS.
029100     05  FS-PARMFILE                PIC 9(02) VALUE ZEROS.
029200     05  FS-VENTTRAN                PIC 9(02) VALUE ZEROS.
029300     05  FS-VENTSAL                 PIC 9(02) VALUE ZEROS.
029400     05  FS-MOVSTOCK                PIC 9(02) VALUE ZEROS.
029500     05  FS-LEALTRAN                PIC 9(02) VALUE ZEROS.
029600     05  FS-ERRLINE                 PIC 9(02) VALUE ZEROS.
029700     05  FILLER                     PIC X(02) VALUE SPACES.
029800 01  FSE-PRODMAST.
029900     05  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZERO.
030000     05  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZERO.
030100     05  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZERO.
030200     05  FILLER                     PIC X(02) VALUE SPACES.
030300*                RUTINA COMUN DE DESPLIEGUE DE ERRORES FSE
030400 01  PROGRAMA                       PIC X(08) VALUE SPACES.
030500 01  ARCHIVO                        PIC X(08) VALUE SPACES.
030600 01  ACCION                         PIC X(10) VALUE SPACES.
030700 01  LLAVE                          PIC X(32) VALUE SPACES.
030800******************************************************************
030900 PROCEDURE DIVISION.
031000******************************************************************
031100*               S E C C I O N    P R I N C I P A L               *
031200******************************************************************
031300 0000-MAIN.
031400     PERFORM 0100-ABRIR-ARCHIVOS     THRU 0100-ABRIR-ARCHIVOS-E
031500     PERFORM 0200-CARGAR-TABLAS      THRU 0200-CARGAR-TABLAS-E
031600     PERFORM 0280-LEER-ENCABEZADO    THRU 0280-LEER-ENCABEZADO-E
031700     PERFORM 0300-PROCESA-VENTA      THRU 0300-PROCESA-VENTA-E
031800             UNTIL WKS-END-VENTTRAN
031900     PERFORM 0800-REESCRIBE-MAESTROS THRU 0800-REESCRIBE-MAESTROS-E
032000     PERFORM 0900-ESTADISTICAS       THRU 0900-ESTADISTICAS-E
032100     PERFORM 0950-CERRAR-ARCHIVOS    THRU 0950-CERRAR-ARCHIVOS-E
032200     STOP RUN.
032300 0000-MAIN-E. EXIT.
032400
032500******************************************************************
032600*              A P E R T U R A   D E   A R C H I V O S           *
032700******************************************************************
032800 0100-ABRIR-ARCHIVOS.
032900     MOVE "PVVTA01 " TO PROGRAMA
033000     OPEN INPUT  PRODUCT-MASTER  BRANCH-MASTER
033100                 SETTINGS-FILE   SALES-TRANS
033200     OPEN I-O    INVENTORY-MASTER CUSTOMER-MASTER
033300     OPEN OUTPUT SALES-OUT MOVEMENT-OUT LOYALTY-OUT ERROR-LIST
033400
033500     IF FS-PRODMAST NOT = 0 OR FS-INVEMAST NOT = 0 OR
033600        FS-BRANMAST NOT = 0 OR FS-CUSTMAST NOT = 0 OR
033700        FS-PARMFILE NOT = 0 OR FS-VENTTRAN NOT = 0 OR
033800        FS-VENTSAL  NOT = 0 OR FS-MOVSTOCK NOT = 0 OR
033900        FS-LEALTRAN NOT = 0 OR FS-ERRLINE  NOT = 0
034000        MOVE 'OPEN'       TO ACCION
034100        MOVE SPACES       TO LLAVE
034200        MOVE 'VARIOS  '   TO ARCHIVO
034300        CALL 'PVERR01' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
034400                             WKS-FS-STATUS, FSE-PRODMAST
034500        DISPLAY ">>> ALGO SALIO MAL ABRIENDO ARCHIVOS DE PVVTA01"
034600                UPON CONSOLE
034700        MOVE 91 TO RETURN-CODE
034800        PERFORM 0950-CERRAR-ARCHIVOS THRU 0950-CERRAR-ARCHIVOS-E
034900        STOP RUN
035000     END-IF.
035100 0100-ABRIR-ARCHIVOS-E. EXIT.
035200
035300******************************************************************
035400*         C A R G A   D E   T A B L A S   E N   M E M O R I A    *
035500******************************************************************
035600 0200-CARGAR-TABLAS.
035700     PERFORM 0210-CARGA-PRODUCTOS   THRU 0210-CARGA-PRODUCTOS-E
035800     PERFORM 0220-CARGA-INVENTARIO  THRU 0220-CARGA-INVENTARIO-E
035900     PERFORM 0230-CARGA-SUCURSALES  THRU 0230-CARGA-SUCURSALES-E
036000     PERFORM 0240-CARGA-CLIENTES    THRU 0240-CARGA-CLIENTES-E
036100     PERFORM 0250-CARGA-PARAMETROS  THRU 0250-CARGA-PARAMETROS-E.
036200 0200-CARGAR-TABLAS-E. EXIT.
036300
036400 0210-CARGA-PRODUCTOS.
036500     MOVE ZERO TO WKS-PRD-LONG
036600     PERFORM 0211-LEER-PRODUCTO THRU 0211-LEER-PRODUCTO-E
036700             UNTIL FS-PRODMAST = 10
036800     CLOSE PRODUCT-MASTER.
036900 0210-CARGA-PRODUCTOS-E. EXIT.
037000
037100 0211-LEER-PRODUCTO.
037200     READ PRODUCT-MASTER
037300        AT END MOVE 10 TO FS-PRODMAST
037400        NOT AT END
037500           ADD 1                  TO WKS-PRD-LONG
037600           MOVE PRD-PRODUCT-ID    TO WKS-PRD-ID    (WKS-PRD-LONG)
037700           MOVE PRD-SELLING-PRICE TO WKS-PRD-PRECIO(WKS-PRD-LONG)
037800           MOVE PRD-COST-PRICE    TO WKS-PRD-COSTO (WKS-PRD-LONG)
037900           MOVE PRD-TAX-RATE      TO WKS-PRD-TASA  (WKS-PRD-LONG)
038000           MOVE PRD-ACTIVE-FLAG   TO WKS-PRD-ACTIVA(WKS-PRD-LONG)
038100     END-READ.
038200 0211-LEER-PRODUCTO-E. EXIT.
038300
038400 0220-CARGA-INVENTARIO.
038500     MOVE ZERO TO WKS-INV-LONG
038600     PERFORM 0221-LEER-INVENTARIO THRU 0221-LEER-INVENTARIO-E
038700             UNTIL FS-INVEMAST = 10.
038800 0220-CARGA-INVENTARIO-E. EXIT.
038900
039000 0221-LEER-INVENTARIO.
039100     READ INVENTORY-MASTER
039200        AT END MOVE 10 TO FS-INVEMAST
039300        NOT AT END
039400           ADD 1                    TO WKS-INV-LONG
039500           MOVE INV-PRODUCT-ID      TO
039600                WKS-INV-PRODUCTO  (WKS-INV-LONG)
039700           MOVE INV-BRANCH-ID       TO
039800                WKS-INV-SUCURSAL  (WKS-INV-LONG)
039900           MOVE INV-CURRENT-STOCK   TO
040000                WKS-INV-ACTUAL    (WKS-INV-LONG)
040100           MOVE INV-RESERVED-STOCK  TO
040200                WKS-INV-RESERVADO (WKS-INV-LONG)
040300           MOVE INV-ULTIMO-MOVTO    TO
040400                WKS-INV-ULT-MOVTO (WKS-INV-LONG)
040500           COMPUTE WKS-INV-DISPONIBLE(WKS-INV-LONG) =
040600                   WKS-INV-ACTUAL(WKS-INV-LONG) -
040700                   WKS-INV-RESERVADO(WKS-INV-LONG)
040800     END-READ.
040900 0221-LEER-INVENTARIO-E. EXIT.
041000
041100 0230-CARGA-SUCURSALES.
041200     MOVE ZERO TO WKS-SUC-LONG
041300     PERFORM 0231-LEER-SUCURSAL THRU 0231-LEER-SUCURSAL-E
041400             UNTIL FS-BRANMAST = 10
041500     CLOSE BRANCH-MASTER.
041600 0230-CARGA-SUCURSALES-E. EXIT.
041700
041800 0231-LEER-SUCURSAL.
041900     READ BRANCH-MASTER
042000        AT END MOVE 10 TO FS-BRANMAST
042100        NOT AT END
042200           ADD 1                 TO WKS-SUC-LONG
042300           MOVE SUC-BRANCH-ID    TO WKS-SUC-ID    (WKS-SUC-LONG)
042400           MOVE SUC-ACTIVE-FLAG  TO WKS-SUC-ACTIVA(WKS-SUC-LONG)
042500     END-READ.
042600 0231-LEER-SUCURSAL-E. EXIT.
042700
042800 0240-CARGA-CLIENTES.
042900     MOVE ZERO TO WKS-CLI-LONG
043000     PERFORM 0241-LEER-CLIENTE THRU 0241-LEER-CLIENTE-E
043100             UNTIL FS-CUSTMAST = 10.
043200 0240-CARGA-CLIENTES-E. EXIT.
043300
043400 0241-LEER-CLIENTE.
043500     READ CUSTOMER-MASTER
043600        AT END MOVE 10 TO FS-CUSTMAST
043700        NOT AT END
043800           ADD 1                    TO WKS-CLI-LONG
043900           MOVE CLI-CUSTOMER-ID     TO
044000                WKS-CLI-ID     (WKS-CLI-LONG)
044100           MOVE CLI-CUSTOMER-CODE   TO
044200                WKS-CLI-CODIGO (WKS-CLI-LONG)
044300           MOVE CLI-CUSTOMER-NAME   TO
044400                WKS-CLI-NOMBRE (WKS-CLI-LONG)
044500           MOVE CLI-LOYALTY-POINTS  TO
044600                WKS-CLI-PUNTOS (WKS-CLI-LONG)
044700           MOVE CLI-TOTAL-PURCHASES TO
044800                WKS-CLI-COMPRAS(WKS-CLI-LONG)
044900           MOVE CLI-ACTIVE-FLAG     TO
045000                WKS-CLI-ACTIVA (WKS-CLI-LONG)
045100     END-READ.
045200 0241-LEER-CLIENTE-E. EXIT.
045300
045400 0250-CARGA-PARAMETROS.
045500     MOVE ZERO TO WKS-PRM-LONG
045600     PERFORM 0251-LEER-PARAMETRO THRU 0251-LEER-PARAMETRO-E
045700             UNTIL FS-PARMFILE = 10
045800     CLOSE SETTINGS-FILE
045900     MOVE "LOYALTY-POINTS-RATE " TO WKS-PRM-LLAVE(1)
046000     IF WKS-PRM-LONG > 0
046100        SEARCH ALL WKS-PRM-ENTRADA
046200           AT END
046300              MOVE 1.0000 TO WKS-TASA-LEALTAD
046400           WHEN WKS-PRM-LLAVE(WKS-PRM-IX) =
046500                "LOYALTY-POINTS-RATE "
046600              MOVE WKS-PRM-VALOR(WKS-PRM-IX) TO WKS-VALOR-AUX
046700              MOVE WKS-TASA-NUMERICA          TO WKS-TASA-LEALTAD
046800        END-SEARCH
046900     ELSE
047000        MOVE 1.0000 TO WKS-TASA-LEALTAD
047100     END-IF.
047200 0250-CARGA-PARAMETROS-E. EXIT.
047300
047400 0251-LEER-PARAMETRO.
047500     READ SETTINGS-FILE
047600        AT END MOVE 10 TO FS-PARMFILE
047700        NOT AT END
047800           ADD 1                  TO WKS-PRM-LONG
047900           MOVE PRM-SETTING-KEY   TO
048000                WKS-PRM-LLAVE (WKS-PRM-LONG)
048100           MOVE PRM-SETTING-VALUE TO
048200                WKS-PRM-VALOR (WKS-PRM-LONG)
048300     END-READ.
048400 0251-LEER-PARAMETRO-E. EXIT.
048500
048600
048700******************************************************************
048800*       L E C T U R A   D E L   E N C A B E Z A D O              *
048900******************************************************************
049000 0280-LEER-ENCABEZADO.
049100     READ SALES-TRANS
049200        AT END SET WKS-END-VENTTRAN TO TRUE
049300     END-READ.
049400 0280-LEER-ENCABEZADO-E. EXIT.
049500
049600******************************************************************
049700*       P R O C E S O   D E   U N A   T R A N S A C C I O N      *
049800******************************************************************
049900 0300-PROCESA-VENTA.
050000     ADD 1                      TO WKS-TRANS-LEIDAS
050100     MOVE 0                     TO WKS-RECHAZAR
050200     MOVE SPACES                TO WKS-MOTIVO-RECHAZO
050300     MOVE ZERO                  TO WKS-VTA-SUB-TOTAL
050400                                    WKS-VTA-TAX-AMOUNT
050500                                    WKS-VTA-TOTAL-AMOUNT
050600     MOVE VTA-SALE-NUMBER       TO WKS-VTA-SALE-NUMBER
050700     MOVE VTA-CUSTOMER-ID       TO WKS-VTA-CUSTOMER-ID
050800     MOVE VTA-BRANCH-ID         TO WKS-VTA-BRANCH-ID
050900     MOVE VTA-CASHIER-ID        TO WKS-VTA-CASHIER-ID
051000     MOVE VTA-SALE-DATE         TO WKS-VTA-SALE-DATE
051100     MOVE VTA-PAYMENT-METHOD    TO WKS-VTA-PAYMENT-METHOD
051200     MOVE VTA-HDR-DISCOUNT      TO WKS-VTA-HDR-DISCOUNT
051300     MOVE VTA-ITEM-COUNT        TO WKS-NUM-LINEAS
051400
051500     PERFORM 1000-VALIDAR-ENCABEZADO
051600             THRU 1000-VALIDAR-ENCABEZADO-E
051700     PERFORM 0290-LEER-LINEA-VENTA THRU 0290-LEER-LINEA-VENTA-E
051800             VARYING WKS-K FROM 1 BY 1
051900             UNTIL WKS-K > WKS-NUM-LINEAS
052000
052100
052200     IF WKS-TRANSACCION-OK
052300        PERFORM 1200-CALCULAR-LINEA THRU 1200-CALCULAR-LINEA-E
052400                VARYING WKS-K FROM 1 BY 1
052500                UNTIL WKS-K > WKS-NUM-LINEAS
052600        PERFORM 1300-POSTEAR-VENTA  THRU 1300-POSTEAR-VENTA-E
052700        PERFORM 1400-ACTUALIZA-LEALTAD
052800                THRU 1400-ACTUALIZA-LEALTAD-E
052900        ADD 1 TO WKS-TRANS-POSTEADAS
053000        ADD WKS-VTA-TOTAL-AMOUNT TO WKS-INGRESO-TOTAL
053100     ELSE
053200        PERFORM 1500-ESCRIBE-RECHAZO THRU 1500-ESCRIBE-RECHAZO-E
053300        ADD 1 TO WKS-TRANS-RECHAZADAS
053400     END-IF
053500
053600     IF NOT WKS-END-VENTTRAN
053700        PERFORM 0280-LEER-ENCABEZADO THRU 0280-LEER-ENCABEZADO-E
053800     END-IF.
053900 0300-PROCESA-VENTA-E. EXIT.
054000
054100 0290-LEER-LINEA-VENTA.
054200     READ SALES-TRANS
054300        AT END
054400           MOVE 1 TO WKS-RECHAZAR
054500           MOVE 'ARCHIVO DE VENTAS TRUNCADO' TO
054600                WKS-MOTIVO-RECHAZO
054700           SET WKS-END-VENTTRAN TO TRUE
054800        NOT AT END
054900           MOVE VTA-D-PRODUCT-ID    TO
055000                WKS-DET-PRODUCTO (WKS-K)
055100           MOVE VTA-D-QUANTITY      TO
055200                WKS-DET-CANTIDAD (WKS-K)
055300           MOVE VTA-D-UNIT-PRICE    TO
055400                WKS-DET-PRECIO   (WKS-K)
055500           MOVE VTA-D-ITEM-DISCOUNT TO
055600                WKS-DET-DESCUENTO(WKS-K)
055700           PERFORM 1100-VALIDAR-LINEA
055800                   THRU 1100-VALIDAR-LINEA-E
055900     END-READ.
056000 0290-LEER-LINEA-VENTA-E. EXIT.
056100
056200******************************************************************
056300*       V A L I D A C I O N   D E L   E N C A B E Z A D O        *
056400******************************************************************
056500 1000-VALIDAR-ENCABEZADO.
056600     MOVE 0 TO WKS-SUC-LONG
056700     SEARCH ALL WKS-SUC-ENTRADA
056800        AT END
056900           MOVE 1 TO WKS-RECHAZAR
057000           MOVE 'SUCURSAL NO EXISTE' TO WKS-MOTIVO-RECHAZO
057100        WHEN WKS-SUC-ID(WKS-SUC-IX) = WKS-VTA-BRANCH-ID
057200           CONTINUE
057300     END-SEARCH
057400
057500     IF WKS-TRANSACCION-OK AND WKS-VTA-CUSTOMER-ID NOT = 0
057600        SEARCH ALL WKS-CLI-ENTRADA
057700           AT END
057800              MOVE 1 TO WKS-RECHAZAR
057900              MOVE 'CLIENTE NO EXISTE' TO WKS-MOTIVO-RECHAZO
058000           WHEN WKS-CLI-ID(WKS-CLI-IX) = WKS-VTA-CUSTOMER-ID
058100              MOVE WKS-CLI-IX TO WKS-CLI-IDX-HALLADO
058200        END-SEARCH
058300     END-IF.
058400 1000-VALIDAR-ENCABEZADO-E. EXIT.
058500
058600******************************************************************
058700*       V A L I D A C I O N   D E   U N A   L I N E A            *
058800******************************************************************
058900 1100-VALIDAR-LINEA.
059000     IF WKS-TRANSACCION-RECHAZADA
059100        GO TO 1100-VALIDAR-LINEA-E
059200     END-IF
059300
059400     IF WKS-DET-CANTIDAD(WKS-K) = 0
059500        MOVE 1 TO WKS-RECHAZAR
059600        MOVE 'CANTIDAD DEBE SER MAYOR A CERO' TO
059700             WKS-MOTIVO-RECHAZO
059800        GO TO 1100-VALIDAR-LINEA-E
059900     END-IF
060000
060100     SEARCH ALL WKS-PRD-ENTRADA
060200        AT END
060300           MOVE 1 TO WKS-RECHAZAR
060400           MOVE 'PRODUCTO NO EXISTE' TO WKS-MOTIVO-RECHAZO
060500        WHEN WKS-PRD-ID(WKS-PRD-IX) = WKS-DET-PRODUCTO(WKS-K)
060600           IF NOT WKS-PRD-ESTA-ACTIVO(WKS-PRD-IX)
060700              MOVE 1 TO WKS-RECHAZAR
060800              MOVE 'PRODUCTO INACTIVO' TO WKS-MOTIVO-RECHAZO
060900           ELSE
061000              MOVE WKS-PRD-IX TO WKS-DET-PRD-IDX(WKS-K)
061100           END-IF
061200     END-SEARCH
061300
061400     IF WKS-TRANSACCION-RECHAZADA
061500        GO TO 1100-VALIDAR-LINEA-E
061600     END-IF
061700
061800     SEARCH ALL WKS-INV-ENTRADA
061900        AT END
062000           MOVE 1 TO WKS-RECHAZAR
062100           MOVE 'INVENTARIO NO EXISTE PARA EL PRODUCTO' TO
062200                WKS-MOTIVO-RECHAZO
062300        WHEN WKS-INV-PRODUCTO(WKS-INV-IX) =
062400                WKS-DET-PRODUCTO(WKS-K)   AND
062500             WKS-INV-SUCURSAL(WKS-INV-IX) =
062600                WKS-VTA-BRANCH-ID
062700           IF WKS-INV-DISPONIBLE(WKS-INV-IX) <
062800              WKS-DET-CANTIDAD(WKS-K)
062900              MOVE 1 TO WKS-RECHAZAR
063000              MOVE 'EXISTENCIA INSUFICIENTE' TO
063100                   WKS-MOTIVO-RECHAZO
063200           ELSE
063300              MOVE WKS-INV-IX TO WKS-DET-INV-IDX(WKS-K)
063400           END-IF
063500     END-SEARCH.
063600 1100-VALIDAR-LINEA-E. EXIT.
063700
063800******************************************************************
063900*       C A L C U L O   D E   P R E C I O   E   I M P U E S T O  *
064000******************************************************************
064100 1200-CALCULAR-LINEA.
064200     MOVE WKS-DET-PRD-IDX(WKS-K) TO WKS-PRD-IDX-HALLADO
064300
064400     IF WKS-DET-PRECIO(WKS-K) = 0
064500        MOVE WKS-PRD-PRECIO(WKS-PRD-IDX-HALLADO) TO
064600             WKS-DET-PRECIO(WKS-K)
064700     END-IF
064800
064900     COMPUTE WKS-DET-SUBTOTAL(WKS-K) =
065000             WKS-DET-PRECIO(WKS-K) * WKS-DET-CANTIDAD(WKS-K)
065100             - WKS-DET-DESCUENTO(WKS-K)
065200
065300     COMPUTE WKS-DET-IMPUESTO(WKS-K) ROUNDED =
065400             WKS-DET-SUBTOTAL(WKS-K) *
065500             WKS-PRD-TASA(WKS-PRD-IDX-HALLADO) / 100
065600
065700     COMPUTE WKS-DET-TOTAL(WKS-K) =
065800             WKS-DET-SUBTOTAL(WKS-K) + WKS-DET-IMPUESTO(WKS-K)
065900
066000     ADD WKS-DET-SUBTOTAL(WKS-K) TO WKS-VTA-SUB-TOTAL
066100     ADD WKS-DET-IMPUESTO(WKS-K) TO WKS-VTA-TAX-AMOUNT.
066200 1200-CALCULAR-LINEA-E. EXIT.
066300
066400******************************************************************
066500*       P O S T E O   D E   L A   V E N T A                      *
066600******************************************************************
066700 1300-POSTEAR-VENTA.
066800     COMPUTE WKS-VTA-TOTAL-AMOUNT =
066900             WKS-VTA-SUB-TOTAL + WKS-VTA-TAX-AMOUNT -
067000             WKS-VTA-HDR-DISCOUNT
067100
067200     INITIALIZE REG-VENTSAL
067300     MOVE 'H'                    TO VTS-TIPO-REG
067400     MOVE WKS-VTA-SALE-NUMBER    TO VTS-SALE-NUMBER
067500     MOVE WKS-VTA-CUSTOMER-ID    TO VTS-CUSTOMER-ID
067600     MOVE WKS-VTA-BRANCH-ID      TO VTS-BRANCH-ID
067700     MOVE WKS-VTA-CASHIER-ID     TO VTS-CASHIER-ID
067800     MOVE WKS-VTA-SALE-DATE      TO VTS-SALE-DATE
067900     MOVE WKS-VTA-PAYMENT-METHOD TO VTS-PAYMENT-METHOD
068000     MOVE WKS-VTA-HDR-DISCOUNT   TO VTS-HDR-DISCOUNT
068100     MOVE WKS-NUM-LINEAS         TO VTS-ITEM-COUNT
068200     MOVE WKS-VTA-SUB-TOTAL      TO VTS-SUB-TOTAL
068300     MOVE WKS-VTA-TAX-AMOUNT     TO VTS-TAX-AMOUNT
068400     MOVE WKS-VTA-HDR-DISCOUNT   TO VTS-DISCOUNT-AMOUNT
068500     MOVE WKS-VTA-TOTAL-AMOUNT   TO VTS-TOTAL-AMOUNT
068600     SET VTS-COMPLETADA          TO TRUE
068700     WRITE REG-VENTSAL
068800
068900     PERFORM 1310-POSTEAR-LINEA THRU 1310-POSTEAR-LINEA-E
069000             VARYING WKS-K FROM 1 BY 1
069100             UNTIL WKS-K > WKS-NUM-LINEAS.
069200 1300-POSTEAR-VENTA-E. EXIT.
069300
069400 1310-POSTEAR-LINEA.
069500    INITIALIZE REG-VENTSAL
069600    MOVE 'D'                         TO VTS-TIPO-REG
069700    MOVE WKS-DET-PRODUCTO(WKS-K)     TO VTS-D-PRODUCT-ID
069800    MOVE WKS-DET-CANTIDAD(WKS-K)     TO VTS-D-QUANTITY
069900    MOVE WKS-DET-PRECIO(WKS-K)       TO VTS-D-UNIT-PRICE
070000    MOVE WKS-DET-DESCUENTO(WKS-K)    TO VTS-D-ITEM-DISCOUNT
070100    MOVE WKS-DET-IMPUESTO(WKS-K)     TO VTS-LINE-TAX
070200    MOVE WKS-DET-TOTAL(WKS-K)        TO VTS-LINE-TOTAL
070300    WRITE REG-VENTSAL
070400
070500    MOVE WKS-DET-INV-IDX(WKS-K)      TO WKS-INV-IDX-HALLADO
070600    SUBTRACT WKS-DET-CANTIDAD(WKS-K) FROM
070700             WKS-INV-ACTUAL(WKS-INV-IDX-HALLADO)
070800    COMPUTE WKS-INV-DISPONIBLE(WKS-INV-IDX-HALLADO) =
070900            WKS-INV-ACTUAL(WKS-INV-IDX-HALLADO) -
071000            WKS-INV-RESERVADO(WKS-INV-IDX-HALLADO)
071100    MOVE WKS-VTA-SALE-DATE TO
071200         WKS-INV-ULT-MOVTO(WKS-INV-IDX-HALLADO)
071300
071400    INITIALIZE REG-MOVSTOCK
071500    MOVE WKS-DET-PRODUCTO(WKS-K) TO MOV-PRODUCT-ID
071600    MOVE WKS-VTA-BRANCH-ID       TO MOV-BRANCH-ID
071700    SET  MOV-TIPO-SALIDA         TO TRUE
071800    COMPUTE MOV-QUANTITY = WKS-DET-CANTIDAD(WKS-K) * -1
071900    MOVE ZERO                    TO MOV-UNIT-COST
072000    MOVE WKS-VTA-SALE-NUMBER     TO MOV-REFERENCE
072100    MOVE WKS-VTA-CASHIER-ID      TO MOV-CREATED-BY
072200    MOVE WKS-VTA-SALE-DATE       TO MOV-MOVE-DATE
072300    WRITE REG-MOVSTOCK
072400    ADD 1 TO WKS-LINEAS-POSTEADAS.
072500 1310-POSTEAR-LINEA-E. EXIT.
072600
072700
072800******************************************************************
072900*       A C R E D I T A C I O N   D E   L E A L T A D             *
073000******************************************************************
073100 1400-ACTUALIZA-LEALTAD.
073200     IF WKS-VTA-CUSTOMER-ID = 0
073300        GO TO 1400-ACTUALIZA-LEALTAD-E
073400     END-IF
073500
073600     COMPUTE WKS-AUX-PUNTOS =
073700             WKS-VTA-TOTAL-AMOUNT * WKS-TASA-LEALTAD
073800     MOVE WKS-AUX-PUNTOS TO WKS-PUNTOS-GANADOS
073900
074000     IF WKS-PUNTOS-GANADOS > 0
074100        ADD WKS-PUNTOS-GANADOS TO
074200            WKS-CLI-PUNTOS(WKS-CLI-IDX-HALLADO)
074300        ADD WKS-VTA-TOTAL-AMOUNT TO
074400            WKS-CLI-COMPRAS(WKS-CLI-IDX-HALLADO)
074500
074600        INITIALIZE REG-LEALTRAN
074700        MOVE WKS-VTA-CUSTOMER-ID  TO LEA-CUSTOMER-ID
074800        MOVE WKS-VTA-SALE-NUMBER  TO LEA-SALE-NUMBER
074900        SET  LEA-TIPO-GANADO      TO TRUE
075000        MOVE WKS-PUNTOS-GANADOS   TO LEA-POINTS
075100        MOVE 'PUNTOS GANADOS POR VENTA' TO LEA-DESCRIPTION
075200        WRITE REG-LEALTRAN
075300     END-IF.
075400 1400-ACTUALIZA-LEALTAD-E. EXIT.
075500
075600******************************************************************
075700*       E S C R I T U R A   D E L   R E C H A Z O                *
075800******************************************************************
075900 1500-ESCRIBE-RECHAZO.
076000     INITIALIZE REG-ERRLINE
076100     MOVE WKS-VTA-SALE-NUMBER TO ERR-TRANS-ID
076200     MOVE WKS-MOTIVO-RECHAZO  TO ERR-REASON
076300     WRITE REG-ERRLINE.
076400 1500-ESCRIBE-RECHAZO-E. EXIT.
076500
076600******************************************************************
076700*       R E E S C R I T U R A   D E   M A E S T R O S            *
076800******************************************************************
076900 0800-REESCRIBE-MAESTROS.
077000     PERFORM 0810-REESCRIBE-INVENTARIO THRU 0810-REESCRIBE-INVENTARIO-E
077100             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-INV-LONG
077200     PERFORM 0820-REESCRIBE-CLIENTE    THRU 0820-REESCRIBE-CLIENTE-E
077300             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CLI-LONG.
077400 0800-REESCRIBE-MAESTROS-E. EXIT.
077500
077600 0810-REESCRIBE-INVENTARIO.
077700     INITIALIZE REG-INVEMAST
077800     MOVE WKS-INV-PRODUCTO (WKS-I) TO INV-PRODUCT-ID
077900     MOVE WKS-INV-SUCURSAL (WKS-I) TO INV-BRANCH-ID
078000     MOVE WKS-INV-ACTUAL   (WKS-I) TO INV-CURRENT-STOCK
078100     MOVE WKS-INV-RESERVADO(WKS-I) TO INV-RESERVED-STOCK
078200     MOVE WKS-INV-DISPONIBLE(WKS-I) TO INV-AVAILABLE-STOCK
078300     MOVE WKS-INV-ULT-MOVTO(WKS-I) TO INV-ULTIMO-MOVTO
078400     WRITE REG-INVEMAST.
078500 0810-REESCRIBE-INVENTARIO-E. EXIT.
078600
078700 0820-REESCRIBE-CLIENTE.
078800     INITIALIZE REG-CUSTMAST
078900     MOVE WKS-CLI-ID     (WKS-I) TO CLI-CUSTOMER-ID
079000     MOVE WKS-CLI-CODIGO (WKS-I) TO CLI-CUSTOMER-CODE
079100     MOVE WKS-CLI-NOMBRE (WKS-I) TO CLI-CUSTOMER-NAME
079200     MOVE WKS-CLI-PUNTOS (WKS-I) TO CLI-LOYALTY-POINTS
079300     MOVE WKS-CLI-COMPRAS(WKS-I) TO CLI-TOTAL-PURCHASES
079400     MOVE WKS-CLI-ACTIVA (WKS-I) TO CLI-ACTIVE-FLAG
079500     WRITE REG-CUSTMAST.
079600 0820-REESCRIBE-CLIENTE-E. EXIT.
079700
079800******************************************************************
079900*       E S T A D I S T I C A S   D E   L A   C O R R I D A      *
080000******************************************************************
080100 0900-ESTADISTICAS.
080200     DISPLAY '*****************************************'
080300     MOVE    WKS-TRANS-LEIDAS     TO WKS-MASCARA
080400     DISPLAY 'VENTAS LEIDAS           : ' WKS-MASCARA
080500     MOVE    WKS-TRANS-POSTEADAS  TO WKS-MASCARA
080600     DISPLAY 'VENTAS POSTEADAS        : ' WKS-MASCARA
080700     MOVE    WKS-TRANS-RECHAZADAS TO WKS-MASCARA
080800     DISPLAY 'VENTAS RECHAZADAS       : ' WKS-MASCARA
080900     MOVE    WKS-LINEAS-POSTEADAS TO WKS-MASCARA
081000     DISPLAY 'LINEAS POSTEADAS        : ' WKS-MASCARA
081100     DISPLAY 'INGRESO TOTAL POSTEADO  : ' WKS-INGRESO-TOTAL
081200     DISPLAY '*****************************************'.
081300 0900-ESTADISTICAS-E. EXIT.
081400
081500******************************************************************
081600*       C I E R R E   D E   A R C H I V O S                      *
081700******************************************************************
081800 0950-CERRAR-ARCHIVOS.
081900     CLOSE INVENTORY-MASTER CUSTOMER-MASTER
082000           SALES-TRANS      SALES-OUT
082100           MOVEMENT-OUT     LOYALTY-OUT
082200           ERROR-LIST.
082300 0950-CERRAR-ARCHIVOS-E. EXIT.
