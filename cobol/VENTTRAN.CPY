000100******************************************************************
000200*    COPY          : VENTTRAN                                   *
000300*    DESCRIPCION    : ARCHIVO DE ENTRADA SALES-TRANS. UN REGISTRO*
000400*                    DE ENCABEZADO (VTA-ES-ENCABEZADO) SEGUIDO DE*
000500*                    VTA-ITEM-COUNT REGISTROS DE DETALLE (VTA-ES *
000600*                    -DETALLE), MISMA AREA, DISCRIMINADOS POR    *
000700*                    VTA-TIPO-REG.                               *
000800*    APLICACION    : VENTAS Y CONTROL DE INVENTARIO POS          *
000900******************************************************************
001000* 1992-07-20 EEDR POS-0004 LAYOUT ORIGINAL (SOLO ENCABEZADO, SIN *POS-0004
001100*                           DESCUENTO POR LINEA).                *
001200* 1998-12-11 JALM POS-0123 Y2K: VTA-SALE-DATE AMPLIADA DE 6 A 8  *POS-0123
001300*                           POSICIONES (ANIO COMPLETO).          *
001400* 2016-03-30 PEDR POS-0410 SE AGREGA VTA-D-ITEM-DISCOUNT POR     *POS-0410
001500*                           LINEA DE DETALLE (ANTES SOLO A NIVEL *
001600*                           ENCABEZADO).                         *
001700 01  REG-VENTTRAN.
001800     05  VTA-TIPO-REG             PIC X(01).
001900         88  VTA-ES-ENCABEZADO             VALUE 'H'.
002000         88  VTA-ES-DETALLE                VALUE 'D'.
002100     05  VTA-ENCABEZADO.
002200         10  VTA-SALE-NUMBER      PIC X(20).
002300         10  VTA-CUSTOMER-ID      PIC 9(06).
002400         10  VTA-BRANCH-ID        PIC 9(04).
002500         10  VTA-CASHIER-ID       PIC 9(06).
002600         10  VTA-SALE-DATE        PIC 9(08).
002700         10  VTA-SALE-DATE-R REDEFINES VTA-SALE-DATE.
002800             15  VTA-SALE-ANIO    PIC 9(04).
002900             15  VTA-SALE-MES     PIC 9(02).
003000             15  VTA-SALE-DIA     PIC 9(02).
003100         10  VTA-PAYMENT-METHOD   PIC X(10).
003200         10  VTA-HDR-DISCOUNT     PIC 9(08)V99.
003300         10  VTA-ITEM-COUNT       PIC 9(03).
003400         10  FILLER               PIC X(22).
003500     05  VTA-DETALLE REDEFINES VTA-ENCABEZADO.
003600         10  VTA-D-PRODUCT-ID     PIC 9(06).
003700         10  VTA-D-QUANTITY       PIC 9(05).
003800         10  VTA-D-UNIT-PRICE     PIC 9(08)V99.
003900         10  VTA-D-ITEM-DISCOUNT  PIC 9(08)V99.
004000         10  FILLER               PIC X(58).
