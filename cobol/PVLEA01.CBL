000100******************************************************************
000200* FECHA       : 20/05/1993                                       *
000300* PROGRAMADOR : RICARDO D. LOPEZ C. (RDLC)                       *
000400* APLICACION  : VENTAS Y CONTROL DE INVENTARIO POS                *
000500* PROGRAMA    : PVLEA01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE AJUSTE MANUAL DE PUNTOS DE LEALTAD. LEE  *
000800*             : LAS SOLICITUDES DE AJUSTE (CLIENTE, PUNTOS CON    *
000900*             : SIGNO Y MOTIVO), VALIDA QUE EL CLIENTE EXISTA,    *
001000*             : APLICA EL AJUSTE A SU SALDO DE PUNTOS (PUEDE      *
001100*             : QUEDAR NEGATIVO) Y ESCRIBE LA TRANSACCION DE      *
001200*             : LEALTAD TIPO ADJUSTED.                            *
001300* ARCHIVOS    : LOYALTY-ADJ-TRANS=E,CUSTOMER-MASTER=A/S,          *
001400*             : LOYALTY-OUT=A/S,ERROR-LIST=S                     *
001500* ACCION (ES) : E=ENTRADA, S=SALIDA, A=ACTUALIZA                 *
001600* PROGRAMA(S) : NO APLICA                                        *
001700* CANAL       : BATCH NOCTURNO - MANTENIMIENTO DE CLIENTES        *
001800* INSTALADO   : 27/05/1993                                       *
001900* BPM/RATIONAL: 100113                                          *
002000* NOMBRE      : AJUSTE MANUAL DE PUNTOS DE LEALTAD                *
002100* DESCRIPCION : MANTENIMIENTO                                    *
002200******************************************************************
002300* 1993-05-20 RDLC POS-0298 PROGRAMA ORIGINAL.                    *POS-0298
002400* 2016-08-11 PEDR POS-0418 SE PERMITE QUE EL SALDO DE PUNTOS      POS-0418
002500*                          QUEDE NEGATIVO (ANTES SE TOPABA EN     *
002600*                          CERO, CRITERIO INCORRECTO).            *
002700* 2023-01-30 PEDR POS-0491 SE AGREGA EL LISTADO DE RECHAZOS       POS-0491
002800*                          PARA CLIENTES INEXISTENTES.           *
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.                    PVLEA01.
003200 AUTHOR.                        RICARDO D. LOPEZ C.
003300 INSTALLATION.                  GERENCIA DE SISTEMAS - POS.
003400 DATE-WRITTEN.                  20/05/1993.
003500 DATE-COMPILED.
003600 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS WKS-CLASE-NUMERICA IS '0' THRU '9'
004200     UPSI-0 WITH OFF STATUS ACCION 'N'
004300                 ON  STATUS ACCION 'S'.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT LOYALTY-ADJ-TRANS ASSIGN TO LOYALTY-ADJ-TRANS
004700            ORGANIZATION      IS SEQUENTIAL
004800            FILE STATUS       IS FS-AJULEAL.
004900     SELECT CUSTOMER-MASTER   ASSIGN TO CUSTOMER-MASTER
005000            ORGANIZATION      IS SEQUENTIAL
005100            FILE STATUS       IS FS-CUSTMAST.
005200     SELECT LOYALTY-OUT       ASSIGN TO LOYALTY-OUT
005300            ORGANIZATION      IS SEQUENTIAL
005400            FILE STATUS       IS FS-LEALTRAN.
005500     SELECT ERROR-LIST        ASSIGN TO ERROR-LIST
005600            ORGANIZATION      IS LINE SEQUENTIAL
005700            FILE STATUS       IS FS-ERRLINE.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100*1 -->SOLICITUDES DE AJUSTE DE PUNTOS DE LEALTAD
006200 FD  LOYALTY-ADJ-TRANS.
006300     COPY AJULEAL.
006400*2 -->MAESTRO DE CLIENTES (SE REESCRIBE AL FINAL DE LA CORRIDA)
006500 FD  CUSTOMER-MASTER.
006600     COPY CUSTMAST.
006700*3 -->BITACORA DE PUNTOS DE LEALTAD (SE REESCRIBE AL FINAL)
006800 FD  LOYALTY-OUT.
006900     COPY LEALTRAN.
007000*4 -->LISTADO DE AJUSTES RECHAZADOS
007100 FD  ERROR-LIST.
007200     COPY ERRLINE.
007300
007400 WORKING-STORAGE SECTION.
007500******************************************************************
007600*               C A M P O S    D E    T R A B A J O              *
007700******************************************************************
007800 01  WKS-CAMPOS-DE-TRABAJO.
007900     05  WKS-PROGRAMA               PIC X(08)  VALUE "PVLEA01 ".
008000     05  WKS-FIN-AJULEAL            PIC 9(01)  VALUE ZEROS.
008100         88  WKS-END-AJULEAL                   VALUE 1.
008200     05  WKS-RECHAZAR               PIC 9(01)  VALUE ZEROS.
008300         88  WKS-AJUSTE-OK                      VALUE 0.
008400         88  WKS-AJUSTE-RECHAZADO               VALUE 1.
008500     05  WKS-MOTIVO-RECHAZO         PIC X(60)  VALUE SPACES.
008600     05  WKS-I                      COMP       PIC 9(05) VALUE ZERO.
008700     05  WKS-CLI-LONG               COMP       PIC 9(05) VALUE ZERO.
008800     05  WKS-LEA-LONG               COMP       PIC 9(07) VALUE ZERO.
008900     05  WKS-CLI-IDX-HALLADO        COMP       PIC 9(05) VALUE ZERO.
009000     05  WKS-TRANS-ID-IMPRESO       PIC X(20)  VALUE SPACES.
009100*                     CONTADORES ESTADISTICOS
009200     05  WKS-AJU-LEIDOS             COMP       PIC 9(07) VALUE ZERO.
009300     05  WKS-AJU-APLICADOS          COMP       PIC 9(07) VALUE ZERO.
009400     05  WKS-AJU-RECHAZADOS         COMP       PIC 9(07) VALUE ZERO.
009500     05  WKS-MASCARA                PIC Z,ZZZ,ZZ9.
009600     05  FILLER                     PIC X(02) VALUE SPACES.
009700 01  WKS-MOTIVO-AUX-GRUPO.
009800     05  WKS-MOTIVO-AUX             PIC X(40)  VALUE SPACES.
009900     05  WKS-MOTIVO-AUX-R REDEFINES WKS-MOTIVO-AUX.
010000         10  WKS-MOTIVO-CODIGO      PIC X(08).
010100         10  WKS-MOTIVO-DETALLE     PIC X(30).
010200         10  FILLER                     PIC X(02) VALUE SPACES.
010300******************************************************************
010400*              T A B L A   D E   C L I E N T E S                 *
010500******************************************************************
010600 01  WKS-TABLA-CLIENTES.
010700     05  WKS-CLI-ENTRADA OCCURS 1 TO 50000 TIMES
010800                         DEPENDING ON WKS-CLI-LONG
010900                         ASCENDING KEY WKS-CLI-ID
011000                         INDEXED BY WKS-CLI-IX.
011100         10  WKS-CLI-ID             PIC 9(06).
011200         10  WKS-CLI-CODIGO         PIC X(15).
011300         10  WKS-CLI-NOMBRE         PIC X(30).
011400         10  WKS-CLI-PUNTOS         PIC S9(09).
011500         10  WKS-CLI-COMPRAS        PIC S9(10)V99.
011600         10  WKS-CLI-ACTIVA         PIC X(01).
011700         10  FILLER                     PIC X(02) VALUE SPACES.
011800******************************************************************
011900*     T A B L A   D E   T R A N S A C C I O N E S   D E          *
012000*     L E A L T A D   (PARA REESCRIBIR EL ARCHIVO COMPLETO CON   *
012100*     LOS AJUSTES NUEVOS AGREGADOS AL FINAL)                     *
012200******************************************************************
012300 01  WKS-TABLA-LEALTAD.
012400     05  WKS-LEA-ENTRADA OCCURS 1 TO 150000 TIMES
012500                         DEPENDING ON WKS-LEA-LONG
012600                         INDEXED BY WKS-LEA-IX.
012700         10  WKS-LEA-CUSTOMER-ID    PIC 9(06).
012800         10  WKS-LEA-SALE-NUMBER    PIC X(20).
012900         10  WKS-LEA-TRANS-TYPE     PIC X(10).
013000         10  WKS-LEA-POINTS         PIC S9(09).
013100         10  WKS-LEA-DESCRIPTION    PIC X(40).
013200         10  FILLER                     PIC X(02) VALUE SPACES.
013300******************************************************************
013400*        V A R I A B L E S   D E   F I L E   S T A T U S         *
013500******************************************************************
013600 01  WKS-FS-STATUS.
013700     05  FS-AJULEAL                 PIC 9(02) VALUE ZEROS.
013800     05  FS-CUSTMAST                PIC 9(02) VALUE ZEROS.
013900     05  FS-LEALTRAN                PIC 9(02) VALUE ZEROS.
014000     05  FS-ERRLINE                 PIC 9(02) VALUE ZEROS.
014100     05  FILLER                     PIC X(02) VALUE SPACES.
014200 01  WKS-FS-STATUS-R REDEFINES WKS-FS-STATUS
014300                                    PIC 9(08).
014400 01  FSE-AJULEAL.
014500     05  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZERO.
014600     05  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZERO.
014700     05  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZERO.
014800     05  FILLER                     PIC X(02) VALUE SPACES.
014900 01  PROGRAMA                       PIC X(08) VALUE SPACES.
015000 01  ARCHIVO                        PIC X(08) VALUE SPACES.
015100 01  ACCION                         PIC X(10) VALUE SPACES.
015200 01  LLAVE                          PIC X(32) VALUE SPACES.
015300******************************************************************
015400 PROCEDURE DIVISION.
015500******************************************************************
015600*               S E C C I O N    P R I N C I P A L               *
015700******************************************************************
015800 0000-MAIN.
015900     PERFORM 0100-ABRIR-ARCHIVOS     THRU 0100-ABRIR-ARCHIVOS-E
016000     PERFORM 0150-CARGA-TABLAS       THRU 0150-CARGA-TABLAS-E
016100     PERFORM 0180-LEER-AJUSTE        THRU 0180-LEER-AJUSTE-E
016200     PERFORM 0200-APLICAR-AJUSTE-LEALTAD
016300             THRU 0200-APLICAR-AJUSTE-LEALTAD-E
016400             UNTIL WKS-END-AJULEAL
016500     PERFORM 0800-REESCRIBE-MAESTROS THRU 0800-REESCRIBE-MAESTROS-E
016600     PERFORM 0900-ESTADISTICAS       THRU 0900-ESTADISTICAS-E
016700     PERFORM 0950-CERRAR-ARCHIVOS    THRU 0950-CERRAR-ARCHIVOS-E
016800     STOP RUN.
016900 0000-MAIN-E. EXIT.
017000
017100******************************************************************
017200*              A P E R T U R A   D E   A R C H I V O S           *
017300******************************************************************
017400 0100-ABRIR-ARCHIVOS.
017500     MOVE "PVLEA01 " TO PROGRAMA
017600     OPEN INPUT  LOYALTY-ADJ-TRANS CUSTOMER-MASTER LOYALTY-OUT
017700     OPEN OUTPUT ERROR-LIST
017800
017900     IF FS-AJULEAL NOT = 0 OR FS-CUSTMAST NOT = 0 OR
018000        FS-LEALTRAN NOT = 0 OR FS-ERRLINE  NOT = 0
018100        MOVE 'OPEN'       TO ACCION
018200        MOVE SPACES       TO LLAVE
018300        MOVE 'VARIOS  '   TO ARCHIVO
018400        CALL 'PVERR01' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018500                             WKS-FS-STATUS, FSE-AJULEAL
018600        DISPLAY ">>> ALGO SALIO MAL ABRIENDO ARCHIVOS DE PVLEA01"
018700                UPON CONSOLE
018800        MOVE 91 TO RETURN-CODE
018900        PERFORM 0950-CERRAR-ARCHIVOS THRU 0950-CERRAR-ARCHIVOS-E
019000        STOP RUN
019100     END-IF.
019200 0100-ABRIR-ARCHIVOS-E. EXIT.
019300
019400******************************************************************
019500*         C A R G A   D E   T A B L A S   E N   M E M O R I A    *
019600******************************************************************
019700 0150-CARGA-TABLAS.
019800     MOVE ZERO TO WKS-CLI-LONG
019900     PERFORM 0151-LEER-CLIENTE THRU 0151-LEER-CLIENTE-E
020000        UNTIL FS-CUSTMAST = 10
020100     CLOSE CUSTOMER-MASTER
020200
020300     MOVE ZERO TO WKS-LEA-LONG
020400     PERFORM 0152-LEER-LEALTAD THRU 0152-LEER-LEALTAD-E
020500        UNTIL FS-LEALTRAN = 10
020600     CLOSE LOYALTY-OUT.
020700 0150-CARGA-TABLAS-E. EXIT.
020800
020900******************************************************************
021000*     L E C T U R A   D E L   M A E S T R O   D E   C L I E N T E  *
021100******************************************************************
021200 0151-LEER-CLIENTE.
021300     READ CUSTOMER-MASTER
021400        AT END MOVE 10 TO FS-CUSTMAST
021500        NOT AT END
021600           ADD 1 TO WKS-CLI-LONG
021700           MOVE CLI-CUSTOMER-ID     TO
021800                WKS-CLI-ID     (WKS-CLI-LONG)
021900           MOVE CLI-CUSTOMER-CODE   TO
022000                WKS-CLI-CODIGO (WKS-CLI-LONG)
022100           MOVE CLI-CUSTOMER-NAME   TO
022200                WKS-CLI-NOMBRE (WKS-CLI-LONG)
022300           MOVE CLI-LOYALTY-POINTS  TO
022400                WKS-CLI-PUNTOS (WKS-CLI-LONG)
022500           MOVE CLI-TOTAL-PURCHASES TO
022600                WKS-CLI-COMPRAS(WKS-CLI-LONG)
022700           MOVE CLI-ACTIVE-FLAG     TO
022800                WKS-CLI-ACTIVA (WKS-CLI-LONG)
022900     END-READ.
023000 0151-LEER-CLIENTE-E. EXIT.
023100
023200******************************************************************
023300*     L E C T U R A   D E L   H I S T O R I A L   D E   L E A L T A *
023400******************************************************************
023500 0152-LEER-LEALTAD.
023600     READ LOYALTY-OUT
023700        AT END MOVE 10 TO FS-LEALTRAN
023800        NOT AT END
023900           ADD 1 TO WKS-LEA-LONG
024000           MOVE LEA-CUSTOMER-ID TO
024100                WKS-LEA-CUSTOMER-ID(WKS-LEA-LONG)
024200           MOVE LEA-SALE-NUMBER TO
024300                WKS-LEA-SALE-NUMBER(WKS-LEA-LONG)
024400           MOVE LEA-TRANS-TYPE  TO
024500                WKS-LEA-TRANS-TYPE(WKS-LEA-LONG)
024600           MOVE LEA-POINTS      TO
024700                WKS-LEA-POINTS(WKS-LEA-LONG)
024800           MOVE LEA-DESCRIPTION TO
024900                WKS-LEA-DESCRIPTION(WKS-LEA-LONG)
025000     END-READ.
025100 0152-LEER-LEALTAD-E. EXIT.
025200
025300******************************************************************
025400*       L E C T U R A   D E   U N A   S O L I C I T U D           *
025500*       D E   A J U S T E                                        *
025600******************************************************************
025700 0180-LEER-AJUSTE.
025800     READ LOYALTY-ADJ-TRANS
025900        AT END SET WKS-END-AJULEAL TO TRUE
026000     END-READ.
026100 0180-LEER-AJUSTE-E. EXIT.
026200
026300******************************************************************
026400*       A P L I C A C I O N   D E L   A J U S T E   D E          *
026500*       P U N T O S   D E   L E A L T A D                        *
026600******************************************************************
026700 0200-APLICAR-AJUSTE-LEALTAD.
026800     ADD 1       TO WKS-AJU-LEIDOS
026900     MOVE 0      TO WKS-RECHAZAR
027000     MOVE SPACES TO WKS-MOTIVO-RECHAZO
027100     MOVE 0      TO WKS-CLI-IDX-HALLADO
027200
027300     SEARCH ALL WKS-CLI-ENTRADA
027400        AT END
027500           MOVE 1 TO WKS-RECHAZAR
027600           MOVE 'CLIENTE NO EXISTE' TO WKS-MOTIVO-RECHAZO
027700        WHEN WKS-CLI-ID(WKS-CLI-IX) = LAJ-CUSTOMER-ID
027800           MOVE WKS-CLI-IX TO WKS-CLI-IDX-HALLADO
027900     END-SEARCH
028000
028100     IF WKS-AJUSTE-OK
028200        ADD LAJ-POINTS TO WKS-CLI-PUNTOS(WKS-CLI-IDX-HALLADO)
028300
028400        ADD 1 TO WKS-LEA-LONG
028500        MOVE LAJ-CUSTOMER-ID TO WKS-LEA-CUSTOMER-ID(WKS-LEA-LONG)
028600        MOVE SPACES          TO WKS-LEA-SALE-NUMBER(WKS-LEA-LONG)
028700        MOVE 'ADJUSTED  '    TO WKS-LEA-TRANS-TYPE(WKS-LEA-LONG)
028800        MOVE LAJ-POINTS      TO WKS-LEA-POINTS(WKS-LEA-LONG)
028900        MOVE LAJ-REASON      TO WKS-LEA-DESCRIPTION(WKS-LEA-LONG)
029000        ADD 1 TO WKS-AJU-APLICADOS
029100     ELSE
029200        MOVE LAJ-CUSTOMER-ID TO WKS-TRANS-ID-IMPRESO
029300        INITIALIZE REG-ERRLINE
029400        MOVE WKS-TRANS-ID-IMPRESO TO ERR-TRANS-ID
029500        MOVE 'LEA-NOEX' TO WKS-MOTIVO-CODIGO
029600        MOVE WKS-MOTIVO-RECHAZO   TO WKS-MOTIVO-DETALLE
029700        MOVE WKS-MOTIVO-AUX       TO ERR-REASON
029800        WRITE REG-ERRLINE
029900        ADD 1 TO WKS-AJU-RECHAZADOS
030000     END-IF
030100
030200     PERFORM 0180-LEER-AJUSTE THRU 0180-LEER-AJUSTE-E.
030300 0200-APLICAR-AJUSTE-LEALTAD-E. EXIT.
030400
030500******************************************************************
030600*       R E E S C R I T U R A   D E   M A E S T R O S            *
030700******************************************************************
030800 0800-REESCRIBE-MAESTROS.
030900     OPEN OUTPUT CUSTOMER-MASTER
031000     PERFORM 0820-REESCRIBE-CLIENTE THRU 0820-REESCRIBE-CLIENTE-E
031100        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CLI-LONG
031200     CLOSE CUSTOMER-MASTER
031300
031400     OPEN OUTPUT LOYALTY-OUT
031500     PERFORM 0821-REESCRIBE-LEALTAD THRU 0821-REESCRIBE-LEALTAD-E
031600        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-LEA-LONG
031700     CLOSE LOYALTY-OUT.
031800 0800-REESCRIBE-MAESTROS-E. EXIT.
031900
032000******************************************************************
032100*     R E E S C R I T U R A   D E   U N   C L I E N T E            *
032200******************************************************************
032300 0820-REESCRIBE-CLIENTE.
032400     INITIALIZE REG-CUSTMAST
032500     MOVE WKS-CLI-ID     (WKS-I) TO CLI-CUSTOMER-ID
032600     MOVE WKS-CLI-CODIGO (WKS-I) TO CLI-CUSTOMER-CODE
032700     MOVE WKS-CLI-NOMBRE (WKS-I) TO CLI-CUSTOMER-NAME
032800     MOVE WKS-CLI-PUNTOS (WKS-I) TO CLI-LOYALTY-POINTS
032900     MOVE WKS-CLI-COMPRAS(WKS-I) TO CLI-TOTAL-PURCHASES
033000     MOVE WKS-CLI-ACTIVA (WKS-I) TO CLI-ACTIVE-FLAG
033100     WRITE REG-CUSTMAST.
033200 0820-REESCRIBE-CLIENTE-E. EXIT.
033300
033400******************************************************************
033500*     R E E S C R I T U R A   D E   U N   M O V I M I E N T O     *
033600*     D E   L E A L T A D                                        *
033700******************************************************************
033800 0821-REESCRIBE-LEALTAD.
033900     INITIALIZE REG-LEALTRAN
034000     MOVE WKS-LEA-CUSTOMER-ID(WKS-I) TO LEA-CUSTOMER-ID
034100     MOVE WKS-LEA-SALE-NUMBER(WKS-I) TO LEA-SALE-NUMBER
034200     MOVE WKS-LEA-TRANS-TYPE(WKS-I)  TO LEA-TRANS-TYPE
034300     MOVE WKS-LEA-POINTS(WKS-I)      TO LEA-POINTS
034400     MOVE WKS-LEA-DESCRIPTION(WKS-I) TO LEA-DESCRIPTION
034500     WRITE REG-LEALTRAN.
034600 0821-REESCRIBE-LEALTAD-E. EXIT.
034700
034800******************************************************************
034900*       E S T A D I S T I C A S   D E   L A   C O R R I D A      *
035000******************************************************************
035100 0900-ESTADISTICAS.
035200     DISPLAY '*****************************************'
035300     MOVE    WKS-AJU-LEIDOS     TO WKS-MASCARA
035400     DISPLAY 'AJUSTES LEIDOS     : ' WKS-MASCARA
035500     MOVE    WKS-AJU-APLICADOS  TO WKS-MASCARA
035600     DISPLAY 'AJUSTES APLICADOS  : ' WKS-MASCARA
035700     MOVE    WKS-AJU-RECHAZADOS TO WKS-MASCARA
035800     DISPLAY 'AJUSTES RECHAZADOS : ' WKS-MASCARA
035900     DISPLAY '*****************************************'.
036000 0900-ESTADISTICAS-E. EXIT.
036100
036200******************************************************************
036300*       C I E R R E   D E   A R C H I V O S                      *
036400******************************************************************
036500 0950-CERRAR-ARCHIVOS.
036600     CLOSE LOYALTY-ADJ-TRANS ERROR-LIST.
036700 0950-CERRAR-ARCHIVOS-E. EXIT.
