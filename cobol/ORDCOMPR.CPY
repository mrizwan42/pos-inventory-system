000100******************************************************************
000200*    COPY          : ORDCOMPR                                   *
000300*    DESCRIPCION    : ARCHIVO DE ENTRADA/SALIDA PO-FILE (ORDENES *
000400*                    DE COMPRA). ENCABEZADO CON ESTADO Y TOTALES *
000500*                    SEGUIDO DE LAS LINEAS DE DETALLE, CANTIDAD  *
000600*                    ORDENADA Y RECIBIDA ACUMULADA POR LINEA.    *
000700*    APLICACION    : VENTAS Y CONTROL DE INVENTARIO POS          *
000800******************************************************************
000900* 1993-11-09 EEDR POS-0007 LAYOUT ORIGINAL (SOLO PENDIENTE/      *POS-0007
001000*                           RECIBIDA, SIN APROBACION).           *
001100* 1998-12-11 JALM POS-0125 Y2K: OCM-ORDER-DATE AMPLIADA A 8      *POS-0125
001200*                           POSICIONES.                          *
001300* 2012-04-27 RDLC POS-0355 SE AGREGA EL ESTADO APPROVED A LA     *POS-0355
001400*                           MAQUINA DE ESTADOS (ANTES DIRECTO DE *
001500*                           PENDING A RECEIVED).                 *
001600 01  REG-ORDCOMPR.
001700     05  OCM-TIPO-REG             PIC X(01).
001800         88  OCM-ES-ENCABEZADO             VALUE 'H'.
001900         88  OCM-ES-DETALLE                VALUE 'D'.
002000     05  OCM-ENCABEZADO.
002100         10  OCM-PO-NUMBER        PIC X(20).
002200         10  OCM-SUPPLIER-ID      PIC 9(06).
002300         10  OCM-BRANCH-ID        PIC 9(04).
002400         10  OCM-ORDER-DATE       PIC 9(08).
002500         10  OCM-ORDER-DATE-R REDEFINES OCM-ORDER-DATE.
002600             15  OCM-ORDEN-ANIO   PIC 9(04).
002700             15  OCM-ORDEN-MES    PIC 9(02).
002800             15  OCM-ORDEN-DIA    PIC 9(02).
002900         10  OCM-PO-STATUS        PIC X(10).
003000             88  OCM-PENDIENTE             VALUE 'PENDING   '.
003100             88  OCM-APROBADA              VALUE 'APPROVED  '.
003200             88  OCM-RECIBIDA              VALUE 'RECEIVED  '.
003300             88  OCM-CANCELADA             VALUE 'CANCELLED '.
003400         10  OCM-SUB-TOTAL        PIC S9(10)V99.
003500         10  OCM-TAX-AMOUNT       PIC S9(10)V99.
003600         10  OCM-TOTAL-AMOUNT     PIC S9(10)V99.
003700         10  OCM-CREATED-BY       PIC 9(06).
003800     05  OCM-DETALLE REDEFINES OCM-ENCABEZADO.
003900         10  OCM-PO-ITEM-ID       PIC 9(06).
004000         10  OCM-D-PRODUCT-ID     PIC 9(06).
004100         10  OCM-ORDERED-QTY      PIC 9(05).
004200         10  OCM-RECEIVED-QTY     PIC 9(05).
004300         10  OCM-D-UNIT-COST      PIC 9(08)V99.
004400         10  OCM-LINE-TOTAL       PIC S9(10)V99.
004500         10  FILLER               PIC X(46).
