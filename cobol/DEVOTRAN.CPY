000100******************************************************************
000200*    COPY          : DEVOTRAN                                   *
000300*    DESCRIPCION    : ARCHIVO DE ENTRADA REFUND-TRANS. UNA       *
000400*                    SOLICITUD DE DEVOLUCION POR REGISTRO: VENTA *
000500*                    A DEVOLVER Y MOTIVO.                        *
000600*    APLICACION    : VENTAS Y CONTROL DE INVENTARIO POS          *
000700******************************************************************
000800* 1994-05-02 EEDR POS-0011 LAYOUT ORIGINAL.                      *POS-0011
000900* 2001-10-19 RDLC POS-0167 SIN CAMBIOS DE ESTRUCTURA.            *POS-0167
001000 01  REG-DEVOTRAN.
001100     05  DEV-SALE-NUMBER          PIC X(20).
001200     05  DEV-REASON               PIC X(40).
001300     05  FILLER                   PIC X(20).
