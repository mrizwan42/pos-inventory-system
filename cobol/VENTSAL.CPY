000100******************************************************************
000200*    COPY          : VENTSAL                                    *
000300*    DESCRIPCION    : ARCHIVO DE SALIDA SALES-OUT (VENTA POSTEA- *
000400*                    DA). ENCABEZADO CON TOTALES SEGUIDO DE LAS  *
000500*                    LINEAS DE DETALLE YA CON IMPUESTO Y TOTAL   *
000600*                    CALCULADOS. MISMA CONVENCION DE VTS-TIPO-   *
000700*                    REG QUE VENTTRAN.                          *
000800*    APLICACION    : VENTAS Y CONTROL DE INVENTARIO POS          *
000900******************************************************************
001000* 1992-07-20 EEDR POS-0004 LAYOUT ORIGINAL.                      *POS-0004
001100* 1998-12-11 JALM POS-0123 Y2K: VTS-SALE-DATE AMPLIADA A 8       *POS-0123
001200*                           POSICIONES, IGUAL QUE EN VENTTRAN.   *
001300* 2016-03-30 PEDR POS-0410 SE AGREGAN VTS-LINE-TAX Y VTS-LINE-   *POS-0410
001400*                           TOTAL POR LINEA DE DETALLE.          *
001500* 2019-01-08 PEDR POS-0455 SE AGREGA 88 VTS-REEMBOLSADA PARA     *POS-0455
001600*                           MARCAR VENTAS YA DEVUELTAS.          *
001700 01  REG-VENTSAL.
001800     05  VTS-TIPO-REG             PIC X(01).
001900         88  VTS-ES-ENCABEZADO             VALUE 'H'.
002000         88  VTS-ES-DETALLE                VALUE 'D'.
002100     05  VTS-ENCABEZADO.
002200         10  VTS-SALE-NUMBER      PIC X(20).
002300         10  VTS-CUSTOMER-ID      PIC 9(06).
002400         10  VTS-BRANCH-ID        PIC 9(04).
002500         10  VTS-CASHIER-ID       PIC 9(06).
002600         10  VTS-SALE-DATE        PIC 9(08).
002700         10  VTS-SALE-DATE-R REDEFINES VTS-SALE-DATE.
002800             15  VTS-SALE-ANIO    PIC 9(04).
002900             15  VTS-SALE-MES     PIC 9(02).
003000             15  VTS-SALE-DIA     PIC 9(02).
003100         10  VTS-PAYMENT-METHOD   PIC X(10).
003200         10  VTS-HDR-DISCOUNT     PIC 9(08)V99.
003300         10  VTS-ITEM-COUNT       PIC 9(03).
003400         10  VTS-SUB-TOTAL        PIC S9(10)V99.
003500         10  VTS-TAX-AMOUNT       PIC S9(10)V99.
003600         10  VTS-DISCOUNT-AMOUNT  PIC S9(10)V99.
003700         10  VTS-TOTAL-AMOUNT     PIC S9(10)V99.
003800         10  VTS-PAYMENT-STATUS   PIC X(10).
003900             88  VTS-COMPLETADA            VALUE 'COMPLETED '.
004000             88  VTS-REEMBOLSADA           VALUE 'REFUNDED  '.
004100     05  VTS-DETALLE REDEFINES VTS-ENCABEZADO.
004200         10  VTS-D-PRODUCT-ID     PIC 9(06).
004300         10  VTS-D-QUANTITY       PIC 9(05).
004400         10  VTS-D-UNIT-PRICE     PIC 9(08)V99.
004500         10  VTS-D-ITEM-DISCOUNT  PIC 9(08)V99.
004600         10  VTS-LINE-TAX         PIC S9(08)V99.
004700         10  VTS-LINE-TOTAL       PIC S9(10)V99.
004800         10  FILLER               PIC X(72).
