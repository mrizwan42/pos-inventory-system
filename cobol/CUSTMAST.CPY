000100******************************************************************
000200*    COPY          : CUSTMAST                                   *
000300*    DESCRIPCION    : LAYOUT DEL MAESTRO DE CLIENTES (CUSTOMER-  *
000400*                    MASTER). CLAVE UNICA CLI-CUSTOMER-ID (CERO  *
000500*                    = CLIENTE ANONIMO / MOSTRADOR). SE REESCRI- *
000600*                    BE AL FINAL DE CADA CORRIDA DE VENTAS Y DE  *
000700*                    AJUSTE DE LEALTAD.                          *
000800*    APLICACION    : VENTAS Y CONTROL DE INVENTARIO POS          *
000900******************************************************************
001000* 1991-03-11 EEDR POS-0001 LAYOUT ORIGINAL.                      *POS-0001
001100* 1998-11-30 JALM POS-0121 Y2K: SIN CAMPOS DE FECHA EN ESTE      *POS-0121
001200*                           MAESTRO, SOLO SE REVISO Y SE CERRO.  *
001300* 2011-06-14 RDLC POS-0340 SE AGREGA CLI-TOTAL-PURCHASES PARA    *POS-0340
001400*                           ACUMULADO DE COMPRAS DE POR VIDA.    *
001500 01  REG-CUSTMAST.
001600     05  CLI-CUSTOMER-ID          PIC 9(06).
001700     05  CLI-CUSTOMER-CODE        PIC X(15).
001800     05  CLI-CUSTOMER-NAME        PIC X(30).
001900     05  CLI-LOYALTY-POINTS       PIC S9(09).
002000     05  CLI-TOTAL-PURCHASES      PIC S9(10)V99.
002100     05  CLI-TOTAL-PURCH-R REDEFINES CLI-TOTAL-PURCHASES
002200                                   PIC 9(10)V99.
002300     05  CLI-ACTIVE-FLAG          PIC X(01).
002400         88  CLI-ACTIVO                    VALUE 'Y'.
002500         88  CLI-INACTIVO                  VALUE 'N'.
002600     05  FILLER                   PIC X(18).
