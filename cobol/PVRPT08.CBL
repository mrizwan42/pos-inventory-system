000100******************************************************************
000200* FECHA       : 09/05/1995                                       *
000300* PROGRAMADOR : ERICK E. RAMIREZ D. (EEDR)                       *
000400* APLICACION  : VENTAS Y CONTROL DE INVENTARIO POS                *
000500* PROGRAMA    : PVRPT08                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTE DE VENTAS POR PERIODO. ACUMULA VENTAS NO  *
000800*             : REEMBOLSADAS ENTRE DOS FECHAS, CON QUIEBRE DE     *
000900*             : CONTROL POR DIA Y DESGLOSE POR FORMA DE PAGO.     *
001000* ARCHIVOS    : CONTROL-CARD=E,SALES-OUT=E,REPORT-FILE=S          *
001100* ACCION (ES) : E=ENTRADA, S=SALIDA                               *
001200* PROGRAMA(S) : NO APLICA                                        *
001300* CANAL       : BATCH NOCTURNO - REPORTES DE VENTAS               *
001400* INSTALADO   : 20/05/1995                                       *
001500* BPM/RATIONAL: 100108                                          *
001600* NOMBRE      : REPORTE DE VENTAS POR PERIODO                    *
001700* DESCRIPCION : CONSULTA                                         *
001800******************************************************************
001900* 1995-05-09 EEDR POS-0060 PROGRAMA ORIGINAL.                    *POS-0060
002000* 1998-12-11 JALM POS-0128 Y2K: FECHAS DE TARJETA DE CONTROL A 8  POS-0128
002100*                          POSICIONES.                            *
002200* 2010-01-18 RDLC POS-0318 SE AGREGA VENTA PROMEDIO AL PIE DEL    POS-0318
002300*                          REPORTE.                               *
002400* 2017-09-06 PEDR POS-0441 SE EXCLUYEN VENTAS REEMBOLSADAS DEL    POS-0441
002500*                          RESUMEN (ANTES SE INCLUIAN).           *
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.                    PVRPT08.
002900 AUTHOR.                        ERICK E. RAMIREZ D.
003000 INSTALLATION.                  GERENCIA DE SISTEMAS - POS.
003100 DATE-WRITTEN.                  09/05/1995.
003200 DATE-COMPILED.
003300 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS WKS-CLASE-NUMERICA IS '0' THRU '9'
003900     UPSI-0 WITH OFF STATUS ACCION 'N'
004000                 ON  STATUS ACCION 'S'.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT CONTROL-CARD      ASSIGN TO CONTROL-CARD
004400            ORGANIZATION      IS SEQUENTIAL
004500            FILE STATUS       IS FS-TARJETA.
004600     SELECT SALES-OUT         ASSIGN TO SALES-OUT
004700            ORGANIZATION      IS SEQUENTIAL
004800            FILE STATUS       IS FS-VENTSAL.
004900     SELECT REPORT-FILE       ASSIGN TO REPORT-FILE
005000            ORGANIZATION      IS SEQUENTIAL
005100            FILE STATUS       IS FS-RPTLINE.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500*1 -->TARJETA DE CONTROL (RANGO DE FECHAS DEL PERIODO)
005600 FD  CONTROL-CARD.
005700     COPY CTLCARD.
005800*2 -->ARCHIVO DE VENTAS POSTEADAS
005900 FD  SALES-OUT.
006000     COPY VENTSAL.
006100*3 -->LISTADO DE VENTAS POR PERIODO
006200 FD  REPORT-FILE
006300     LINAGE IS 60 LINES WITH FOOTING AT 56.
006400     COPY RPTLINE.
006500
006600 WORKING-STORAGE SECTION.
006700******************************************************************
006800*               C A M P O S    D E    T R A B A J O              *
006900******************************************************************
007000 01  WKS-CAMPOS-DE-TRABAJO.
007100     05  WKS-PROGRAMA               PIC X(08) VALUE "PVRPT08 ".
007200     05  WKS-FIN-ARCHIVOS           PIC 9(01) VALUE ZEROS.
007300         88  WKS-END-VENTSAL                  VALUE 1.
007400     05  WKS-I                      COMP      PIC 9(05) VALUE ZERO.
007500     05  WKS-FECHA-INICIO           PIC 9(08)           VALUE ZERO.
007600     05  WKS-FECHA-INICIO-R REDEFINES WKS-FECHA-INICIO.
007700         10  WKS-FEC-INI-AAAA       PIC 9(04).
007800         10  WKS-FEC-INI-MM         PIC 9(02).
007900         10  WKS-FEC-INI-DD         PIC 9(02).
008000     05  WKS-FECHA-FIN              PIC 9(08)           VALUE ZERO.
008100     05  WKS-DIA-LONG               COMP      PIC 9(05) VALUE ZERO.
008200     05  WKS-PAG-LONG               COMP      PIC 9(05) VALUE ZERO.
008300     05  FILLER                     PIC X(02) VALUE SPACES.
008400******************************************************************
008500*              T O T A L E S   G E N E R A L E S                *
008600******************************************************************
008700 01  WKS-TOTALES.
008800     05  WKS-VENTAS-CONTADAS        COMP PIC 9(07) VALUE ZERO.
008900     05  WKS-INGRESO-TOTAL          PIC S9(12)V99 VALUE ZERO.
009000     05  WKS-VENTA-PROMEDIO         PIC S9(12)V99 VALUE ZERO.
009100     05  FILLER                     PIC X(02) VALUE SPACES.
009200******************************************************************
009300*     T A B L A   D E   Q U I E B R E   P O R   D I A            *
009400******************************************************************
009500 01  WKS-TABLA-DIAS.
009600     05  WKS-DIA-ENTRADA OCCURS 1 TO 400 TIMES
009700                          DEPENDING ON WKS-DIA-LONG
009800                          INDEXED BY WKS-DIA-IX.
009900         10  WKS-DIA-FECHA          PIC 9(08).
010000         10  WKS-DIA-CONTADOR       COMP PIC 9(07).
010100         10  WKS-DIA-MONTO          PIC S9(12)V99.
010200         10  FILLER                     PIC X(02) VALUE SPACES.
010300******************************************************************
010400*     T A B L A   D E   F O R M A   D E   P A G O               *
010500******************************************************************
010600 01  WKS-TABLA-PAGOS.
010700     05  WKS-PAG-ENTRADA OCCURS 1 TO 20 TIMES
010800                          DEPENDING ON WKS-PAG-LONG
010900                          INDEXED BY WKS-PAG-IX.
011000         10  WKS-PAG-METODO         PIC X(10).
011100         10  WKS-PAG-CONTADOR       COMP PIC 9(07).
011200         10  WKS-PAG-MONTO          PIC S9(12)V99.
011300         10  FILLER                     PIC X(02) VALUE SPACES.
011400******************************************************************
011500*        V A R I A B L E S   D E   F I L E   S T A T U S         *
011600******************************************************************
011700 01  WKS-FS-STATUS.
011800     05  FS-TARJETA                 PIC 9(02) VALUE ZEROS.
011900     05  FS-VENTSAL                 PIC 9(02) VALUE ZEROS.
012000     05  FS-RPTLINE                 PIC 9(02) VALUE ZEROS.
012100     05  FILLER                     PIC X(02) VALUE SPACES.
012200 01  WKS-FS-STATUS-R REDEFINES WKS-FS-STATUS
012300                                    PIC 9(06).
012400 01  FSE-VENTSAL.
012500     05  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZERO.
012600     05  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZERO.
012700     05  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZERO.
012800     05  FILLER                     PIC X(02) VALUE SPACES.
012900 01  PROGRAMA                       PIC X(08) VALUE SPACES.
013000 01  ARCHIVO                        PIC X(08) VALUE SPACES.
013100 01  ACCION                         PIC X(10) VALUE SPACES.
013200 01  LLAVE                          PIC X(32) VALUE SPACES.
013300******************************************************************
013400*     R E N G L O N E S   D E   I M P R E S I O N                *
013500******************************************************************
013600 01  WKS-ENCABEZADO-1.
013700     05  FILLER                     PIC X(40)
013800         VALUE "VENTAS Y CONTROL DE INVENTARIO POS - POS".
013900     05  FILLER                     PIC X(30)
014000         VALUE "REPORTE DE VENTAS POR PERIODO".
014100     05  FILLER                     PIC X(62) VALUE SPACES.
014200 01  WKS-ENCABEZADO-2.
014300     05  FILLER                     PIC X(07) VALUE "PERIODO".
014400     05  FILLER                     PIC X(01) VALUE SPACES.
014500     05  WKS-ENC-FEC-INI            PIC X(10).
014600     05  FILLER                     PIC X(03) VALUE " A ".
014700     05  WKS-ENC-FEC-FIN            PIC 9(08).
014800     05  FILLER                     PIC X(103) VALUE SPACES.
014900 01  WKS-LINEA-DIA.
015000     05  FILLER                     PIC X(25)
015100         VALUE "VENTAS DEL DIA         :".
015200     05  WKS-LIN-DIA-FECHA          PIC 9(08).
015300     05  FILLER                     PIC X(03) VALUE SPACES.
015400     05  WKS-LIN-DIA-CONTADOR       PIC ZZ,ZZ9.
015500     05  FILLER                     PIC X(03) VALUE SPACES.
015600     05  WKS-LIN-DIA-MONTO          PIC Z,ZZZ,ZZZ,ZZ9.99.
015700     05  FILLER                     PIC X(71) VALUE SPACES.
015800 01  WKS-LINEA-TOTALES.
015900     05  FILLER                     PIC X(25)
016000         VALUE "TOTALES DEL PERIODO    :".
016100     05  WKS-TOT-ETIQUETA           PIC X(16).
016200     05  WKS-TOT-MONTO              PIC Z,ZZZ,ZZZ,ZZ9.99.
016300     05  FILLER                     PIC X(75) VALUE SPACES.
016400 01  WKS-LINEA-PAGO.
016500     05  FILLER                     PIC X(25)
016600         VALUE "FORMA DE PAGO          :".
016700     05  WKS-LIN-PAG-METODO         PIC X(10).
016800     05  FILLER                     PIC X(05) VALUE SPACES.
016900     05  WKS-LIN-PAG-CONTADOR       PIC ZZ,ZZ9.
017000     05  FILLER                     PIC X(05) VALUE SPACES.
017100     05  WKS-LIN-PAG-MONTO          PIC Z,ZZZ,ZZZ,ZZ9.99.
017200     05  FILLER                     PIC X(65) VALUE SPACES.
017300******************************************************************
017400 PROCEDURE DIVISION.
017500******************************************************************
017600*               S E C C I O N    P R I N C I P A L               *
017700******************************************************************
017800 0000-MAIN.
017900     PERFORM 0100-ABRIR-ARCHIVOS   THRU 0100-ABRIR-ARCHIVOS-E
018000     PERFORM 0110-LEER-TARJETA     THRU 0110-LEER-TARJETA-E
018100     PERFORM 0150-LEER-VENTA       THRU 0150-LEER-VENTA-E
018200     PERFORM 0200-ACUMULAR-VENTA   THRU 0200-ACUMULAR-VENTA-E
018300             UNTIL WKS-END-VENTSAL
018400     PERFORM 0300-IMPRIME-RESUMEN  THRU 0300-IMPRIME-RESUMEN-E
018500     PERFORM 0950-CERRAR-ARCHIVOS  THRU 0950-CERRAR-ARCHIVOS-E
018600     STOP RUN.
018700 0000-MAIN-E. EXIT.
018800
018900******************************************************************
019000*              A P E R T U R A   D E   A R C H I V O S           *
019100******************************************************************
019200 0100-ABRIR-ARCHIVOS.
019300     MOVE "PVRPT08 " TO PROGRAMA
019400     OPEN INPUT  CONTROL-CARD SALES-OUT
019500     OPEN OUTPUT REPORT-FILE
019600
019700     IF FS-TARJETA NOT = 0 OR FS-VENTSAL NOT = 0 OR
019800        FS-RPTLINE NOT = 0
019900        MOVE 'OPEN'       TO ACCION
020000        MOVE SPACES       TO LLAVE
020100        MOVE 'VARIOS  '   TO ARCHIVO
020200        CALL 'PVERR01' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020300                             WKS-FS-STATUS, FSE-VENTSAL
020400        DISPLAY ">>> ALGO SALIO MAL ABRIENDO ARCHIVOS DE PVRPT08"
020500                UPON CONSOLE
020600        MOVE 91 TO RETURN-CODE
020700        PERFORM 0950-CERRAR-ARCHIVOS THRU 0950-CERRAR-ARCHIVOS-E
020800        STOP RUN
020900     END-IF.
021000 0100-ABRIR-ARCHIVOS-E. EXIT.
021100
021200******************************************************************
021300*              L E C T U R A   D E   T A R J E T A               *
021400******************************************************************
021500 0110-LEER-TARJETA.
021600     MOVE ZERO TO WKS-FECHA-INICIO WKS-FECHA-FIN
021700     READ CONTROL-CARD
021800        AT END CONTINUE
021900        NOT AT END
022000           MOVE CTL-FECHA-INICIO TO WKS-FECHA-INICIO
022100           MOVE CTL-FECHA-FIN    TO WKS-FECHA-FIN
022200     END-READ
022300     CLOSE CONTROL-CARD.
022400 0110-LEER-TARJETA-E. EXIT.
022500
022600******************************************************************
022700*              L E C T U R A   D E   U N A   V E N T A           *
022800******************************************************************
022900 0150-LEER-VENTA.
023000     READ SALES-OUT
023100        AT END SET WKS-END-VENTSAL TO TRUE
023200     END-READ.
023300 0150-LEER-VENTA-E. EXIT.
023400
023500******************************************************************
023600*              A C U M U L A C I O N   D E   U N A   V E N T A    *
023700******************************************************************
023800 0200-ACUMULAR-VENTA.
023900     IF VTS-ES-ENCABEZADO AND
024000        NOT VTS-REEMBOLSADA AND
024100        VTS-SALE-DATE >= WKS-FECHA-INICIO AND
024200        VTS-SALE-DATE <= WKS-FECHA-FIN
024300        ADD 1 TO WKS-VENTAS-CONTADAS
024400        ADD VTS-TOTAL-AMOUNT TO WKS-INGRESO-TOTAL
024500        PERFORM 0210-ACUMULA-DIA THRU 0210-ACUMULA-DIA-E
024600        PERFORM 0220-ACUMULA-FORMA-PAGO
024700                THRU 0220-ACUMULA-FORMA-PAGO-E
024800     END-IF
024900
025000     PERFORM 0150-LEER-VENTA THRU 0150-LEER-VENTA-E.
025100 0200-ACUMULAR-VENTA-E. EXIT.
025200
025300******************************************************************
025400*     A C U M U L A   Q U I E B R E   P O R   D I A               *
025500******************************************************************
025600 0210-ACUMULA-DIA.
025700     SET WKS-DIA-IX TO 1
025800     SEARCH WKS-DIA-ENTRADA
025900        AT END
026000           ADD 1 TO WKS-DIA-LONG
026100           SET WKS-DIA-IX TO WKS-DIA-LONG
026200           MOVE VTS-SALE-DATE     TO WKS-DIA-FECHA(WKS-DIA-IX)
026300           MOVE 1                 TO WKS-DIA-CONTADOR(WKS-DIA-IX)
026400           MOVE VTS-TOTAL-AMOUNT  TO WKS-DIA-MONTO(WKS-DIA-IX)
026500        WHEN WKS-DIA-FECHA(WKS-DIA-IX) = VTS-SALE-DATE
026600           ADD 1 TO WKS-DIA-CONTADOR(WKS-DIA-IX)
026700           ADD VTS-TOTAL-AMOUNT TO WKS-DIA-MONTO(WKS-DIA-IX)
026800     END-SEARCH.
026900 0210-ACUMULA-DIA-E. EXIT.
027000
027100******************************************************************
027200*     A C U M U L A   F O R M A   D E   P A G O                  *
027300******************************************************************
027400 0220-ACUMULA-FORMA-PAGO.
027500     SET WKS-PAG-IX TO 1
027600     SEARCH WKS-PAG-ENTRADA
027700        AT END
027800           ADD 1 TO WKS-PAG-LONG
027900           SET WKS-PAG-IX TO WKS-PAG-LONG
028000           MOVE VTS-PAYMENT-METHOD TO WKS-PAG-METODO(WKS-PAG-IX)
028100           MOVE 1                  TO WKS-PAG-CONTADOR(WKS-PAG-IX)
028200           MOVE VTS-TOTAL-AMOUNT   TO WKS-PAG-MONTO(WKS-PAG-IX)
028300        WHEN WKS-PAG-METODO(WKS-PAG-IX) = VTS-PAYMENT-METHOD
028400           ADD 1 TO WKS-PAG-CONTADOR(WKS-PAG-IX)
028500           ADD VTS-TOTAL-AMOUNT TO WKS-PAG-MONTO(WKS-PAG-IX)
028600     END-SEARCH.
028700 0220-ACUMULA-FORMA-PAGO-E. EXIT.
028800
028900******************************************************************
029000*              I M P R E S I O N   D E L   R E S U M E N         *
029100******************************************************************
029200 0300-IMPRIME-RESUMEN.
029300     STRING WKS-FEC-INI-DD   DELIMITED BY SIZE
029400            "/"              DELIMITED BY SIZE
029500            WKS-FEC-INI-MM   DELIMITED BY SIZE
029600            "/"              DELIMITED BY SIZE
029700            WKS-FEC-INI-AAAA DELIMITED BY SIZE
029800            INTO WKS-ENC-FEC-INI
029900     END-STRING
030000     MOVE WKS-FECHA-FIN    TO WKS-ENC-FEC-FIN
030100     WRITE REG-RPTLINE FROM WKS-ENCABEZADO-1
030200         AFTER ADVANCING PAGE
030300     WRITE REG-RPTLINE FROM WKS-ENCABEZADO-2
030400         AFTER ADVANCING 1 LINES
030500
030600     IF WKS-VENTAS-CONTADAS > 0
030700        COMPUTE WKS-VENTA-PROMEDIO ROUNDED =
030800                WKS-INGRESO-TOTAL / WKS-VENTAS-CONTADAS
030900     ELSE
031000        MOVE ZERO TO WKS-VENTA-PROMEDIO
031100     END-IF
031200
031300     PERFORM 0302-IMPRIME-LINEA-DIA THRU 0302-IMPRIME-LINEA-DIA-E
031400        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-DIA-LONG
031500
031600     MOVE "VENTAS CONTADAS " TO WKS-TOT-ETIQUETA
031700     MOVE WKS-VENTAS-CONTADAS TO WKS-TOT-MONTO
031800     WRITE REG-RPTLINE FROM WKS-LINEA-TOTALES
031900         AFTER ADVANCING 2 LINES
032000
032100     MOVE "INGRESO TOTAL   " TO WKS-TOT-ETIQUETA
032200     MOVE WKS-INGRESO-TOTAL TO WKS-TOT-MONTO
032300     WRITE REG-RPTLINE FROM WKS-LINEA-TOTALES
032400         AFTER ADVANCING 1 LINES
032500
032600     MOVE "VENTA PROMEDIO  " TO WKS-TOT-ETIQUETA
032700     MOVE WKS-VENTA-PROMEDIO TO WKS-TOT-MONTO
032800     WRITE REG-RPTLINE FROM WKS-LINEA-TOTALES
032900         AFTER ADVANCING 1 LINES
033000
033100     PERFORM 0301-IMPRIME-LINEA-PAGO THRU 0301-IMPRIME-LINEA-PAGO-E
033200        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-PAG-LONG.
033300 0300-IMPRIME-RESUMEN-E. EXIT.
033400
033500******************************************************************
033600*     I M P R E S I O N   D E   U N A   L I N E A   D E            *
033700*     F O R M A   D E   P A G O                                    *
033800******************************************************************
033900 0301-IMPRIME-LINEA-PAGO.
034000     MOVE WKS-PAG-METODO(WKS-I)    TO WKS-LIN-PAG-METODO
034100     MOVE WKS-PAG-CONTADOR(WKS-I)  TO WKS-LIN-PAG-CONTADOR
034200     MOVE WKS-PAG-MONTO(WKS-I)     TO WKS-LIN-PAG-MONTO
034300     WRITE REG-RPTLINE FROM WKS-LINEA-PAGO
034400         AFTER ADVANCING 2 LINES.
034500 0301-IMPRIME-LINEA-PAGO-E. EXIT.
034600
034700******************************************************************
034800*     I M P R E S I O N   D E   U N A   L I N E A   P O R   D I A  *
034900******************************************************************
035000 0302-IMPRIME-LINEA-DIA.
035100     MOVE WKS-DIA-FECHA(WKS-I)    TO WKS-LIN-DIA-FECHA
035200     MOVE WKS-DIA-CONTADOR(WKS-I) TO WKS-LIN-DIA-CONTADOR
035300     MOVE WKS-DIA-MONTO(WKS-I)    TO WKS-LIN-DIA-MONTO
035400     WRITE REG-RPTLINE FROM WKS-LINEA-DIA
035500         AFTER ADVANCING 2 LINES.
035600 0302-IMPRIME-LINEA-DIA-E. EXIT.
035700
035800******************************************************************
035900*       C I E R R E   D E   A R C H I V O S                      *
036000******************************************************************
036100 0950-CERRAR-ARCHIVOS.
036200     CLOSE SALES-OUT REPORT-FILE.
036300 0950-CERRAR-ARCHIVOS-E. EXIT.
