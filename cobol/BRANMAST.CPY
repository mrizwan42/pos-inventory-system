000100******************************************************************
000200*    COPY          : BRANMAST                                   *
000300*    DESCRIPCION    : LAYOUT DEL MAESTRO DE SUCURSALES (BRANCH-  *
000400*                    MASTER). TABLA PEQUENA, CARGADA COMPLETA EN *
000500*                    MEMORIA POR TODOS LOS PROGRAMAS QUE VALIDAN *
000600*                    SUCURSAL DE VENTA, RECEPCION O TRASLADO.    *
000700*    APLICACION    : VENTAS Y CONTROL DE INVENTARIO POS          *
000800******************************************************************
000900* 1991-03-11 EEDR POS-0001 LAYOUT ORIGINAL.                      *POS-0001
001000* 2003-04-09 RDLC POS-0199 SIN CAMBIOS DE ESTRUCTURA, SE REVISO  *POS-0199
001100*                           POR AUDITORIA ANUAL.                 *
001200 01  REG-BRANMAST.
001300     05  SUC-BRANCH-ID            PIC 9(04).
001400     05  SUC-BRANCH-NAME          PIC X(30).
001500     05  SUC-ACTIVE-FLAG          PIC X(01).
001600         88  SUC-ACTIVA                    VALUE 'Y'.
001700         88  SUC-INACTIVA                  VALUE 'N'.
001800     05  FILLER                   PIC X(15).
