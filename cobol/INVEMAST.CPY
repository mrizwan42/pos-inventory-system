000100******************************************************************
000200*    COPY          : INVEMAST                                   *
000300*    DESCRIPCION    : LAYOUT DEL MAESTRO DE INVENTARIO (INVENTORY*
000400*                    -MASTER). UN REGISTRO POR PRODUCTO X        *
000500*                    SUCURSAL, CLAVE INV-PRODUCT-ID + INV-BRANCH-*
000600*                    ID. SE CARGA COMPLETO EN TABLA Y SE REESCRI-*
000700*                    BE AL FINAL DE CADA CORRIDA (SIN ISAM).     *
000800*    APLICACION    : VENTAS Y CONTROL DE INVENTARIO POS          *
000900******************************************************************
001000* 1991-03-11 EEDR POS-0001 LAYOUT ORIGINAL.                      *POS-0001
001100* 1999-01-06 JALM POS-0126 Y2K: REVISION GENERAL DE FECHAS, ESTE *POS-0126
001200*                           MAESTRO NO TENIA FECHAS, SIN CAMBIO. *
001300* 2009-05-22 RDLC POS-0301 SE AGREGA INV-RESERVED-STOCK; DISPONI-*POS-0301
001400*                           BLE = ACTUAL MENOS RESERVADO.        *
001500 01  REG-INVEMAST.
001600     05  INV-PRODUCT-ID           PIC 9(06).
001700     05  INV-BRANCH-ID            PIC 9(04).
001800     05  INV-CURRENT-STOCK        PIC S9(07).
001900     05  INV-RESERVED-STOCK       PIC S9(07).
002000     05  INV-AVAILABLE-STOCK      PIC S9(07).
002100     05  INV-AVAILABLE-R REDEFINES INV-AVAILABLE-STOCK
002200                                   PIC 9(07).
002300     05  INV-ULTIMO-MOVTO         PIC 9(08).
002400     05  INV-ULTIMO-MOVTO-R REDEFINES INV-ULTIMO-MOVTO.
002500         10  INV-ULT-ANIO         PIC 9(04).
002600         10  INV-ULT-MES          PIC 9(02).
002700         10  INV-ULT-DIA          PIC 9(02).
002800     05  FILLER                   PIC X(20).
