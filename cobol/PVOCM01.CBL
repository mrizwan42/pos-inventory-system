000100******************************************************************
000200* FECHA       : 09/11/1993                                       *
000300* PROGRAMADOR : ERICK E. RAMIREZ D. (EEDR)                       *
000400* APLICACION  : VENTAS Y CONTROL DE INVENTARIO POS                *
000500* PROGRAMA    : PVOCM01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE ORDENES DE COMPRA. PROCESA LAS ACCIONES  *
000800*             : CREATE/APPROVE/CANCEL/RECEIVE CONTRA EL MAESTRO   *
000900*             : DE ORDENES DE COMPRA PO-FILE, ACTUALIZANDO        *
001000*             : INVENTARIO Y BITACORA DE MOVIMIENTOS AL RECIBIR.  *
001100* ARCHIVOS    : PO-TRANS=E,PO-FILE=E/S,PRODUCT-MASTER=E,          *
001200*             : INVENTORY-MASTER=E/S,BRANCH-MASTER=E,             *
001300*             : SUPPLIER-MASTER=E,MOVEMENT-OUT=S,ERROR-LIST=S     *
001400* ACCION (ES) : E=ENTRADA, S=SALIDA                               *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* CANAL       : BATCH NOCTURNO - COMPRAS E INVENTARIO             *
001700* INSTALADO   : 15/11/1993                                       *
001800* BPM/RATIONAL: 100104                                          *
001900* NOMBRE      : MANTENIMIENTO DE ORDENES DE COMPRA                *
002000* DESCRIPCION : MANTENIMIENTO                                    *
002100******************************************************************
002200* 1993-11-09 EEDR POS-0007 PROGRAMA ORIGINAL (SOLO PENDIENTE Y    POS-0007
002300*                          RECIBIDA, SIN ESTADO APROBADA).        *
002400* 1998-12-11 JALM POS-0125 Y2K: FECHAS A 8 POSICIONES.            POS-0125
002500* 2012-04-27 RDLC POS-0355 SE AGREGA EL ESTADO APPROVED Y LAS     POS-0355
002600*                          ACCIONES APPROVE/CANCEL A LA TARJETA   *
002700*                          DE ENTRADA PO-TRANS.                   *
002800* 2019-01-08 PEDR POS-0457 EN RECEIVE SE PERMITE SOBRE-RECEPCION  POS-0457
002900*                          (RECIBIDA PUEDE SUPERAR LA ORDENADA).  *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.                    PVOCM01.
003300 AUTHOR.                        ERICK E. RAMIREZ D.
003400 INSTALLATION.                  GERENCIA DE SISTEMAS - POS.
003500 DATE-WRITTEN.                  09/11/1993.
003600 DATE-COMPILED.
003700 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS WKS-CLASE-NUMERICA IS '0' THRU '9'
004300     UPSI-0 WITH OFF STATUS ACCION 'N'
004400                 ON  STATUS ACCION 'S'.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT PO-TRANS          ASSIGN TO PO-TRANS
004800            ORGANIZATION      IS SEQUENTIAL
004900            FILE STATUS       IS FS-ORDTRAN.
005000     SELECT PO-FILE           ASSIGN TO PO-FILE
005100            ORGANIZATION      IS SEQUENTIAL
005200            FILE STATUS       IS FS-ORDCOMPR.
005300     SELECT PRODUCT-MASTER    ASSIGN TO PRODUCT-MASTER
005400            ORGANIZATION      IS SEQUENTIAL
005500            FILE STATUS       IS FS-PRODMAST.
005600     SELECT INVENTORY-MASTER  ASSIGN TO INVENTORY-MASTER
005700            ORGANIZATION      IS SEQUENTIAL
005800            FILE STATUS       IS FS-INVEMAST.
005900     SELECT BRANCH-MASTER     ASSIGN TO BRANCH-MASTER
006000            ORGANIZATION      IS SEQUENTIAL
006100            FILE STATUS       IS FS-BRANMAST.
006200     SELECT SUPPLIER-MASTER   ASSIGN TO SUPPLIER-MASTER
006300            ORGANIZATION      IS SEQUENTIAL
006400            FILE STATUS       IS FS-SUPLMAST.
006500     SELECT MOVEMENT-OUT      ASSIGN TO MOVEMENT-OUT
006600            ORGANIZATION      IS SEQUENTIAL
006700            FILE STATUS       IS FS-MOVSTOCK.
006800     SELECT ERROR-LIST        ASSIGN TO ERROR-LIST
006900            ORGANIZATION      IS LINE SEQUENTIAL
007000            FILE STATUS       IS FS-ERRLINE.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400*1 -->TARJETA DE ACCIONES DE ORDEN DE COMPRA
007500 FD  PO-TRANS.
007600     COPY ORDTRAN.
007700*2 -->MAESTRO DE ORDENES DE COMPRA (ENTRADA/SALIDA)
007800 FD  PO-FILE.
007900     COPY ORDCOMPR.
008000*3 -->MAESTRO DE PRODUCTOS
008100 FD  PRODUCT-MASTER.
008200     COPY PRODMAST.
008300*4 -->MAESTRO DE INVENTARIO
008400 FD  INVENTORY-MASTER.
008500     COPY INVEMAST.
008600*5 -->MAESTRO DE SUCURSALES
008700 FD  BRANCH-MASTER.
008800     COPY BRANMAST.
008900*6 -->MAESTRO DE PROVEEDORES
009000 FD  SUPPLIER-MASTER.
009100     COPY SUPLMAST.
009200*7 -->BITACORA DE MOVIMIENTOS DE INVENTARIO
009300 FD  MOVEMENT-OUT.
009400     COPY MOVSTOCK.
009500*8 -->LISTADO DE RECHAZOS
009600 FD  ERROR-LIST.
009700     COPY ERRLINE.
009800
009900 WORKING-STORAGE SECTION.
010000******************************************************************
010100*               C A M P O S    D E    T R A B A J O              *
010200******************************************************************
010300******************************************************************
010400*     C O N T A D O R   I N D E P E N D I E N T E                  *
010500******************************************************************
010600 77  WKS-J                      COMP      PIC 9(07) VALUE ZERO.
010700 01  WKS-CAMPOS-DE-TRABAJO.
010800     05  WKS-PROGRAMA               PIC X(08) VALUE "PVOCM01 ".
010900     05  WKS-FIN-ARCHIVOS           PIC 9(01) VALUE ZEROS.
011000         88  WKS-END-ORDTRAN                  VALUE 1.
011100     05  WKS-I                      COMP      PIC 9(07) VALUE ZERO.
011200     05  WKS-PO-LONG                COMP      PIC 9(07) VALUE ZERO.
011300     05  WKS-PRD-LONG               COMP      PIC 9(07) VALUE ZERO.
011400     05  WKS-INV-LONG               COMP      PIC 9(07) VALUE ZERO.
011500     05  WKS-SUC-LONG               COMP      PIC 9(05) VALUE ZERO.
011600     05  WKS-PRV-LONG               COMP      PIC 9(05) VALUE ZERO.
011700     05  WKS-PO-HALLADO             COMP      PIC 9(07) VALUE ZERO.
011800     05  WKS-PRD-HALLADO            PIC 9(01)           VALUE ZERO.
011900     05  WKS-INV-HALLADO            PIC 9(01)           VALUE ZERO.
012000     05  WKS-LINEA-VALIDA           PIC 9(01)           VALUE ZERO.
012100     05  WKS-TODO-RECIBIDO          PIC 9(01)           VALUE ZERO.
012200     05  WKS-MOTIVO-RECHAZO         PIC X(60)           VALUE SPACES.
012300     05  FILLER                     PIC X(02) VALUE SPACES.
012400*                 CONTADORES ESTADISTICOS
012500 01  WKS-TOTALES.
012600     05  WKS-ORDENES-CREADAS        COMP PIC 9(07) VALUE ZERO.
012700     05  WKS-ORDENES-APROBADAS      COMP PIC 9(07) VALUE ZERO.
012800     05  WKS-ORDENES-CANCELADAS     COMP PIC 9(07) VALUE ZERO.
012900     05  WKS-ORDENES-RECIBIDAS      COMP PIC 9(07) VALUE ZERO.
013000     05  WKS-LINEAS-RECIBIDAS       COMP PIC 9(07) VALUE ZERO.
013100     05  WKS-TRANSACCIONES-RECHAZADAS COMP PIC 9(07) VALUE ZERO.
013200     05  FILLER                     PIC X(02) VALUE SPACES.
013300******************************************************************
013400*   A R E A   D E   T R A B A J O   D E   L A   A C C I O N       *
013500******************************************************************
013600 01  WKS-ACCION-ENCABEZADO.
013700     05  WKS-OTR-ACCION             PIC X(10).
013800     05  WKS-OTR-PO-NUMBER          PIC X(20).
013900     05  WKS-OTR-SUPPLIER-ID        PIC 9(06).
014000     05  WKS-OTR-BRANCH-ID          PIC 9(04).
014100     05  WKS-OTR-ORDER-DATE         PIC 9(08).
014200     05  WKS-OTR-ITEM-COUNT         PIC 9(03).
014300     05  WKS-OTR-CREATED-BY         PIC 9(06).
014400     05  FILLER                     PIC X(02) VALUE SPACES.
014500******************************************************************
014600*     T A B L A   D E   O R D E N E S   D E   C O M P R A         *
014700******************************************************************
014800 01  WKS-TABLA-ORDENES.
014900     05  WKS-OCM-TIPO-REG PIC X(01) OCCURS 1 TO 200000 TIMES
015000                           DEPENDING ON WKS-PO-LONG
015100                           INDEXED BY WKS-OCM-IX.
015200 01  WKS-TABLA-ENCABEZADOS REDEFINES WKS-TABLA-ORDENES.
015300     05  WKS-OCM-GRUPO    OCCURS 1 TO 200000 TIMES
015400                           DEPENDING ON WKS-PO-LONG
015500                           INDEXED BY WKS-OCM-GX.
015600         10  WKS-OCM-TIPO.
015700         10  WKS-OCM-ENCABEZADO.
015800             15  WKS-OCM-PO-NUMBER     PIC X(20).
015900             15  WKS-OCM-SUPPLIER-ID   PIC 9(06).
016000             15  WKS-OCM-BRANCH-ID     PIC 9(04).
016100             15  WKS-OCM-ORDER-DATE    PIC 9(08).
016200             15  WKS-OCM-PO-STATUS     PIC X(10).
016300                 88  WKS-OCM-PENDIENTE         VALUE 'PENDING   '.
016400                 88  WKS-OCM-APROBADA          VALUE 'APPROVED  '.
016500                 88  WKS-OCM-RECIBIDA          VALUE 'RECEIVED  '.
016600                 88  WKS-OCM-CANCELADA         VALUE 'CANCELLED '.
016700             15  WKS-OCM-SUB-TOTAL     PIC S9(10)V99.
016800             15  WKS-OCM-TAX-AMOUNT    PIC S9(10)V99.
016900             15  WKS-OCM-TOTAL-AMOUNT  PIC S9(10)V99.
017000             15  WKS-OCM-CREATED-BY    PIC 9(06).
017100         10  WKS-OCM-DETALLE REDEFINES WKS-OCM-ENCABEZADO.
017200             15  WKS-OCM-PO-ITEM-ID    PIC 9(06).
017300             15  WKS-OCM-D-PRODUCT-ID  PIC 9(06).
017400             15  WKS-OCM-ORDERED-QTY   PIC 9(05).
017500             15  WKS-OCM-RECEIVED-QTY  PIC 9(05).
017600             15  WKS-OCM-D-UNIT-COST   PIC 9(08)V99.
017700             15  WKS-OCM-LINE-TOTAL    PIC S9(10)V99.
017800             15  FILLER                PIC X(46).
017900******************************************************************
018000*     T A B L A   D E   P R O D U C T O S   Y   S U C U R S A L  *
018100******************************************************************
018200 01  WKS-TABLA-PRODUCTOS.
018300     05  WKS-PRD-ENTRADA OCCURS 1 TO 5000 TIMES
018400                         DEPENDING ON WKS-PRD-LONG
018500                         ASCENDING KEY WKS-PRD-ID
018600                         INDEXED BY WKS-PRD-IX.
018700         10  WKS-PRD-ID             PIC 9(06).
018800         10  WKS-PRD-COSTO          PIC 9(08)V99.
018900         10  WKS-PRD-ACTIVA         PIC X(01).
019000         10  FILLER                     PIC X(02) VALUE SPACES.
019100 01  WKS-TABLA-INVENTARIO.
019200     05  WKS-INV-ENTRADA OCCURS 1 TO 20000 TIMES
019300                         DEPENDING ON WKS-INV-LONG
019400                         ASCENDING KEY WKS-INV-PRODUCTO
019500                                       WKS-INV-SUCURSAL
019600                         INDEXED BY WKS-INV-IX.
019700         10  WKS-INV-PRODUCTO       PIC 9(06).
019800         10  WKS-INV-SUCURSAL       PIC 9(04).
019900         10  WKS-INV-ACTUAL         PIC 9(09).
020000         10  WKS-INV-RESERVADO      PIC 9(09).
020100         10  WKS-INV-DISPONIBLE     PIC S9(09).
020200         10  WKS-INV-ULT-MOVTO      PIC 9(08).
020300         10  FILLER                     PIC X(02) VALUE SPACES.
020400 01  WKS-TABLA-SUCURSALES.
020500     05  WKS-SUC-ENTRADA OCCURS 1 TO 200 TIMES
020600                         DEPENDING ON WKS-SUC-LONG
020700                         ASCENDING KEY WKS-SUC-ID
020800                         INDEXED BY WKS-SUC-IX.
020900         10  WKS-SUC-ID             PIC 9(04).
021000         10  WKS-SUC-ACTIVA         PIC X(01).
021100         10  FILLER                     PIC X(02) VALUE SPACES.
021200 01  WKS-TABLA-PROVEEDORES.
021300     05  WKS-PRV-ENTRADA OCCURS 1 TO 2000 TIMES
021400                         DEPENDING ON WKS-PRV-LONG
021500                         ASCENDING KEY WKS-PRV-ID
021600                         INDEXED BY WKS-PRV-IX.
021700         10  WKS-PRV-ID             PIC 9(06).
021800         10  WKS-PRV-ACTIVA         PIC X(01).
021900         10  FILLER                     PIC X(02) VALUE SPACES.
022000******************************************************************
022100*        V A R I A B L E S   D E   F I L E   S T A T U S         *
022200******************************************************************
022300 01  WKS-FS-STATUS.
022400     05  FS-ORDTRAN                 PIC 9(02) VALUE ZEROS.
022500     05  FS-ORDCOMPR                PIC 9(02) VALUE ZEROS.
022600     05  FS-PRODMAST                PIC 9(02) VALUE ZEROS.
022700     05  FS-INVEMAST                PIC 9(02) VALUE ZEROS.
022800     05  FS-BRANMAST                PIC 9(02) VALUE ZEROS.
022900     05  FS-SUPLMAST                PIC 9(02) VALUE ZEROS.
023000     05  FS-MOVSTOCK                PIC 9(02) VALUE ZEROS.
023100     05  FS-ERRLINE                 PIC 9(02) VALUE ZEROS.
023200     05  FILLER                     PIC X(02) VALUE SPACES.
023300 01  FSE-ORDTRAN.
023400     05  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZERO.
023500     05  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZERO.
023600     05  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZERO.
023700     05  FILLER                     PIC X(02) VALUE SPACES.
023800 01  PROGRAMA                       PIC X(08) VALUE SPACES.
023900 01  ARCHIVO                        PIC X(08) VALUE SPACES.
024000 01  ACCION                         PIC X(10) VALUE SPACES.
024100 01  LLAVE                          PIC X(32) VALUE SPACES.
024200******************************************************************
024300 PROCEDURE DIVISION.
024400******************************************************************
024500*               S E C C I O N    P R I N C I P A L               *
024600******************************************************************
024700 0000-MAIN.
024800     PERFORM 0100-ABRIR-ARCHIVOS   THRU 0100-ABRIR-ARCHIVOS-E
024900     PERFORM 0200-CARGAR-TABLAS    THRU 0200-CARGAR-TABLAS-E
025000     PERFORM 0280-LEER-ACCION      THRU 0280-LEER-ACCION-E
025100     PERFORM 0300-PROCESA-ACCION   THRU 0300-PROCESA-ACCION-E
025200             UNTIL WKS-END-ORDTRAN
025300     PERFORM 0800-REESCRIBE-PO-FILE THRU 0800-REESCRIBE-PO-FILE-E
025400     PERFORM 0800-REESCRIBE-INVENTARIO
025500             THRU 0800-REESCRIBE-INVENTARIO-E
025600     PERFORM 0900-ESTADISTICAS     THRU 0900-ESTADISTICAS-E
025700     PERFORM 0950-CERRAR-ARCHIVOS  THRU 0950-CERRAR-ARCHIVOS-E
025800     STOP RUN.
025900 0000-MAIN-E. EXIT.
026000
026100******************************************************************
026200*              A P E R T U R A   D E   A R C H I V O S           *
026300******************************************************************
026400 0100-ABRIR-ARCHIVOS.
026500     MOVE "PVOCM01 " TO PROGRAMA
026600     OPEN INPUT  PO-TRANS PO-FILE PRODUCT-MASTER BRANCH-MASTER
026700                 SUPPLIER-MASTER INVENTORY-MASTER
026800     OPEN OUTPUT MOVEMENT-OUT ERROR-LIST
026900
027000     IF FS-ORDTRAN NOT = 0 OR FS-ORDCOMPR NOT = 0 OR
027100        FS-PRODMAST NOT = 0 OR FS-BRANMAST NOT = 0 OR
027200        FS-SUPLMAST NOT = 0 OR FS-INVEMAST NOT = 0 OR
027300        FS-MOVSTOCK NOT = 0 OR FS-ERRLINE  NOT = 0
027400        MOVE 'OPEN'       TO ACCION
027500        MOVE SPACES       TO LLAVE
027600        MOVE 'VARIOS  '   TO ARCHIVO
027700        CALL 'PVERR01' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027800                             WKS-FS-STATUS, FSE-ORDTRAN
027900        DISPLAY ">>> ALGO SALIO MAL ABRIENDO ARCHIVOS DE PVOCM01"
028000                UPON CONSOLE
028100        MOVE 91 TO RETURN-CODE
028200        PERFORM 0950-CERRAR-ARCHIVOS THRU 0950-CERRAR-ARCHIVOS-E
028300        STOP RUN
028400     END-IF.
028500 0100-ABRIR-ARCHIVOS-E. EXIT.
028600
028700******************************************************************
028800*              C A R G A   D E   T A B L A S   E N   M E M O R I A
028900******************************************************************
029000 0200-CARGAR-TABLAS.
029100     PERFORM 0210-CARGA-ORDENES    THRU 0210-CARGA-ORDENES-E
029200     PERFORM 0220-CARGA-PRODUCTOS  THRU 0220-CARGA-PRODUCTOS-E
029300     PERFORM 0230-CARGA-SUCURSALES THRU 0230-CARGA-SUCURSALES-E
029400     PERFORM 0240-CARGA-PROVEEDORES
029500             THRU 0240-CARGA-PROVEEDORES-E
029600     PERFORM 0250-CARGA-INVENTARIO THRU 0250-CARGA-INVENTARIO-E.
029700 0200-CARGAR-TABLAS-E. EXIT.
029800
029900 0210-CARGA-ORDENES.
030000     MOVE ZERO TO WKS-PO-LONG
030100     PERFORM 0211-LEER-ORDEN THRU 0211-LEER-ORDEN-E
030200             UNTIL FS-ORDCOMPR = 10
030300     CLOSE PO-FILE.
030400 0210-CARGA-ORDENES-E. EXIT.
030500
030600 0211-LEER-ORDEN.
030700     READ PO-FILE
030800        AT END MOVE 10 TO FS-ORDCOMPR
030900        NOT AT END
031000           ADD 1 TO WKS-PO-LONG
031100           MOVE OCM-TIPO-REG    TO WKS-OCM-TIPO(WKS-PO-LONG)
031200           MOVE OCM-ENCABEZADO  TO
031300                WKS-OCM-ENCABEZADO(WKS-PO-LONG)
031400     END-READ.
031500 0211-LEER-ORDEN-E. EXIT.
031600
031700 0220-CARGA-PRODUCTOS.
031800     MOVE ZERO TO WKS-PRD-LONG
031900     PERFORM 0221-LEER-PRODUCTO THRU 0221-LEER-PRODUCTO-E
032000             UNTIL FS-PRODMAST = 10
032100     CLOSE PRODUCT-MASTER.
032200 0220-CARGA-PRODUCTOS-E. EXIT.
032300
032400 0221-LEER-PRODUCTO.
032500     READ PRODUCT-MASTER
032600        AT END MOVE 10 TO FS-PRODMAST
032700        NOT AT END
032800           ADD 1 TO WKS-PRD-LONG
032900           MOVE PRD-PRODUCT-ID  TO WKS-PRD-ID(WKS-PRD-LONG)
033000           MOVE PRD-COST-PRICE  TO WKS-PRD-COSTO(WKS-PRD-LONG)
033100           MOVE PRD-ACTIVE-FLAG TO WKS-PRD-ACTIVA(WKS-PRD-LONG)
033200     END-READ.
033300 0221-LEER-PRODUCTO-E. EXIT.
033400
033500 0230-CARGA-SUCURSALES.
033600     MOVE ZERO TO WKS-SUC-LONG
033700     PERFORM 0231-LEER-SUCURSAL THRU 0231-LEER-SUCURSAL-E
033800             UNTIL FS-BRANMAST = 10
033900     CLOSE BRANCH-MASTER.
034000 0230-CARGA-SUCURSALES-E. EXIT.
034100
034200 0231-LEER-SUCURSAL.
034300     READ BRANCH-MASTER
034400        AT END MOVE 10 TO FS-BRANMAST
034500        NOT AT END
034600           ADD 1 TO WKS-SUC-LONG
034700           MOVE SUC-BRANCH-ID    TO WKS-SUC-ID(WKS-SUC-LONG)
034800           MOVE SUC-ACTIVE-FLAG  TO WKS-SUC-ACTIVA(WKS-SUC-LONG)
034900     END-READ.
035000 0231-LEER-SUCURSAL-E. EXIT.
035100
035200 0240-CARGA-PROVEEDORES.
035300     MOVE ZERO TO WKS-PRV-LONG
035400     PERFORM 0241-LEER-PROVEEDOR THRU 0241-LEER-PROVEEDOR-E
035500             UNTIL FS-SUPLMAST = 10
035600     CLOSE SUPPLIER-MASTER.
035700 0240-CARGA-PROVEEDORES-E. EXIT.
035800
035900 0241-LEER-PROVEEDOR.
036000     READ SUPPLIER-MASTER
036100        AT END MOVE 10 TO FS-SUPLMAST
036200        NOT AT END
036300           ADD 1 TO WKS-PRV-LONG
036400           MOVE PRV-SUPPLIER-ID  TO WKS-PRV-ID(WKS-PRV-LONG)
036500           MOVE PRV-ACTIVE-FLAG  TO WKS-PRV-ACTIVA(WKS-PRV-LONG)
036600     END-READ.
036700 0241-LEER-PROVEEDOR-E. EXIT.
036800
036900 0250-CARGA-INVENTARIO.
037000     MOVE ZERO TO WKS-INV-LONG
037100     PERFORM 0251-LEER-INVENTARIO THRU 0251-LEER-INVENTARIO-E
037200             UNTIL FS-INVEMAST = 10
037300     CLOSE INVENTORY-MASTER.
037400 0250-CARGA-INVENTARIO-E. EXIT.
037500
037600 0251-LEER-INVENTARIO.
037700     READ INVENTORY-MASTER
037800        AT END MOVE 10 TO FS-INVEMAST
037900        NOT AT END
038000           ADD 1 TO WKS-INV-LONG
038100           MOVE INV-PRODUCT-ID   TO
038200                WKS-INV-PRODUCTO(WKS-INV-LONG)
038300           MOVE INV-BRANCH-ID    TO
038400                WKS-INV-SUCURSAL(WKS-INV-LONG)
038500           MOVE INV-CURRENT-STOCK TO
038600                WKS-INV-ACTUAL(WKS-INV-LONG)
038700           MOVE INV-RESERVED-STOCK TO
038800                WKS-INV-RESERVADO(WKS-INV-LONG)
038900           MOVE INV-AVAILABLE-STOCK TO
039000                WKS-INV-DISPONIBLE(WKS-INV-LONG)
039100           MOVE INV-ULTIMO-MOVTO TO
039200                WKS-INV-ULT-MOVTO(WKS-INV-LONG)
039300     END-READ.
039400 0251-LEER-INVENTARIO-E. EXIT.
039500
039600******************************************************************
039700*              L E C T U R A   D E   U N A   A C C I O N         *
039800******************************************************************
039900 0280-LEER-ACCION.
040000     READ PO-TRANS
040100        AT END SET WKS-END-ORDTRAN TO TRUE
040200     END-READ.
040300 0280-LEER-ACCION-E. EXIT.
040400
040500 0281-SALTAR-ITEM.
040600     PERFORM 0280-LEER-ACCION THRU 0280-LEER-ACCION-E.
040700 0281-SALTAR-ITEM-E. EXIT.
040800
040900******************************************************************
041000*              P R O C E S O   D E   U N A   A C C I O N         *
041100******************************************************************
041200 0300-PROCESA-ACCION.
041300     MOVE SPACES TO WKS-MOTIVO-RECHAZO
041400     MOVE OTR-ACCION       TO WKS-OTR-ACCION
041500     MOVE OTR-PO-NUMBER    TO WKS-OTR-PO-NUMBER
041600     MOVE OTR-SUPPLIER-ID  TO WKS-OTR-SUPPLIER-ID
041700     MOVE OTR-BRANCH-ID    TO WKS-OTR-BRANCH-ID
041800     MOVE OTR-ORDER-DATE   TO WKS-OTR-ORDER-DATE
041900     MOVE OTR-ITEM-COUNT   TO WKS-OTR-ITEM-COUNT
042000     MOVE OTR-CREATED-BY   TO WKS-OTR-CREATED-BY
042100
042200     EVALUATE TRUE
042300        WHEN OTR-ACCION-CREAR
042400           PERFORM 0400-CREAR-ORDEN THRU 0400-CREAR-ORDEN-E
042500        WHEN OTR-ACCION-APROBAR
042600           PERFORM 0500-APROBAR-ORDEN THRU 0500-APROBAR-ORDEN-E
042700        WHEN OTR-ACCION-CANCELAR
042800           PERFORM 0600-CANCELAR-ORDEN THRU 0600-CANCELAR-ORDEN-E
042900        WHEN OTR-ACCION-RECIBIR
043000           PERFORM 0700-RECIBIR-ORDEN THRU 0700-RECIBIR-ORDEN-E
043100        WHEN OTHER
043200           MOVE "ACCION DE ORDEN DE COMPRA NO RECONOCIDA"
043300                TO WKS-MOTIVO-RECHAZO
043400           PERFORM 1500-ESCRIBE-RECHAZO
043500                   THRU 1500-ESCRIBE-RECHAZO-E
043600     END-EVALUATE
043700
043800     PERFORM 0280-LEER-ACCION THRU 0280-LEER-ACCION-E.
043900 0300-PROCESA-ACCION-E. EXIT.
044000
044100******************************************************************
044200*              C R E A C I O N   D E   O R D E N                 *
044300******************************************************************
044400 0400-CREAR-ORDEN.
044500     MOVE 0 TO WKS-PRD-HALLADO
044600     SET WKS-SUC-IX TO 1
044700
044800     SEARCH ALL WKS-SUC-ENTRADA
044900        AT END MOVE "SUCURSAL NO EXISTE" TO WKS-MOTIVO-RECHAZO
045000        WHEN WKS-SUC-ID(WKS-SUC-IX) = WKS-OTR-BRANCH-ID
045100           IF WKS-SUC-ACTIVA(WKS-SUC-IX) NOT = 'Y'
045200              MOVE "SUCURSAL INACTIVA" TO WKS-MOTIVO-RECHAZO
045300           END-IF
045400     END-SEARCH
045500
045600     IF WKS-MOTIVO-RECHAZO = SPACES
045700        SET WKS-PRV-IX TO 1
045800        SEARCH ALL WKS-PRV-ENTRADA
045900           AT END
046000              MOVE "PROVEEDOR NO EXISTE" TO WKS-MOTIVO-RECHAZO
046100           WHEN WKS-PRV-ID(WKS-PRV-IX) = WKS-OTR-SUPPLIER-ID
046200              IF WKS-PRV-ACTIVA(WKS-PRV-IX) NOT = 'Y'
046300                 MOVE "PROVEEDOR INACTIVO" TO WKS-MOTIVO-RECHAZO
046400              END-IF
046500        END-SEARCH
046600     END-IF
046700
046800     IF WKS-MOTIVO-RECHAZO = SPACES AND WKS-OTR-ITEM-COUNT = 0
046900        MOVE "ORDEN SIN LINEAS DE DETALLE"
047000             TO WKS-MOTIVO-RECHAZO
047100     END-IF
047200
047300     IF WKS-MOTIVO-RECHAZO NOT = SPACES
047400        PERFORM 1500-ESCRIBE-RECHAZO THRU 1500-ESCRIBE-RECHAZO-E
047500        PERFORM 0281-SALTAR-ITEM THRU 0281-SALTAR-ITEM-E
047600                VARYING WKS-J FROM 1 BY 1
047700                UNTIL WKS-J > WKS-OTR-ITEM-COUNT
047800     ELSE
047900        ADD 1 TO WKS-PO-LONG
048000        MOVE 'H'               TO WKS-OCM-TIPO(WKS-PO-LONG)
048100        MOVE WKS-OTR-PO-NUMBER TO WKS-OCM-PO-NUMBER(WKS-PO-LONG)
048200        MOVE WKS-OTR-SUPPLIER-ID TO
048300             WKS-OCM-SUPPLIER-ID(WKS-PO-LONG)
048400        MOVE WKS-OTR-BRANCH-ID TO WKS-OCM-BRANCH-ID(WKS-PO-LONG)
048500        MOVE WKS-OTR-ORDER-DATE TO WKS-OCM-ORDER-DATE(WKS-PO-LONG)
048600        SET WKS-OCM-PENDIENTE(WKS-PO-LONG)   TO TRUE
048700        MOVE ZERO TO WKS-OCM-SUB-TOTAL(WKS-PO-LONG)
048800        MOVE ZERO TO WKS-OCM-TAX-AMOUNT(WKS-PO-LONG)
048900        MOVE ZERO TO WKS-OCM-TOTAL-AMOUNT(WKS-PO-LONG)
049000        MOVE WKS-OTR-CREATED-BY TO WKS-OCM-CREATED-BY(WKS-PO-LONG)
049100        MOVE WKS-PO-LONG        TO WKS-PO-HALLADO
049200
049300        PERFORM 0420-LEE-Y-AGREGA-LINEA THRU 0420-LEE-Y-AGREGA-LINEA-E
049400                VARYING WKS-J FROM 1 BY 1
049500                UNTIL WKS-J > WKS-OTR-ITEM-COUNT
049600        ADD 1 TO WKS-ORDENES-CREADAS
049700     END-IF.
049800 0400-CREAR-ORDEN-E. EXIT.
049900
050000 0420-LEE-Y-AGREGA-LINEA.
050100     PERFORM 0280-LEER-ACCION THRU 0280-LEER-ACCION-E
050200     PERFORM 0410-AGREGA-LINEA-ORDEN
050300             THRU 0410-AGREGA-LINEA-ORDEN-E.
050400 0420-LEE-Y-AGREGA-LINEA-E. EXIT.
050500
050600 0410-AGREGA-LINEA-ORDEN.
050700     MOVE 0 TO WKS-PRD-HALLADO
050800     SET WKS-PRD-IX TO 1
050900     SEARCH ALL WKS-PRD-ENTRADA
051000        AT END CONTINUE
051100        WHEN WKS-PRD-ID(WKS-PRD-IX) = OTR-D-PRODUCT-ID
051200           IF WKS-PRD-ACTIVA(WKS-PRD-IX) = 'Y'
051300              MOVE 1 TO WKS-PRD-HALLADO
051400           END-IF
051500     END-SEARCH
051600
051700     IF WKS-PRD-HALLADO = 1 AND OTR-D-ORDERED-QTY > 0 AND
051800        OTR-D-UNIT-COST > 0
051900        ADD 1 TO WKS-PO-LONG
052000        MOVE 'D'              TO WKS-OCM-TIPO(WKS-PO-LONG)
052100        MOVE WKS-J            TO WKS-OCM-PO-ITEM-ID(WKS-PO-LONG)
052200        MOVE OTR-D-PRODUCT-ID TO
052300             WKS-OCM-D-PRODUCT-ID(WKS-PO-LONG)
052400        MOVE OTR-D-ORDERED-QTY TO
052500             WKS-OCM-ORDERED-QTY(WKS-PO-LONG)
052600        MOVE ZERO             TO WKS-OCM-RECEIVED-QTY(WKS-PO-LONG)
052700        MOVE OTR-D-UNIT-COST  TO
052800             WKS-OCM-D-UNIT-COST(WKS-PO-LONG)
052900        COMPUTE WKS-OCM-LINE-TOTAL(WKS-PO-LONG) ROUNDED =
053000                OTR-D-UNIT-COST * OTR-D-ORDERED-QTY
053100
053200        ADD WKS-OCM-LINE-TOTAL(WKS-PO-LONG) TO
053300            WKS-OCM-SUB-TOTAL(WKS-PO-HALLADO)
053400        MOVE WKS-OCM-SUB-TOTAL(WKS-PO-HALLADO) TO
053500             WKS-OCM-TOTAL-AMOUNT(WKS-PO-HALLADO)
053600     ELSE
053700        ADD 1 TO WKS-PO-LONG
053800        MOVE 'D'              TO WKS-OCM-TIPO(WKS-PO-LONG)
053900        MOVE WKS-J            TO WKS-OCM-PO-ITEM-ID(WKS-PO-LONG)
054000        MOVE OTR-D-PRODUCT-ID TO
054100             WKS-OCM-D-PRODUCT-ID(WKS-PO-LONG)
054200        MOVE ZERO             TO
054300             WKS-OCM-ORDERED-QTY(WKS-PO-LONG)
054400             WKS-OCM-RECEIVED-QTY(WKS-PO-LONG)
054500             WKS-OCM-D-UNIT-COST(WKS-PO-LONG)
054600             WKS-OCM-LINE-TOTAL(WKS-PO-LONG)
054700     END-IF.
054800 0410-AGREGA-LINEA-ORDEN-E. EXIT.
054900
055000******************************************************************
055100*              A P R O B A C I O N   D E   O R D E N              *
055200******************************************************************
055300 0500-APROBAR-ORDEN.
055400     PERFORM 0350-LOCALIZAR-ORDEN THRU 0350-LOCALIZAR-ORDEN-E
055500
055600     IF WKS-PO-HALLADO = 0
055700        MOVE "ORDEN DE COMPRA NO ENCONTRADA"
055800             TO WKS-MOTIVO-RECHAZO
055900        PERFORM 1500-ESCRIBE-RECHAZO
056000                THRU 1500-ESCRIBE-RECHAZO-E
056100     ELSE
056200        IF NOT WKS-OCM-PENDIENTE(WKS-PO-HALLADO)
056300           MOVE "SOLO SE APRUEBA UNA ORDEN PENDIENTE"
056400                TO WKS-MOTIVO-RECHAZO
056500           PERFORM 1500-ESCRIBE-RECHAZO
056600                   THRU 1500-ESCRIBE-RECHAZO-E
056700        ELSE
056800           SET WKS-OCM-APROBADA(WKS-PO-HALLADO) TO TRUE
056900           ADD 1 TO WKS-ORDENES-APROBADAS
057000        END-IF
057100     END-IF.
057200 0500-APROBAR-ORDEN-E. EXIT.
057300
057400******************************************************************
057500*              C A N C E L A C I O N   D E   O R D E N             *
057600******************************************************************
057700 0600-CANCELAR-ORDEN.
057800     PERFORM 0350-LOCALIZAR-ORDEN THRU 0350-LOCALIZAR-ORDEN-E
057900
058000     IF WKS-PO-HALLADO = 0
058100        MOVE "ORDEN DE COMPRA NO ENCONTRADA"
058200             TO WKS-MOTIVO-RECHAZO
058300        PERFORM 1500-ESCRIBE-RECHAZO
058400                THRU 1500-ESCRIBE-RECHAZO-E
058500     ELSE
058600        IF WKS-OCM-RECIBIDA(WKS-PO-HALLADO) OR
058700           WKS-OCM-CANCELADA(WKS-PO-HALLADO)
058800           MOVE "ORDEN YA RECIBIDA O CANCELADA"
058900                TO WKS-MOTIVO-RECHAZO
059000           PERFORM 1500-ESCRIBE-RECHAZO
059100                   THRU 1500-ESCRIBE-RECHAZO-E
059200        ELSE
059300           SET WKS-OCM-CANCELADA(WKS-PO-HALLADO) TO TRUE
059400           ADD 1 TO WKS-ORDENES-CANCELADAS
059500        END-IF
059600     END-IF.
059700 0600-CANCELAR-ORDEN-E. EXIT.
059800
059900******************************************************************
060000*              R E C E P C I O N   D E   O R D E N                *
060100******************************************************************
060200 0700-RECIBIR-ORDEN.
060300     PERFORM 0350-LOCALIZAR-ORDEN THRU 0350-LOCALIZAR-ORDEN-E
060400
060500     IF WKS-PO-HALLADO = 0
060600        MOVE "ORDEN DE COMPRA NO ENCONTRADA"
060700             TO WKS-MOTIVO-RECHAZO
060800        PERFORM 1500-ESCRIBE-RECHAZO
060900                THRU 1500-ESCRIBE-RECHAZO-E
061000        PERFORM 0281-SALTAR-ITEM THRU 0281-SALTAR-ITEM-E
061100                VARYING WKS-J FROM 1 BY 1
061200                UNTIL WKS-J > WKS-OTR-ITEM-COUNT
061300     ELSE
061400        IF NOT WKS-OCM-APROBADA(WKS-PO-HALLADO)
061500           MOVE "SOLO SE RECIBE UNA ORDEN APROBADA"
061600                TO WKS-MOTIVO-RECHAZO
061700           PERFORM 1500-ESCRIBE-RECHAZO
061800                   THRU 1500-ESCRIBE-RECHAZO-E
061900           PERFORM 0281-SALTAR-ITEM THRU 0281-SALTAR-ITEM-E
062000                   VARYING WKS-J FROM 1 BY 1
062100                   UNTIL WKS-J > WKS-OTR-ITEM-COUNT
062200        ELSE
062300           PERFORM 0715-LEE-Y-RECIBE-LINEA THRU 0715-LEE-Y-RECIBE-LINEA-E
062400                   VARYING WKS-J FROM 1 BY 1
062500                   UNTIL WKS-J > WKS-OTR-ITEM-COUNT
062600
062700           MOVE 1 TO WKS-TODO-RECIBIDO
062800           PERFORM 0717-VERIFICA-LINEA-RECIBIDA
062900                   THRU 0717-VERIFICA-LINEA-RECIBIDA-E
063000                   VARYING WKS-J FROM WKS-PO-HALLADO + 1 BY 1
063100                   UNTIL WKS-J > WKS-PO-LONG OR
063200                         WKS-OCM-TIPO(WKS-J) = 'H'
063300
063400           IF WKS-TODO-RECIBIDO = 1
063500              SET WKS-OCM-RECIBIDA(WKS-PO-HALLADO) TO TRUE
063600           END-IF
063700           ADD 1 TO WKS-ORDENES-RECIBIDAS
063800        END-IF
063900     END-IF.
064000 0700-RECIBIR-ORDEN-E. EXIT.
064100
064200 0715-LEE-Y-RECIBE-LINEA.
064300     PERFORM 0280-LEER-ACCION THRU 0280-LEER-ACCION-E
064400     PERFORM 0710-RECIBE-LINEA-ORDEN
064500             THRU 0710-RECIBE-LINEA-ORDEN-E.
064600 0715-LEE-Y-RECIBE-LINEA-E. EXIT.
064700
064800 0717-VERIFICA-LINEA-RECIBIDA.
064900     IF WKS-OCM-RECEIVED-QTY(WKS-J) <
065000        WKS-OCM-ORDERED-QTY(WKS-J)
065100        MOVE 0 TO WKS-TODO-RECIBIDO
065200     END-IF.
065300 0717-VERIFICA-LINEA-RECIBIDA-E. EXIT.
065400
065500 0710-RECIBE-LINEA-ORDEN.
065600     IF OTR-D-RECEIVED-QTY > 0
065700        PERFORM 0711-BUSCA-LINEA-PRODUCTO THRU 0711-BUSCA-LINEA-PRODUCTO-E
065800                VARYING WKS-J FROM WKS-PO-HALLADO + 1 BY 1
065900                UNTIL WKS-J > WKS-PO-LONG OR
066000                      WKS-OCM-TIPO(WKS-J) = 'H' OR
066100                      WKS-OCM-D-PRODUCT-ID(WKS-J) =
066200                      OTR-D-PRODUCT-ID
066300
066400        IF WKS-J <= WKS-PO-LONG AND WKS-OCM-TIPO(WKS-J) = 'D'
066500           ADD OTR-D-RECEIVED-QTY TO
066600               WKS-OCM-RECEIVED-QTY(WKS-J)
066700           PERFORM 0720-ACTUALIZA-INVENTARIO-RECIBO
066800                   THRU 0720-ACTUALIZA-INVENTARIO-RECIBO-E
066900           ADD 1 TO WKS-LINEAS-RECIBIDAS
067000        END-IF
067100     END-IF.
067200 0710-RECIBE-LINEA-ORDEN-E. EXIT.
067300
067400 0711-BUSCA-LINEA-PRODUCTO.
067500     CONTINUE.
067600 0711-BUSCA-LINEA-PRODUCTO-E. EXIT.
067700
067800 0720-ACTUALIZA-INVENTARIO-RECIBO.
067900     MOVE 0 TO WKS-INV-HALLADO
068000     SET WKS-INV-IX TO 1
068100     SEARCH ALL WKS-INV-ENTRADA
068200        AT END CONTINUE
068300        WHEN WKS-INV-PRODUCTO(WKS-INV-IX) = OTR-D-PRODUCT-ID AND
068400             WKS-INV-SUCURSAL(WKS-INV-IX) =
068500             WKS-OCM-BRANCH-ID(WKS-PO-HALLADO)
068600           MOVE 1 TO WKS-INV-HALLADO
068700     END-SEARCH
068800
068900     IF WKS-INV-HALLADO = 0
069000        ADD 1 TO WKS-INV-LONG
069100        MOVE OTR-D-PRODUCT-ID TO WKS-INV-PRODUCTO(WKS-INV-LONG)
069200        MOVE WKS-OCM-BRANCH-ID(WKS-PO-HALLADO) TO
069300             WKS-INV-SUCURSAL(WKS-INV-LONG)
069400        MOVE ZERO TO WKS-INV-ACTUAL(WKS-INV-LONG)
069500                     WKS-INV-RESERVADO(WKS-INV-LONG)
069600                     WKS-INV-DISPONIBLE(WKS-INV-LONG)
069700                     WKS-INV-ULT-MOVTO(WKS-INV-LONG)
069800        MOVE WKS-INV-LONG TO WKS-INV-HALLADO
069900        SET WKS-INV-IX TO WKS-INV-LONG
070000     END-IF
070100
070200     ADD OTR-D-RECEIVED-QTY TO WKS-INV-ACTUAL(WKS-INV-IX)
070300     COMPUTE WKS-INV-DISPONIBLE(WKS-INV-IX) =
070400             WKS-INV-ACTUAL(WKS-INV-IX) -
070500             WKS-INV-RESERVADO(WKS-INV-IX)
070600     MOVE WKS-OTR-ORDER-DATE TO WKS-INV-ULT-MOVTO(WKS-INV-IX)
070700
070800     INITIALIZE REG-MOVSTOCK
070900     MOVE OTR-D-PRODUCT-ID TO MOV-PRODUCT-ID
071000     MOVE WKS-OCM-BRANCH-ID(WKS-PO-HALLADO) TO MOV-BRANCH-ID
071100     SET MOV-TIPO-ENTRADA                  TO TRUE
071200     MOVE OTR-D-RECEIVED-QTY               TO MOV-QUANTITY
071300     MOVE OTR-D-UNIT-COST                  TO MOV-UNIT-COST
071400     MOVE WKS-OCM-PO-NUMBER(WKS-PO-HALLADO) TO MOV-REFERENCE
071500     MOVE WKS-OTR-CREATED-BY               TO MOV-CREATED-BY
071600     MOVE WKS-OTR-ORDER-DATE               TO MOV-MOVE-DATE
071700     WRITE REG-MOVSTOCK.
071800 0720-ACTUALIZA-INVENTARIO-RECIBO-E. EXIT.
071900
072000******************************************************************
072100*              L O C A L I Z A   O R D E N   P O R   N U M E R O *
072200******************************************************************
072300 0350-LOCALIZAR-ORDEN.
072400     MOVE 0 TO WKS-PO-HALLADO
072500     PERFORM 0351-BUSCA-ORDEN THRU 0351-BUSCA-ORDEN-E
072600             VARYING WKS-I FROM 1 BY 1
072700             UNTIL WKS-I > WKS-PO-LONG OR WKS-PO-HALLADO NOT = 0.
072800 0350-LOCALIZAR-ORDEN-E. EXIT.
072900
073000 0351-BUSCA-ORDEN.
073100     IF WKS-OCM-TIPO(WKS-I) = 'H' AND
073200        WKS-OCM-PO-NUMBER(WKS-I) = WKS-OTR-PO-NUMBER
073300        MOVE WKS-I TO WKS-PO-HALLADO
073400     END-IF.
073500 0351-BUSCA-ORDEN-E. EXIT.
073600
073700******************************************************************
073800*              E S C R I T U R A   D E   R E C H A Z O            *
073900******************************************************************
074000 1500-ESCRIBE-RECHAZO.
074100     MOVE WKS-OTR-PO-NUMBER   TO ERR-TRANS-ID
074200     MOVE WKS-MOTIVO-RECHAZO  TO ERR-REASON
074300     WRITE REG-ERRLINE
074400     ADD 1 TO WKS-TRANSACCIONES-RECHAZADAS.
074500 1500-ESCRIBE-RECHAZO-E. EXIT.
074600
074700******************************************************************
074800*       R E E S C R I T U R A   D E L   M A E S T R O   P O       *
074900******************************************************************
075000 0800-REESCRIBE-PO-FILE.
075100     OPEN OUTPUT PO-FILE
075200     PERFORM 0801-REESCRIBE-LINEA-PO THRU 0801-REESCRIBE-LINEA-PO-E
075300             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-PO-LONG
075400     CLOSE PO-FILE.
075500 0800-REESCRIBE-PO-FILE-E. EXIT.
075600
075700 0801-REESCRIBE-LINEA-PO.
075800     MOVE WKS-OCM-TIPO(WKS-I)       TO OCM-TIPO-REG
075900     MOVE WKS-OCM-ENCABEZADO(WKS-I) TO OCM-ENCABEZADO
076000     WRITE REG-ORDCOMPR.
076100 0801-REESCRIBE-LINEA-PO-E. EXIT.
076200
076300 0800-REESCRIBE-INVENTARIO.
076400     OPEN OUTPUT INVENTORY-MASTER
076500     PERFORM 0802-REESCRIBE-LINEA-INV THRU 0802-REESCRIBE-LINEA-INV-E
076600             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-INV-LONG
076700     CLOSE INVENTORY-MASTER.
076800 0800-REESCRIBE-INVENTARIO-E. EXIT.
076900
077000 0802-REESCRIBE-LINEA-INV.
077100     INITIALIZE REG-INVEMAST
077200     MOVE WKS-INV-PRODUCTO(WKS-I)   TO INV-PRODUCT-ID
077300     MOVE WKS-INV-SUCURSAL(WKS-I)   TO INV-BRANCH-ID
077400     MOVE WKS-INV-ACTUAL(WKS-I)     TO INV-CURRENT-STOCK
077500     MOVE WKS-INV-RESERVADO(WKS-I)  TO INV-RESERVED-STOCK
077600     MOVE WKS-INV-DISPONIBLE(WKS-I) TO INV-AVAILABLE-STOCK
077700     MOVE WKS-INV-ULT-MOVTO(WKS-I)  TO INV-ULTIMO-MOVTO
077800     WRITE REG-INVEMAST.
077900 0802-REESCRIBE-LINEA-INV-E. EXIT.
078000
078100******************************************************************
078200*              E S T A D I S T I C A S   D E L   J O B            *
078300******************************************************************
078400 0900-ESTADISTICAS.
078500     DISPLAY "************************************************"
078600     DISPLAY "*       ESTADISTICAS DE ORDENES DE COMPRA       *"
078700     DISPLAY "************************************************"
078800     DISPLAY "ORDENES CREADAS      : " WKS-ORDENES-CREADAS
078900     DISPLAY "ORDENES APROBADAS    : " WKS-ORDENES-APROBADAS
079000     DISPLAY "ORDENES CANCELADAS   : " WKS-ORDENES-CANCELADAS
079100     DISPLAY "ORDENES RECIBIDAS    : " WKS-ORDENES-RECIBIDAS
079200     DISPLAY "LINEAS RECIBIDAS     : " WKS-LINEAS-RECIBIDAS
079300     DISPLAY "TRANSACC. RECHAZADAS : "
079400             WKS-TRANSACCIONES-RECHAZADAS
079500     DISPLAY "************************************************".
079600 0900-ESTADISTICAS-E. EXIT.
079700
079800******************************************************************
079900*       C I E R R E   D E   A R C H I V O S                      *
080000******************************************************************
080100 0950-CERRAR-ARCHIVOS.
080200     CLOSE PO-TRANS MOVEMENT-OUT ERROR-LIST.
080300 0950-CERRAR-ARCHIVOS-E. EXIT.
