000100******************************************************************
000200* FECHA       : 12/09/1989                                       *
000300* PROGRAMADOR : RICARDO D. LOPEZ C. (RDLC)                       *
000400* APLICACION  : VENTAS Y CONTROL DE INVENTARIO POS                *
000500* PROGRAMA    : PVTOP01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTE DE PRODUCTOS TOP. ACUMULA LAS CANTIDADES  *
000800*             : VENDIDAS POR PRODUCTO DENTRO DE UN PERIODO Y      *
000900*             : LISTA LOS "N" PRODUCTOS DE MAYOR MOVIMIENTO.      *
001000* ARCHIVOS    : CONTROL-CARD=E,PRODUCT-MASTER=E,SALES-OUT=E,      *
001100*             : REPORT-FILE=S                                    *
001200* ACCION (ES) : E=ENTRADA, S=SALIDA                               *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* CANAL       : BATCH NOCTURNO - REPORTES DE VENTAS               *
001500* INSTALADO   : 25/09/1989                                       *
001600* BPM/RATIONAL: 100109                                          *
001700* NOMBRE      : REPORTE DE PRODUCTOS TOP                          *
001800* DESCRIPCION : CONSULTA                                         *
001900******************************************************************
002000* 1989-09-12 RDLC POS-0241 PROGRAMA ORIGINAL.                    *POS-0241
002100* 2013-07-22 PEDR POS-0374 SE EXCLUYEN DE LA ACUMULACION LAS      POS-0374
002200*                          VENTAS YA REEMBOLSADAS.                *
002300* 2019-04-25 PEDR POS-0458 SI LA TARJETA DE CONTROL TRAE EL TOPE  POS-0458
002400*                          EN CERO SE ASUME TOPE DE 10 PRODUCTOS. *
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.                    PVTOP01.
002800 AUTHOR.                        RICARDO D. LOPEZ C.
002900 INSTALLATION.                  GERENCIA DE SISTEMAS - POS.
003000 DATE-WRITTEN.                  12/09/1989.
003100 DATE-COMPILED.
003200 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS WKS-CLASE-NUMERICA IS '0' THRU '9'
003800     UPSI-0 WITH OFF STATUS ACCION 'N'
003900                 ON  STATUS ACCION 'S'.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT CONTROL-CARD      ASSIGN TO CONTROL-CARD
004300            ORGANIZATION      IS SEQUENTIAL
004400            FILE STATUS       IS FS-TARJETA.
004500     SELECT PRODUCT-MASTER    ASSIGN TO PRODUCT-MASTER
004600            ORGANIZATION      IS SEQUENTIAL
004700            FILE STATUS       IS FS-PRODMAST.
004800     SELECT SALES-OUT         ASSIGN TO SALES-OUT
004900            ORGANIZATION      IS SEQUENTIAL
005000            FILE STATUS       IS FS-VENTSAL.
005100     SELECT REPORT-FILE       ASSIGN TO REPORT-FILE
005200            ORGANIZATION      IS SEQUENTIAL
005300            FILE STATUS       IS FS-RPTLINE.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700*1 -->TARJETA DE CONTROL (RANGO DE FECHAS Y TOPE DE PRODUCTOS)
005800 FD  CONTROL-CARD.
005900     COPY CTLCARD.
006000*2 -->MAESTRO DE PRODUCTOS
006100 FD  PRODUCT-MASTER.
006200     COPY PRODMAST.
006300*3 -->ARCHIVO DE VENTAS POSTEADAS
006400 FD  SALES-OUT.
006500     COPY VENTSAL.
006600*4 -->LISTADO DE PRODUCTOS TOP
006700 FD  REPORT-FILE
006800     LINAGE IS 60 LINES WITH FOOTING AT 56.
006900     COPY RPTLINE.
007000
007100 WORKING-STORAGE SECTION.
007200******************************************************************
007300*               C A M P O S    D E    T R A B A J O              *
007400******************************************************************
007500 01  WKS-CAMPOS-DE-TRABAJO.
007600     05  WKS-PROGRAMA               PIC X(08) VALUE "PVTOP01 ".
007700     05  WKS-FIN-ARCHIVOS           PIC 9(01) VALUE ZEROS.
007800         88  WKS-END-VENTSAL                  VALUE 1.
007900     05  WKS-VENTA-VALIDA           PIC 9(01) VALUE ZERO.
008000         88  WKS-VENTA-EN-PERIODO             VALUE 1.
008100     05  WKS-I                      COMP      PIC 9(05) VALUE ZERO.
008200     05  WKS-J                      COMP      PIC 9(05) VALUE ZERO.
008300     05  WKS-FECHA-INICIO           PIC 9(08)           VALUE ZERO.
008400     05  WKS-FECHA-FIN              PIC 9(08)           VALUE ZERO.
008500     05  WKS-TOPE                   PIC 9(03)           VALUE ZERO.
008600     05  WKS-PRD-LONG               COMP      PIC 9(07) VALUE ZERO.
008700     05  WKS-TOP-LONG               COMP      PIC 9(05) VALUE ZERO.
008800     05  WKS-PRD-HALLADO            PIC 9(01)           VALUE ZERO.
008900     05  FILLER                     PIC X(02) VALUE SPACES.
009000******************************************************************
009100*     T A B L A   D E L   M A E S T R O   D E   P R O D U C T O S
009200******************************************************************
009300 01  WKS-TABLA-PRODUCTOS.
009400     05  WKS-PRD-ENTRADA OCCURS 1 TO 5000 TIMES
009500                         DEPENDING ON WKS-PRD-LONG
009600                         ASCENDING KEY WKS-PRD-ID
009700                         INDEXED BY WKS-PRD-IX.
009800         10  WKS-PRD-ID             PIC 9(06).
009900         10  WKS-PRD-NOMBRE         PIC X(30).
010000         10  FILLER                     PIC X(02) VALUE SPACES.
010100******************************************************************
010200*     T A B L A   D E   A C U M U L A C I O N   P O R   P R O D.
010300******************************************************************
010400 01  WKS-TABLA-TOP.
010500     05  WKS-TOP-ENTRADA OCCURS 1 TO 5000 TIMES
010600                         DEPENDING ON WKS-TOP-LONG
010700                         INDEXED BY WKS-TOP-IX.
010800         10  WKS-TOP-PRODUCTO       PIC 9(06).
010900         10  WKS-TOP-CANTIDAD       COMP PIC 9(09).
011000         10  WKS-TOP-MONTO          PIC S9(12)V99.
011100         10  WKS-TOP-RENGLONES      COMP PIC 9(07).
011200         10  FILLER                     PIC X(02) VALUE SPACES.
011300 01  WKS-TOP-TEMP.
011400     05  WKS-TOP-TEMP-PRODUCTO      PIC 9(06).
011500     05  WKS-TOP-TEMP-CANTIDAD      COMP PIC 9(09).
011600     05  WKS-TOP-TEMP-MONTO         PIC S9(12)V99.
011700     05  WKS-TOP-TEMP-RENGLONES     COMP PIC 9(07).
011800     05  FILLER                     PIC X(02) VALUE SPACES.
011900******************************************************************
012000*        V A R I A B L E S   D E   F I L E   S T A T U S         *
012100******************************************************************
012200 01  WKS-FS-STATUS.
012300     05  FS-TARJETA                 PIC 9(02) VALUE ZEROS.
012400     05  FS-PRODMAST                PIC 9(02) VALUE ZEROS.
012500     05  FS-VENTSAL                 PIC 9(02) VALUE ZEROS.
012600     05  FS-RPTLINE                 PIC 9(02) VALUE ZEROS.
012700     05  FILLER                     PIC X(02) VALUE SPACES.
012800 01  FSE-VENTSAL.
012900     05  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZERO.
013000     05  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZERO.
013100     05  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZERO.
013200     05  FILLER                     PIC X(02) VALUE SPACES.
013300 01  PROGRAMA                       PIC X(08) VALUE SPACES.
013400 01  ARCHIVO                        PIC X(08) VALUE SPACES.
013500 01  ACCION                         PIC X(10) VALUE SPACES.
013600 01  LLAVE                          PIC X(32) VALUE SPACES.
013700******************************************************************
013800*     R E N G L O N E S   D E   I M P R E S I O N                *
013900******************************************************************
014000 01  WKS-ENCABEZADO-1.
014100     05  FILLER                     PIC X(40)
014200         VALUE "VENTAS Y CONTROL DE INVENTARIO POS - POS".
014300     05  FILLER                     PIC X(30)
014400         VALUE "REPORTE DE PRODUCTOS TOP".
014500     05  FILLER                     PIC X(62) VALUE SPACES.
014600 01  WKS-ENCABEZADO-2.
014700     05  FILLER                     PIC X(07) VALUE "PERIODO".
014800     05  FILLER                     PIC X(01) VALUE SPACES.
014900     05  WKS-ENC-FEC-INI            PIC 9(08).
015000     05  FILLER                     PIC X(03) VALUE " A ".
015100     05  WKS-ENC-FEC-FIN            PIC 9(08).
015200     05  FILLER                     PIC X(05) VALUE SPACES.
015300     05  FILLER                     PIC X(05) VALUE "TOPE:".
015400     05  WKS-ENC-TOPE               PIC ZZ9.
015500     05  FILLER                     PIC X(92) VALUE SPACES.
015600 01  WKS-ENCABEZADO-3.
015700     05  FILLER                     PIC X(04) VALUE "POS.".
015800     05  FILLER                     PIC X(02) VALUE SPACES.
015900     05  FILLER                     PIC X(08) VALUE "PRODUCTO".
016000     05  FILLER                     PIC X(02) VALUE SPACES.
016100     05  FILLER                     PIC X(30) VALUE "DESCRIPCION".
016200     05  FILLER                     PIC X(02) VALUE SPACES.
016300     05  FILLER                     PIC X(12) VALUE "CANTIDAD".
016400     05  FILLER                     PIC X(02) VALUE SPACES.
016500     05  FILLER                     PIC X(16) VALUE "MONTO VENDIDO".
016600     05  FILLER                     PIC X(02) VALUE SPACES.
016700     05  FILLER                     PIC X(10) VALUE "RENGLONES".
016800     05  FILLER                     PIC X(42) VALUE SPACES.
016900 01  WKS-LINEA-DETALLE.
017000     05  WKS-LIN-POS                PIC ZZ9.
017100     05  FILLER                     PIC X(03) VALUE SPACES.
017200     05  WKS-LIN-PRODUCTO           PIC 9(06).
017300     05  FILLER                     PIC X(04) VALUE SPACES.
017400     05  WKS-LIN-DESC               PIC X(30).
017500     05  FILLER                     PIC X(02) VALUE SPACES.
017600     05  WKS-LIN-CANTIDAD           PIC ZZZ,ZZZ,ZZ9.
017700     05  FILLER                     PIC X(03) VALUE SPACES.
017800     05  WKS-LIN-MONTO              PIC Z,ZZZ,ZZZ,ZZ9.99.
017900     05  FILLER                     PIC X(03) VALUE SPACES.
018000     05  WKS-LIN-RENGLONES          PIC ZZ,ZZ9.
018100     05  FILLER                     PIC X(45) VALUE SPACES.
018200 01  WKS-LINEA-TOTALES.
018300     05  FILLER                     PIC X(25)
018400         VALUE "PRODUCTOS IMPRESOS     :".
018500     05  WKS-TOT-CANTIDAD           PIC ZZZ,ZZ9.
018600     05  FILLER                     PIC X(100) VALUE SPACES.
018700******************************************************************
018800 PROCEDURE DIVISION.
018900******************************************************************
019000*               S E C C I O N    P R I N C I P A L               *
019100******************************************************************
019200 0000-MAIN.
019300     PERFORM 0100-ABRIR-ARCHIVOS   THRU 0100-ABRIR-ARCHIVOS-E
019400     PERFORM 0110-LEER-TARJETA     THRU 0110-LEER-TARJETA-E
019500     PERFORM 0150-CARGA-PRODUCTOS  THRU 0150-CARGA-PRODUCTOS-E
019600     PERFORM 0180-LEER-VENTA       THRU 0180-LEER-VENTA-E
019700     PERFORM 0200-ACUMULAR-VENTA   THRU 0200-ACUMULAR-VENTA-E
019800             UNTIL WKS-END-VENTSAL
019900     PERFORM 0300-ORDENA-DESCENDENTE
020000             THRU 0300-ORDENA-DESCENDENTE-E
020100     PERFORM 0400-IMPRIME-TOP-N    THRU 0400-IMPRIME-TOP-N-E
020200     PERFORM 0950-CERRAR-ARCHIVOS  THRU 0950-CERRAR-ARCHIVOS-E
020300     STOP RUN.
020400 0000-MAIN-E. EXIT.
020500
020600******************************************************************
020700*              A P E R T U R A   D E   A R C H I V O S           *
020800******************************************************************
020900 0100-ABRIR-ARCHIVOS.
021000     MOVE "PVTOP01 " TO PROGRAMA
021100     OPEN INPUT  CONTROL-CARD PRODUCT-MASTER SALES-OUT
021200     OPEN OUTPUT REPORT-FILE
021300
021400     IF FS-TARJETA NOT = 0 OR FS-PRODMAST NOT = 0 OR
021500        FS-VENTSAL NOT = 0 OR FS-RPTLINE  NOT = 0
021600        MOVE 'OPEN'       TO ACCION
021700        MOVE SPACES       TO LLAVE
021800        MOVE 'VARIOS  '   TO ARCHIVO
021900        CALL 'PVERR01' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022000                             WKS-FS-STATUS, FSE-VENTSAL
022100        DISPLAY ">>> ALGO SALIO MAL ABRIENDO ARCHIVOS DE PVTOP01"
022200                UPON CONSOLE
022300        MOVE 91 TO RETURN-CODE
022400        PERFORM 0950-CERRAR-ARCHIVOS THRU 0950-CERRAR-ARCHIVOS-E
022500        STOP RUN
022600     END-IF.
022700 0100-ABRIR-ARCHIVOS-E. EXIT.
022800
022900******************************************************************
023000*              L E C T U R A   D E   T A R J E T A               *
023100******************************************************************
023200 0110-LEER-TARJETA.
023300     MOVE ZERO TO WKS-FECHA-INICIO WKS-FECHA-FIN
023400     MOVE 10   TO WKS-TOPE
023500     READ CONTROL-CARD
023600        AT END CONTINUE
023700        NOT AT END
023800           MOVE CTL-FECHA-INICIO TO WKS-FECHA-INICIO
023900           MOVE CTL-FECHA-FIN    TO WKS-FECHA-FIN
024000           IF CTL-LIMITE-TOPE NOT = ZERO
024100              MOVE CTL-LIMITE-TOPE TO WKS-TOPE
024200           END-IF
024300     END-READ
024400     CLOSE CONTROL-CARD.
024500 0110-LEER-TARJETA-E. EXIT.
024600
024700******************************************************************
024800*              C A R G A   D E L   M A E S T R O   D E           *
024900*              P R O D U C T O S   E N   M E M O R I A           *
025000******************************************************************
025100 0150-CARGA-PRODUCTOS.
025200     MOVE ZERO TO WKS-PRD-LONG
025300     PERFORM 0151-LEER-PRODUCTO THRU 0151-LEER-PRODUCTO-E
025400        UNTIL FS-PRODMAST = 10
025500     CLOSE PRODUCT-MASTER.
025600 0150-CARGA-PRODUCTOS-E. EXIT.
025700
025800******************************************************************
025900*     L E C T U R A   D E   U N   P R O D U C T O                 *
026000******************************************************************
026100 0151-LEER-PRODUCTO.
026200     READ PRODUCT-MASTER
026300        AT END MOVE 10 TO FS-PRODMAST
026400        NOT AT END
026500           ADD 1 TO WKS-PRD-LONG
026600           MOVE PRD-PRODUCT-ID    TO WKS-PRD-ID(WKS-PRD-LONG)
026700           MOVE PRD-PRODUCT-NAME  TO WKS-PRD-NOMBRE(WKS-PRD-LONG)
026800     END-READ.
026900 0151-LEER-PRODUCTO-E. EXIT.
027000
027100******************************************************************
027200*              L E C T U R A   D E   U N A   V E N T A           *
027300******************************************************************
027400 0180-LEER-VENTA.
027500     READ SALES-OUT
027600        AT END SET WKS-END-VENTSAL TO TRUE
027700     END-READ.
027800 0180-LEER-VENTA-E. EXIT.
027900
028000******************************************************************
028100*              A C U M U L A C I O N   D E   U N A   V E N T A    *
028200******************************************************************
028300 0200-ACUMULAR-VENTA.
028400     EVALUATE TRUE
028500        WHEN VTS-ES-ENCABEZADO
028600           MOVE 0 TO WKS-VENTA-VALIDA
028700           IF NOT VTS-REEMBOLSADA AND
028800              VTS-SALE-DATE >= WKS-FECHA-INICIO AND
028900              VTS-SALE-DATE <= WKS-FECHA-FIN
029000              MOVE 1 TO WKS-VENTA-VALIDA
029100           END-IF
029200        WHEN VTS-ES-DETALLE
029300           IF WKS-VENTA-EN-PERIODO
029400              PERFORM 0210-ACUMULA-PRODUCTO
029500                      THRU 0210-ACUMULA-PRODUCTO-E
029600           END-IF
029700     END-EVALUATE
029800
029900     PERFORM 0180-LEER-VENTA THRU 0180-LEER-VENTA-E.
030000 0200-ACUMULAR-VENTA-E. EXIT.
030100
030200******************************************************************
030300*     A C U M U L A   C A N T I D A D   P O R   P R O D U C T O   *
030400******************************************************************
030500 0210-ACUMULA-PRODUCTO.
030600     SET WKS-TOP-IX TO 1
030700     SEARCH WKS-TOP-ENTRADA
030800        AT END
030900           ADD 1 TO WKS-TOP-LONG
031000           SET WKS-TOP-IX TO WKS-TOP-LONG
031100           MOVE VTS-D-PRODUCT-ID TO WKS-TOP-PRODUCTO(WKS-TOP-IX)
031200           MOVE VTS-D-QUANTITY   TO WKS-TOP-CANTIDAD(WKS-TOP-IX)
031300           MOVE VTS-LINE-TOTAL   TO WKS-TOP-MONTO(WKS-TOP-IX)
031400           MOVE 1                TO WKS-TOP-RENGLONES(WKS-TOP-IX)
031500        WHEN WKS-TOP-PRODUCTO(WKS-TOP-IX) = VTS-D-PRODUCT-ID
031600           ADD VTS-D-QUANTITY TO WKS-TOP-CANTIDAD(WKS-TOP-IX)
031700           ADD VTS-LINE-TOTAL TO WKS-TOP-MONTO(WKS-TOP-IX)
031800           ADD 1 TO WKS-TOP-RENGLONES(WKS-TOP-IX)
031900     END-SEARCH.
032000 0210-ACUMULA-PRODUCTO-E. EXIT.
032100
032200******************************************************************
032300*     O R D E N A M I E N T O   D E S C E N D E N T E   P O R    *
032400*     C A N T I D A D   V E N D I D A                            *
032500******************************************************************
032600 0300-ORDENA-DESCENDENTE.
032700     PERFORM 0301-ORDENA-FILA THRU 0301-ORDENA-FILA-E
032800        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TOP-LONG.
032900 0300-ORDENA-DESCENDENTE-E. EXIT.
033000
033100******************************************************************
033200*     O R D E N A M I E N T O   D E   U N A   F I L A             *
033300******************************************************************
033400 0301-ORDENA-FILA.
033500     PERFORM 0302-ORDENA-COLUMNA THRU 0302-ORDENA-COLUMNA-E
033600        VARYING WKS-J FROM WKS-I BY 1 UNTIL WKS-J > WKS-TOP-LONG.
033700 0301-ORDENA-FILA-E. EXIT.
033800
033900******************************************************************
034000*     C O M P A R A C I O N   Y   I N T E R C A M B I O           *
034100******************************************************************
034200 0302-ORDENA-COLUMNA.
034300     IF WKS-TOP-CANTIDAD(WKS-J) > WKS-TOP-CANTIDAD(WKS-I)
034400        MOVE WKS-TOP-ENTRADA(WKS-I) TO WKS-TOP-TEMP
034500        MOVE WKS-TOP-ENTRADA(WKS-J) TO WKS-TOP-ENTRADA(WKS-I)
034600        MOVE WKS-TOP-TEMP           TO WKS-TOP-ENTRADA(WKS-J)
034700     END-IF.
034800 0302-ORDENA-COLUMNA-E. EXIT.
034900
035000******************************************************************
035100*              I M P R E S I O N   D E L   T O P   " N "         *
035200******************************************************************
035300 0400-IMPRIME-TOP-N.
035400     MOVE WKS-FECHA-INICIO TO WKS-ENC-FEC-INI
035500     MOVE WKS-FECHA-FIN    TO WKS-ENC-FEC-FIN
035600     MOVE WKS-TOPE         TO WKS-ENC-TOPE
035700     WRITE REG-RPTLINE FROM WKS-ENCABEZADO-1
035800         AFTER ADVANCING PAGE
035900     WRITE REG-RPTLINE FROM WKS-ENCABEZADO-2
036000         AFTER ADVANCING 1 LINES
036100     WRITE REG-RPTLINE FROM WKS-ENCABEZADO-3
036200         AFTER ADVANCING 2 LINES
036300
036400     MOVE ZERO TO WKS-TOT-CANTIDAD
036500     PERFORM 0401-IMPRIME-LINEA-TOP THRU 0401-IMPRIME-LINEA-TOP-E
036600        VARYING WKS-I FROM 1 BY 1
036700        UNTIL WKS-I > WKS-TOP-LONG OR WKS-I > WKS-TOPE
036800
036900     WRITE REG-RPTLINE FROM WKS-LINEA-TOTALES
037000         AFTER ADVANCING 2 LINES.
037100 0400-IMPRIME-TOP-N-E. EXIT.
037200
037300******************************************************************
037400*     I M P R E S I O N   D E   U N A   L I N E A   D E L   T O P  *
037500******************************************************************
037600 0401-IMPRIME-LINEA-TOP.
037700     MOVE 0 TO WKS-PRD-HALLADO
037800     SET WKS-PRD-IX TO 1
037900     SEARCH ALL WKS-PRD-ENTRADA
038000        AT END MOVE "PRODUCTO NO ENCONTRADO EN MAESTRO"
038100                    TO WKS-LIN-DESC
038200        WHEN WKS-PRD-ID(WKS-PRD-IX) = WKS-TOP-PRODUCTO(WKS-I)
038300           MOVE 1 TO WKS-PRD-HALLADO
038400           MOVE WKS-PRD-NOMBRE(WKS-PRD-IX) TO WKS-LIN-DESC
038500     END-SEARCH
038600     IF WKS-PRD-HALLADO = 0
038700        MOVE "PRODUCTO NO ENCONTRADO EN MAESTRO"
038800             TO WKS-LIN-DESC
038900     END-IF
039000
039100     MOVE WKS-I                     TO WKS-LIN-POS
039200     MOVE WKS-TOP-PRODUCTO(WKS-I)   TO WKS-LIN-PRODUCTO
039300     MOVE WKS-TOP-CANTIDAD(WKS-I)   TO WKS-LIN-CANTIDAD
039400     MOVE WKS-TOP-MONTO(WKS-I)      TO WKS-LIN-MONTO
039500     MOVE WKS-TOP-RENGLONES(WKS-I)  TO WKS-LIN-RENGLONES
039600     WRITE REG-RPTLINE FROM WKS-LINEA-DETALLE
039700         AFTER ADVANCING 1 LINES
039800         AT EOP
039900            PERFORM 0160-IMPRIME-ENCABEZADO
040000                    THRU 0160-IMPRIME-ENCABEZADO-E
040100     END-WRITE
040200
040300     ADD 1 TO WKS-TOT-CANTIDAD.
040400 0401-IMPRIME-LINEA-TOP-E. EXIT.
040500
040600******************************************************************
040700*     R E I M P R E S I O N   D E L   E N C A B E Z A D O        *
040800*     E N   S A L T O   D E   P A G I N A                        *
040900******************************************************************
041000 0160-IMPRIME-ENCABEZADO.
041100     WRITE REG-RPTLINE FROM WKS-ENCABEZADO-1
041200         AFTER ADVANCING PAGE
041300     WRITE REG-RPTLINE FROM WKS-ENCABEZADO-2
041400         AFTER ADVANCING 1 LINES
041500     WRITE REG-RPTLINE FROM WKS-ENCABEZADO-3
041600         AFTER ADVANCING 2 LINES.
041700 0160-IMPRIME-ENCABEZADO-E. EXIT.
041800
041900******************************************************************
042000*       C I E R R E   D E   A R C H I V O S                      *
042100******************************************************************
042200 0950-CERRAR-ARCHIVOS.
042300     CLOSE SALES-OUT REPORT-FILE.
042400 0950-CERRAR-ARCHIVOS-E. EXIT.
