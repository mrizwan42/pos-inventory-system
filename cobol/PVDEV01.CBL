000100******************************************************************
000200* FECHA       : 02/05/1994                                       *
000300* PROGRAMADOR : ERICK E. RAMIREZ D. (EEDR)                       *
000400* APLICACION  : VENTAS Y CONTROL DE INVENTARIO POS                *
000500* PROGRAMA    : PVDEV01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE DEVOLUCIONES DE VENTA. LEE LAS          *
000800*             : SOLICITUDES DE DEVOLUCION (NUMERO DE VENTA Y     *
000900*             : MOTIVO), LOCALIZA LA VENTA YA POSTEADA, LA MARCA *
001000*             : COMO REEMBOLSADA, RESTAURA LA EXISTENCIA DE CADA *
001100*             : LINEA Y REVIERTE LOS PUNTOS DE LEALTAD GANADOS   *
001200*             : SI LOS HUBO.                                     *
001300* ARCHIVOS    : REFUND-TRANS=E,SALES-OUT=A/S,INVENTORY-MASTER=   *
001400*             : A/S,CUSTOMER-MASTER=A/S,LOYALTY-OUT=A/S,         *
001500*             : MOVEMENT-OUT=S,ERROR-LIST=S                      *
001600* ACCION (ES) : E=ENTRADA, S=SALIDA, A=ACTUALIZA                 *
001700* PROGRAMA(S) : NO APLICA                                        *
001800* CANAL       : BATCH NOCTURNO - CIERRE DE CAJA                  *
001900* INSTALADO   : 09/05/1994                                       *
002000* BPM/RATIONAL: 100102                                          *
002100* NOMBRE      : DEVOLUCIONES DE VENTA POS                        *
002200* DESCRIPCION : MANTENIMIENTO                                    *
002300******************************************************************
002400* 1994-05-02 EEDR POS-0011 PROGRAMA ORIGINAL: LOCALIZA VENTA,     POS-0011
002500*                          RESTAURA EXISTENCIA.                   *
002600* 1997-02-20 EEDR POS-0081 SE AGREGA LA REVERSA DE PUNTOS DE      POS-0081
002700*                          LEALTAD CUANDO LA VENTA TENIA GANANCIA.*
002800* 1998-12-11 JALM POS-0123 Y2K: SE REVISARON LAS COMPARACIONES DE POS-0123
002900*                          FECHA CONTRA VTS-SALE-DATE.            *
003000* 2001-10-19 RDLC POS-0167 SE AGREGA EL RECHAZO DE VENTAS YA      POS-0167
003100*                          REEMBOLSADAS (ANTES SE PERMITIA        *
003200*                          DEVOLVER DOS VECES).                   *
003300* 2019-01-08 PEDR POS-0455 SE USA VTS-ITEM-COUNT PARA LOCALIZAR   POS-0455
003400*                          LAS LINEAS DE DETALLE SIN DEPENDER     *
003500*                          DEL ORDEN FISICO DEL ARCHIVO.          *
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.                    PVDEV01.
003900 AUTHOR.                        ERICK E. RAMIREZ D.
004000 INSTALLATION.                  GERENCIA DE SISTEMAS - POS.
004100 DATE-WRITTEN.                  02/05/1994.
004200 DATE-COMPILED.
004300 SECURITY.                      CONFIDENCIAL - USO INTERNO.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS WKS-CLASE-NUMERICA IS '0' THRU '9'
004900     UPSI-0 WITH OFF STATUS ACCION 'N'
005000                 ON  STATUS ACCION 'S'.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT REFUND-TRANS     ASSIGN TO REFUND-TRANS
005400            ORGANIZATION     IS SEQUENTIAL
005500            FILE STATUS      IS FS-DEVOTRAN.
005600     SELECT SALES-OUT        ASSIGN TO SALES-OUT
005700            ORGANIZATION     IS SEQUENTIAL
005800            FILE STATUS      IS FS-VENTSAL.
005900     SELECT INVENTORY-MASTER ASSIGN TO INVENTORY-MASTER
006000            ORGANIZATION     IS SEQUENTIAL
006100            FILE STATUS      IS FS-INVEMAST.
006200     SELECT CUSTOMER-MASTER  ASSIGN TO CUSTOMER-MASTER
006300            ORGANIZATION     IS SEQUENTIAL
006400            FILE STATUS      IS FS-CUSTMAST.
006500     SELECT LOYALTY-OUT      ASSIGN TO LOYALTY-OUT
006600            ORGANIZATION     IS SEQUENTIAL
006700            FILE STATUS      IS FS-LEALTRAN.
006800     SELECT MOVEMENT-OUT     ASSIGN TO MOVEMENT-OUT
006900            ORGANIZATION     IS SEQUENTIAL
007000            FILE STATUS      IS FS-MOVSTOCK.
007100     SELECT ERROR-LIST       ASSIGN TO ERROR-LIST
007200            ORGANIZATION     IS LINE SEQUENTIAL
007300            FILE STATUS      IS FS-ERRLINE.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700*1 -->SOLICITUDES DE DEVOLUCION
007800 FD  REFUND-TRANS.
007900     COPY DEVOTRAN.
008000*2 -->VENTAS POSTEADAS (SE REESCRIBE AL FINAL DE LA CORRIDA)
008100 FD  SALES-OUT.
008200     COPY VENTSAL.
008300*3 -->MAESTRO DE INVENTARIO (SE REESCRIBE AL FINAL DE LA CORRIDA)
008400 FD  INVENTORY-MASTER.
008500     COPY INVEMAST.
008600*4 -->MAESTRO DE CLIENTES (SE REESCRIBE AL FINAL DE LA CORRIDA)
008700 FD  CUSTOMER-MASTER.
008800     COPY CUSTMAST.
008900*5 -->BITACORA DE PUNTOS DE LEALTAD (SE REESCRIBE AL FINAL)
009000 FD  LOYALTY-OUT.
009100     COPY LEALTRAN.
009200*6 -->BITACORA DE MOVIMIENTOS DE INVENTARIO
009300 FD  MOVEMENT-OUT.
009400     COPY MOVSTOCK.
009500*7 -->LISTADO DE DEVOLUCIONES RECHAZADAS
009600 FD  ERROR-LIST.
009700     COPY ERRLINE.
009800
009900 WORKING-STORAGE SECTION.
010000******************************************************************
010100*               C A M P O S    D E    T R A B A J O              *
010200******************************************************************
010300 01  WKS-CAMPOS-DE-TRABAJO.
010400     05  WKS-PROGRAMA               PIC X(08)  VALUE "PVDEV01 ".
010500     05  WKS-FIN-DEVOTRAN           PIC 9(01)  VALUE ZEROS.
010600         88  WKS-END-DEVOTRAN                  VALUE 1.
010700     05  WKS-RECHAZAR               PIC 9(01)  VALUE ZEROS.
010800         88  WKS-DEVOLUCION-OK                 VALUE 0.
010900         88  WKS-DEVOLUCION-RECHAZADA          VALUE 1.
011000     05  WKS-MOTIVO-RECHAZO         PIC X(60)  VALUE SPACES.
011100     05  WKS-I                      COMP       PIC 9(07) VALUE ZERO.
011200     05  WKS-J                      COMP       PIC 9(05) VALUE ZERO.
011300     05  WKS-VTS-LONG               COMP       PIC 9(07) VALUE ZERO.
011400     05  WKS-INV-LONG               COMP       PIC 9(05) VALUE ZERO.
011500     05  WKS-CLI-LONG               COMP       PIC 9(05) VALUE ZERO.
011600     05  WKS-LEA-LONG               COMP       PIC 9(07) VALUE ZERO.
011700     05  WKS-HDR-IDX-HALLADO        COMP       PIC 9(07) VALUE ZERO.
011800     05  WKS-CLI-IDX-HALLADO        COMP       PIC 9(05) VALUE ZERO.
011900     05  WKS-LEA-IDX-HALLADO        COMP       PIC 9(07) VALUE ZERO.
012000     05  WKS-PUNTOS-A-REVERSAR      PIC S9(09) VALUE ZERO.
012100     05  WKS-TOTAL-A-REVERSAR       PIC S9(10)V99 VALUE ZERO.
012200*                     CONTADORES ESTADISTICOS
012300     05  WKS-DEV-LEIDAS             COMP       PIC 9(07) VALUE ZERO.
012400     05  WKS-DEV-POSTEADAS          COMP       PIC 9(07) VALUE ZERO.
012500     05  WKS-DEV-RECHAZADAS         COMP       PIC 9(07) VALUE ZERO.
012600     05  WKS-LINEAS-RESTAURADAS     COMP       PIC 9(09) VALUE ZERO.
012700     05  WKS-MASCARA                PIC Z,ZZZ,ZZ9.
012800     05  FILLER                     PIC X(02) VALUE SPACES.
012900******************************************************************
013000*     T A B L A   D E   V E N T A S   P O S T E A D A S          *
013100*     (TODO EL ARCHIVO SALES-OUT EN MEMORIA, EN ORDEN FISICO,    *
013200*      ENCABEZADOS Y LINEAS DE DETALLE MEZCLADOS, PARA PODER     *
013300*      REESCRIBIRLO EXACTAMENTE IGUAL SALVO EL ESTADO ALTERADO)  *
013400******************************************************************
013500 01  WKS-TABLA-VENTAS.
013600     05  WKS-VTS-ENTRADA OCCURS 1 TO 200000 TIMES
013700                         DEPENDING ON WKS-VTS-LONG
013800                         INDEXED BY WKS-VTS-IX.
013900         10  WKS-VTS-TIPO-REG       PIC X(01).
014000             88  WKS-VTS-ES-ENCABEZADO      VALUE 'H'.
014100             88  WKS-VTS-ES-DETALLE         VALUE 'D'.
014200         10  WKS-VTS-ENCABEZADO.
014300             15  WKS-VTS-SALE-NUMBER    PIC X(20).
014400             15  WKS-VTS-CUSTOMER-ID    PIC 9(06).
014500             15  WKS-VTS-BRANCH-ID      PIC 9(04).
014600             15  WKS-VTS-CASHIER-ID     PIC 9(06).
014700             15  WKS-VTS-SALE-DATE      PIC 9(08).
014800             15  WKS-VTS-PAYMENT-METHOD PIC X(10).
014900             15  WKS-VTS-HDR-DISCOUNT   PIC 9(08)V99.
015000             15  WKS-VTS-ITEM-COUNT     PIC 9(03).
015100             15  WKS-VTS-SUB-TOTAL      PIC S9(10)V99.
015200             15  WKS-VTS-TAX-AMOUNT     PIC S9(10)V99.
015300             15  WKS-VTS-DISCOUNT-AMOUNT PIC S9(10)V99.
015400             15  WKS-VTS-TOTAL-AMOUNT   PIC S9(10)V99.
015500             15  WKS-VTS-PAYMENT-STATUS PIC X(10).
015600                 88  WKS-VTS-ESTA-REEMBOLSADA   VALUE 'REFUNDED  '.
015700         10  WKS-VTS-DETALLE REDEFINES WKS-VTS-ENCABEZADO.
015800             15  WKS-VTS-D-PRODUCT-ID   PIC 9(06).
015900             15  WKS-VTS-D-QUANTITY     PIC 9(05).
016000             15  WKS-VTS-D-UNIT-PRICE   PIC 9(08)V99.
016100             15  WKS-VTS-D-ITEM-DISCOUNT PIC 9(08)V99.
016200             15  WKS-VTS-LINE-TAX       PIC S9(08)V99.
016300             15  WKS-VTS-LINE-TOTAL     PIC S9(10)V99.
016400             15  FILLER                 PIC X(72).
016500******************************************************************
016600*              T A B L A   D E   I N V E N T A R I O             *
016700******************************************************************
016800 01  WKS-TABLA-INVENTARIO.
016900     05  WKS-INV-ENTRADA OCCURS 1 TO 20000 TIMES
017000                         DEPENDING ON WKS-INV-LONG
017100                         ASCENDING KEY WKS-INV-PRODUCTO
017200                                       WKS-INV-SUCURSAL
017300                         INDEXED BY WKS-INV-IX.
017400         10  WKS-INV-PRODUCTO       PIC 9(06).
017500         10  WKS-INV-SUCURSAL       PIC 9(04).
017600         10  WKS-INV-ACTUAL         PIC S9(07).
017700         10  WKS-INV-RESERVADO      PIC S9(07).
017800         10  WKS-INV-DISPONIBLE     PIC S9(07).
017900         10  WKS-INV-ULT-MOVTO      PIC 9(08).
018000         10  FILLER                     PIC X(02) VALUE SPACES.
018100******************************************************************
018200*              T A B L A   D E   C L I E N T E S                 *
018300******************************************************************
018400 01  WKS-TABLA-CLIENTES.
018500     05  WKS-CLI-ENTRADA OCCURS 1 TO 50000 TIMES
018600                         DEPENDING ON WKS-CLI-LONG
018700                         ASCENDING KEY WKS-CLI-ID
018800                         INDEXED BY WKS-CLI-IX.
018900         10  WKS-CLI-ID             PIC 9(06).
019000         10  WKS-CLI-CODIGO         PIC X(15).
019100         10  WKS-CLI-NOMBRE         PIC X(30).
019200         10  WKS-CLI-PUNTOS         PIC S9(09).
019300         10  WKS-CLI-COMPRAS        PIC S9(10)V99.
019400         10  WKS-CLI-ACTIVA         PIC X(01).
019500         10  FILLER                     PIC X(02) VALUE SPACES.
019600******************************************************************
019700*     T A B L A   D E   T R A N S A C C I O N E S   D E          *
019800*     L E A L T A D   (PARA LOCALIZAR LA GANANCIA Y PARA         *
019900*     REESCRIBIR EL ARCHIVO COMPLETO CON EL AJUSTE AGREGADO)     *
020000******************************************************************
020100 01  WKS-TABLA-LEALTAD.
020200     05  WKS-LEA-ENTRADA OCCURS 1 TO 100000 TIMES
020300                         DEPENDING ON WKS-LEA-LONG
020400                         INDEXED BY WKS-LEA-IX.
020500         10  WKS-LEA-CUSTOMER-ID    PIC 9(06).
020600         10  WKS-LEA-SALE-NUMBER    PIC X(20).
020700         10  WKS-LEA-TRANS-TYPE     PIC X(10).
020800             88  WKS-LEA-ES-GANADO          VALUE 'EARNED    '.
020900         10  WKS-LEA-POINTS         PIC S9(09).
021000         10  WKS-LEA-DESCRIPTION    PIC X(40).
021100         10  FILLER                     PIC X(02) VALUE SPACES.
021200******************************************************************
021300*        V A R I A B L E S   D E   F I L E   S T A T U S         *
021400******************************************************************
021500 01  WKS-FS-STATUS.
021600     05  FS-DEVOTRAN                PIC 9(02) VALUE ZEROS.
021700     05  FS-VENTSAL                  PIC 9(02) VALUE ZEROS.
021800     05  FS-INVEMAST                 PIC 9(02) VALUE ZEROS.
021900     05  FS-CUSTMAST                 PIC 9(02) VALUE ZEROS.
022000     05  FS-LEALTRAN                 PIC 9(02) VALUE ZEROS.
022100     05  FS-MOVSTOCK                 PIC 9(02) VALUE ZEROS.
022200     05  FS-ERRLINE                  PIC 9(02) VALUE ZEROS.
022300     05  FILLER                     PIC X(02) VALUE SPACES.
022400 01  FSE-DEVOTRAN.
022500     05  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZERO.
022600     05  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZERO.
022700     05  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZERO.
022800     05  FILLER                     PIC X(02) VALUE SPACES.
022900 01  PROGRAMA                       PIC X(08) VALUE SPACES.
023000 01  ARCHIVO                        PIC X(08) VALUE SPACES.
023100 01  ACCION                         PIC X(10) VALUE SPACES.
023200 01  LLAVE                          PIC X(32) VALUE SPACES.
023300******************************************************************
023400 PROCEDURE DIVISION.
023500******************************************************************
023600*               S E C C I O N    P R I N C I P A L               *
023700******************************************************************
023800 0000-MAIN.
023900     PERFORM 0100-ABRIR-ARCHIVOS     THRU 0100-ABRIR-ARCHIVOS-E
024000     PERFORM 0150-CARGA-TABLAS       THRU 0150-CARGA-TABLAS-E
024100     PERFORM 0180-LEER-DEVOLUCION    THRU 0180-LEER-DEVOLUCION-E
024200     PERFORM 0200-PROCESA-DEVOLUCION THRU 0200-PROCESA-DEVOLUCION-E
024300             UNTIL WKS-END-DEVOTRAN
024400     PERFORM 0800-REESCRIBE-MAESTROS THRU 0800-REESCRIBE-MAESTROS-E
024500     PERFORM 0900-ESTADISTICAS       THRU 0900-ESTADISTICAS-E
024600     PERFORM 0950-CERRAR-ARCHIVOS    THRU 0950-CERRAR-ARCHIVOS-E
024700     STOP RUN.
024800 0000-MAIN-E. EXIT.
024900
025000******************************************************************
025100*              A P E R T U R A   D E   A R C H I V O S           *
025200******************************************************************
025300 0100-ABRIR-ARCHIVOS.
025400     MOVE "PVDEV01 " TO PROGRAMA
025500     OPEN INPUT  REFUND-TRANS SALES-OUT INVENTORY-MASTER
025600                 CUSTOMER-MASTER LOYALTY-OUT
025700     OPEN OUTPUT MOVEMENT-OUT ERROR-LIST
025800
025900     IF FS-DEVOTRAN NOT = 0 OR FS-VENTSAL  NOT = 0 OR
026000        FS-INVEMAST NOT = 0 OR FS-CUSTMAST NOT = 0 OR
026100        FS-LEALTRAN NOT = 0 OR FS-MOVSTOCK NOT = 0 OR
026200        FS-ERRLINE  NOT = 0
026300        MOVE 'OPEN'       TO ACCION
026400        MOVE SPACES       TO LLAVE
026500        MOVE 'VARIOS  '   TO ARCHIVO
026600        CALL 'PVERR01' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026700                             WKS-FS-STATUS, FSE-DEVOTRAN
026800        DISPLAY ">>> ALGO SALIO MAL ABRIENDO ARCHIVOS DE PVDEV01"
026900                UPON CONSOLE
027000        MOVE 91 TO RETURN-CODE
027100        PERFORM 0950-CERRAR-ARCHIVOS THRU 0950-CERRAR-ARCHIVOS-E
027200        STOP RUN
027300     END-IF.
027400 0100-ABRIR-ARCHIVOS-E. EXIT.
027500
027600******************************************************************
027700*         C A R G A   D E   T A B L A S   E N   M E M O R I A    *
027800******************************************************************
027900 0150-CARGA-TABLAS.
028000     MOVE ZERO TO WKS-VTS-LONG
028100     PERFORM 0151-LEER-VENTA THRU 0151-LEER-VENTA-E
028200             UNTIL FS-VENTSAL = 10
028300     CLOSE SALES-OUT
028400
028500     MOVE ZERO TO WKS-INV-LONG
028600     PERFORM 0152-LEER-INVENTARIO THRU 0152-LEER-INVENTARIO-E
028700             UNTIL FS-INVEMAST = 10
028800
028900     MOVE ZERO TO WKS-CLI-LONG
029000     PERFORM 0153-LEER-CLIENTE THRU 0153-LEER-CLIENTE-E
029100             UNTIL FS-CUSTMAST = 10
029200
029300     MOVE ZERO TO WKS-LEA-LONG
029400     PERFORM 0154-LEER-LEALTAD THRU 0154-LEER-LEALTAD-E
029500             UNTIL FS-LEALTRAN = 10
029600     CLOSE LOYALTY-OUT.
029700 0150-CARGA-TABLAS-E. EXIT.
029800
029900 0151-LEER-VENTA.
030000     READ SALES-OUT
030100        AT END MOVE 10 TO FS-VENTSAL
030200        NOT AT END
030300           ADD 1 TO WKS-VTS-LONG
030400           MOVE VTS-TIPO-REG   TO WKS-VTS-TIPO-REG(WKS-VTS-LONG)
030500           MOVE VTS-ENCABEZADO TO
030600                WKS-VTS-ENCABEZADO(WKS-VTS-LONG)
030700     END-READ.
030800 0151-LEER-VENTA-E. EXIT.
030900
031000 0152-LEER-INVENTARIO.
031100     READ INVENTORY-MASTER
031200        AT END MOVE 10 TO FS-INVEMAST
031300        NOT AT END
031400           ADD 1 TO WKS-INV-LONG
031500           MOVE INV-PRODUCT-ID     TO
031600                WKS-INV-PRODUCTO (WKS-INV-LONG)
031700           MOVE INV-BRANCH-ID      TO
031800                WKS-INV-SUCURSAL (WKS-INV-LONG)
031900           MOVE INV-CURRENT-STOCK  TO
032000                WKS-INV-ACTUAL   (WKS-INV-LONG)
032100           MOVE INV-RESERVED-STOCK TO
032200                WKS-INV-RESERVADO(WKS-INV-LONG)
032300           MOVE INV-ULTIMO-MOVTO   TO
032400                WKS-INV-ULT-MOVTO(WKS-INV-LONG)
032500           COMPUTE WKS-INV-DISPONIBLE(WKS-INV-LONG) =
032600                   WKS-INV-ACTUAL(WKS-INV-LONG) -
032700                   WKS-INV-RESERVADO(WKS-INV-LONG)
032800     END-READ.
032900 0152-LEER-INVENTARIO-E. EXIT.
033000
033100 0153-LEER-CLIENTE.
033200     READ CUSTOMER-MASTER
033300        AT END MOVE 10 TO FS-CUSTMAST
033400        NOT AT END
033500           ADD 1 TO WKS-CLI-LONG
033600           MOVE CLI-CUSTOMER-ID     TO
033700                WKS-CLI-ID     (WKS-CLI-LONG)
033800           MOVE CLI-CUSTOMER-CODE   TO
033900                WKS-CLI-CODIGO (WKS-CLI-LONG)
034000           MOVE CLI-CUSTOMER-NAME   TO
034100                WKS-CLI-NOMBRE (WKS-CLI-LONG)
034200           MOVE CLI-LOYALTY-POINTS  TO
034300                WKS-CLI-PUNTOS (WKS-CLI-LONG)
034400           MOVE CLI-TOTAL-PURCHASES TO
034500                WKS-CLI-COMPRAS(WKS-CLI-LONG)
034600           MOVE CLI-ACTIVE-FLAG     TO
034700                WKS-CLI-ACTIVA (WKS-CLI-LONG)
034800     END-READ.
034900 0153-LEER-CLIENTE-E. EXIT.
035000
035100 0154-LEER-LEALTAD.
035200     READ LOYALTY-OUT
035300        AT END MOVE 10 TO FS-LEALTRAN
035400        NOT AT END
035500           ADD 1 TO WKS-LEA-LONG
035600           MOVE LEA-CUSTOMER-ID TO
035700                WKS-LEA-CUSTOMER-ID(WKS-LEA-LONG)
035800           MOVE LEA-SALE-NUMBER TO
035900                WKS-LEA-SALE-NUMBER(WKS-LEA-LONG)
036000           MOVE LEA-TRANS-TYPE  TO
036100                WKS-LEA-TRANS-TYPE(WKS-LEA-LONG)
036200           MOVE LEA-POINTS      TO
036300                WKS-LEA-POINTS(WKS-LEA-LONG)
036400           MOVE LEA-DESCRIPTION TO
036500                WKS-LEA-DESCRIPTION(WKS-LEA-LONG)
036600     END-READ.
036700 0154-LEER-LEALTAD-E. EXIT.
036800
036900******************************************************************
037000*       L E C T U R A   D E   U N A   D E V O L U C I O N        *
037100******************************************************************
037200 0180-LEER-DEVOLUCION.
037300     READ REFUND-TRANS
037400        AT END SET WKS-END-DEVOTRAN TO TRUE
037500     END-READ.
037600 0180-LEER-DEVOLUCION-E. EXIT.
037700
037800******************************************************************
037900*       P R O C E S O   D E   U N A   D E V O L U C I O N        *
038000******************************************************************
038100 0200-PROCESA-DEVOLUCION.
038200     ADD 1       TO WKS-DEV-LEIDAS
038300     MOVE 0      TO WKS-RECHAZAR
038400     MOVE SPACES TO WKS-MOTIVO-RECHAZO
038500
038600     PERFORM 0210-LOCALIZAR-VENTA THRU 0210-LOCALIZAR-VENTA-E
038700
038800     IF WKS-DEVOLUCION-OK
038900        SET  WKS-VTS-ESTA-REEMBOLSADA(WKS-HDR-IDX-HALLADO) TO TRUE
039000        PERFORM 0220-RESTAURAR-STOCK
039100                THRU 0220-RESTAURAR-STOCK-E
039200        PERFORM 0230-REVERSAR-LEALTAD
039300                THRU 0230-REVERSAR-LEALTAD-E
039400        ADD 1 TO WKS-DEV-POSTEADAS
039500     ELSE
039600        INITIALIZE REG-ERRLINE
039700        MOVE DEV-SALE-NUMBER    TO ERR-TRANS-ID
039800        MOVE WKS-MOTIVO-RECHAZO TO ERR-REASON
039900        WRITE REG-ERRLINE
040000        ADD 1 TO WKS-DEV-RECHAZADAS
040100     END-IF
040200
040300     PERFORM 0180-LEER-DEVOLUCION THRU 0180-LEER-DEVOLUCION-E.
040400 0200-PROCESA-DEVOLUCION-E. EXIT.
040500
040600******************************************************************
040700*       L O C A L I Z A C I O N   D E   L A   V E N T A          *
040800******************************************************************
040900 0210-LOCALIZAR-VENTA.
041000     MOVE 0 TO WKS-RECHAZAR
041100     MOVE 0 TO WKS-HDR-IDX-HALLADO
041200     PERFORM 0211-BUSCA-VENTA THRU 0211-BUSCA-VENTA-E
041300             VARYING WKS-I FROM 1 BY 1
041400             UNTIL WKS-I > WKS-VTS-LONG
041500
041600     IF WKS-HDR-IDX-HALLADO = 0
041700        MOVE 1 TO WKS-RECHAZAR
041800        MOVE 'VENTA NO EXISTE' TO WKS-MOTIVO-RECHAZO
041900     ELSE
042000        IF WKS-VTS-ESTA-REEMBOLSADA(WKS-HDR-IDX-HALLADO)
042100           MOVE 1 TO WKS-RECHAZAR
042200           MOVE 'VENTA YA REEMBOLSADA' TO WKS-MOTIVO-RECHAZO
042300        END-IF
042400     END-IF.
042500 0210-LOCALIZAR-VENTA-E. EXIT.
042600
042700 0211-BUSCA-VENTA.
042800     IF WKS-VTS-TIPO-REG(WKS-I) = 'H' AND
042900        WKS-VTS-SALE-NUMBER(WKS-I) = DEV-SALE-NUMBER
043000        MOVE WKS-I TO WKS-HDR-IDX-HALLADO
043100     END-IF.
043200 0211-BUSCA-VENTA-E. EXIT.
043300
043400******************************************************************
043500*       R E S T A U R A C I O N   D E   E X I S T E N C I A      *
043600******************************************************************
043700 0220-RESTAURAR-STOCK.
043800     PERFORM 0221-RESTAURAR-LINEA THRU 0221-RESTAURAR-LINEA-E
043900             VARYING WKS-J FROM 1 BY 1
044000             UNTIL WKS-J > WKS-VTS-ITEM-COUNT(WKS-HDR-IDX-HALLADO).
044100 0220-RESTAURAR-STOCK-E. EXIT.
044200
044300 0221-RESTAURAR-LINEA.
044400     COMPUTE WKS-I = WKS-HDR-IDX-HALLADO + WKS-J
044500     SEARCH ALL WKS-INV-ENTRADA
044600        AT END
044700           CONTINUE
044800        WHEN WKS-INV-PRODUCTO(WKS-INV-IX) =
044900                WKS-VTS-D-PRODUCT-ID(WKS-I)  AND
045000             WKS-INV-SUCURSAL(WKS-INV-IX) =
045100                WKS-VTS-BRANCH-ID(WKS-HDR-IDX-HALLADO)
045200           ADD WKS-VTS-D-QUANTITY(WKS-I) TO
045300               WKS-INV-ACTUAL(WKS-INV-IX)
045400           COMPUTE WKS-INV-DISPONIBLE(WKS-INV-IX) =
045500                   WKS-INV-ACTUAL(WKS-INV-IX) -
045600                   WKS-INV-RESERVADO(WKS-INV-IX)
045700           MOVE ZERO TO WKS-INV-ULT-MOVTO(WKS-INV-IX)
045800     END-SEARCH
045900
046000     INITIALIZE REG-MOVSTOCK
046100     MOVE WKS-VTS-D-PRODUCT-ID(WKS-I) TO MOV-PRODUCT-ID
046200     MOVE WKS-VTS-BRANCH-ID(WKS-HDR-IDX-HALLADO)
046300                                       TO MOV-BRANCH-ID
046400     SET  MOV-TIPO-ENTRADA            TO TRUE
046500     MOVE WKS-VTS-D-QUANTITY(WKS-I)   TO MOV-QUANTITY
046600     MOVE ZERO                        TO MOV-UNIT-COST
046700     STRING 'REFUND-' DEV-SALE-NUMBER DELIMITED BY SIZE
046800            INTO MOV-REFERENCE
046900     MOVE ZERO                        TO MOV-CREATED-BY
047000     MOVE ZERO                        TO MOV-MOVE-DATE
047100     WRITE REG-MOVSTOCK
047200     ADD 1 TO WKS-LINEAS-RESTAURADAS.
047300 0221-RESTAURAR-LINEA-E. EXIT.
047400
047500******************************************************************
047600*       R E V E R S A   D E   P U N T O S   D E   L E A L T A D  *
047700******************************************************************
047800 0230-REVERSAR-LEALTAD.
047900     IF WKS-VTS-CUSTOMER-ID(WKS-HDR-IDX-HALLADO) = 0
048000        GO TO 0230-REVERSAR-LEALTAD-E
048100     END-IF
048200
048300     MOVE 0 TO WKS-LEA-IDX-HALLADO
048400     PERFORM 0231-BUSCA-LEALTAD THRU 0231-BUSCA-LEALTAD-E
048500             VARYING WKS-I FROM 1 BY 1
048600             UNTIL WKS-I > WKS-LEA-LONG OR WKS-LEA-IDX-HALLADO NOT = 0
048700
048800     IF WKS-LEA-IDX-HALLADO = 0
048900        GO TO 0230-REVERSAR-LEALTAD-E
049000     END-IF
049100
049200     MOVE WKS-LEA-POINTS(WKS-LEA-IDX-HALLADO)       TO
049300          WKS-PUNTOS-A-REVERSAR
049400     MOVE WKS-VTS-TOTAL-AMOUNT(WKS-HDR-IDX-HALLADO) TO
049500          WKS-TOTAL-A-REVERSAR
049600
049700     SEARCH ALL WKS-CLI-ENTRADA
049800        AT END
049900           CONTINUE
050000        WHEN WKS-CLI-ID(WKS-CLI-IX) =
050100                WKS-VTS-CUSTOMER-ID(WKS-HDR-IDX-HALLADO)
050200           SUBTRACT WKS-PUNTOS-A-REVERSAR FROM
050300                    WKS-CLI-PUNTOS(WKS-CLI-IX)
050400           SUBTRACT WKS-TOTAL-A-REVERSAR  FROM
050500                    WKS-CLI-COMPRAS(WKS-CLI-IX)
050600     END-SEARCH
050700
050800     ADD 1 TO WKS-LEA-LONG
050900     MOVE WKS-VTS-CUSTOMER-ID(WKS-HDR-IDX-HALLADO) TO
051000          WKS-LEA-CUSTOMER-ID(WKS-LEA-LONG)
051100     MOVE DEV-SALE-NUMBER                          TO
051200          WKS-LEA-SALE-NUMBER(WKS-LEA-LONG)
051300     MOVE 'ADJUSTED  '                             TO
051400          WKS-LEA-TRANS-TYPE(WKS-LEA-LONG)
051500     COMPUTE WKS-LEA-POINTS(WKS-LEA-LONG) =
051600             WKS-PUNTOS-A-REVERSAR * -1
051700     MOVE 'REVERSA DE PUNTOS POR DEVOLUCION'        TO
051800          WKS-LEA-DESCRIPTION(WKS-LEA-LONG).
051900 0230-REVERSAR-LEALTAD-E. EXIT.
052000
052100 0231-BUSCA-LEALTAD.
052200     IF WKS-LEA-ES-GANADO(WKS-I) AND
052300        WKS-LEA-SALE-NUMBER(WKS-I) = DEV-SALE-NUMBER
052400        MOVE WKS-I TO WKS-LEA-IDX-HALLADO
052500     END-IF.
052600 0231-BUSCA-LEALTAD-E. EXIT.
052700
052800******************************************************************
052900*       R E E S C R I T U R A   D E   M A E S T R O S            *
053000******************************************************************
053100 0800-REESCRIBE-MAESTROS.
053200     OPEN OUTPUT SALES-OUT
053300     PERFORM 0810-REESCRIBE-VENTA THRU 0810-REESCRIBE-VENTA-E
053400             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-VTS-LONG
053500     CLOSE SALES-OUT
053600
053700     OPEN OUTPUT INVENTORY-MASTER
053800     PERFORM 0820-REESCRIBE-INVENTARIO THRU 0820-REESCRIBE-INVENTARIO-E
053900             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-INV-LONG
054000     CLOSE INVENTORY-MASTER
054100
054200     OPEN OUTPUT CUSTOMER-MASTER
054300     PERFORM 0830-REESCRIBE-CLIENTE THRU 0830-REESCRIBE-CLIENTE-E
054400             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CLI-LONG
054500     CLOSE CUSTOMER-MASTER
054600
054700     OPEN OUTPUT LOYALTY-OUT
054800     PERFORM 0840-REESCRIBE-LEALTAD THRU 0840-REESCRIBE-LEALTAD-E
054900             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-LEA-LONG
055000     CLOSE LOYALTY-OUT.
055100 0800-REESCRIBE-MAESTROS-E. EXIT.
055200
055300 0810-REESCRIBE-VENTA.
055400     MOVE WKS-VTS-TIPO-REG(WKS-I)   TO VTS-TIPO-REG
055500     MOVE WKS-VTS-ENCABEZADO(WKS-I) TO VTS-ENCABEZADO
055600     WRITE REG-VENTSAL.
055700 0810-REESCRIBE-VENTA-E. EXIT.
055800
055900 0820-REESCRIBE-INVENTARIO.
056000     INITIALIZE REG-INVEMAST
056100     MOVE WKS-INV-PRODUCTO (WKS-I) TO INV-PRODUCT-ID
056200     MOVE WKS-INV-SUCURSAL (WKS-I) TO INV-BRANCH-ID
056300     MOVE WKS-INV-ACTUAL   (WKS-I) TO INV-CURRENT-STOCK
056400     MOVE WKS-INV-RESERVADO(WKS-I) TO INV-RESERVED-STOCK
056500     MOVE WKS-INV-DISPONIBLE(WKS-I) TO INV-AVAILABLE-STOCK
056600     MOVE WKS-INV-ULT-MOVTO(WKS-I) TO INV-ULTIMO-MOVTO
056700     WRITE REG-INVEMAST.
056800 0820-REESCRIBE-INVENTARIO-E. EXIT.
056900
057000 0830-REESCRIBE-CLIENTE.
057100     INITIALIZE REG-CUSTMAST
057200     MOVE WKS-CLI-ID     (WKS-I) TO CLI-CUSTOMER-ID
057300     MOVE WKS-CLI-CODIGO (WKS-I) TO CLI-CUSTOMER-CODE
057400     MOVE WKS-CLI-NOMBRE (WKS-I) TO CLI-CUSTOMER-NAME
057500     MOVE WKS-CLI-PUNTOS (WKS-I) TO CLI-LOYALTY-POINTS
057600     MOVE WKS-CLI-COMPRAS(WKS-I) TO CLI-TOTAL-PURCHASES
057700     MOVE WKS-CLI-ACTIVA (WKS-I) TO CLI-ACTIVE-FLAG
057800     WRITE REG-CUSTMAST.
057900 0830-REESCRIBE-CLIENTE-E. EXIT.
058000
058100 0840-REESCRIBE-LEALTAD.
058200     INITIALIZE REG-LEALTRAN
058300     MOVE WKS-LEA-CUSTOMER-ID(WKS-I) TO LEA-CUSTOMER-ID
058400     MOVE WKS-LEA-SALE-NUMBER(WKS-I) TO LEA-SALE-NUMBER
058500     MOVE WKS-LEA-TRANS-TYPE(WKS-I)  TO LEA-TRANS-TYPE
058600     MOVE WKS-LEA-POINTS(WKS-I)      TO LEA-POINTS
058700     MOVE WKS-LEA-DESCRIPTION(WKS-I) TO LEA-DESCRIPTION
058800     WRITE REG-LEALTRAN.
058900 0840-REESCRIBE-LEALTAD-E. EXIT.
059000
059100******************************************************************
059200*       E S T A D I S T I C A S   D E   L A   C O R R I D A      *
059300******************************************************************
059400 0900-ESTADISTICAS.
059500     DISPLAY '*****************************************'
059600     MOVE    WKS-DEV-LEIDAS         TO WKS-MASCARA
059700     DISPLAY 'DEVOLUCIONES LEIDAS     : ' WKS-MASCARA
059800     MOVE    WKS-DEV-POSTEADAS      TO WKS-MASCARA
059900     DISPLAY 'DEVOLUCIONES POSTEADAS  : ' WKS-MASCARA
060000     MOVE    WKS-DEV-RECHAZADAS     TO WKS-MASCARA
060100     DISPLAY 'DEVOLUCIONES RECHAZADAS : ' WKS-MASCARA
060200     MOVE    WKS-LINEAS-RESTAURADAS TO WKS-MASCARA
060300     DISPLAY 'LINEAS RESTAURADAS      : ' WKS-MASCARA
060400     DISPLAY '*****************************************'.
060500 0900-ESTADISTICAS-E. EXIT.
060600
060700******************************************************************
060800*       C I E R R E   D E   A R C H I V O S                      *
060900******************************************************************
061000 0950-CERRAR-ARCHIVOS.
061100     CLOSE REFUND-TRANS MOVEMENT-OUT ERROR-LIST.
061200 0950-CERRAR-ARCHIVOS-E. EXIT.
