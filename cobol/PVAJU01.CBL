000100******************************************************************
000200* FECHA       : 12/06/1995                                       *
000300* PROGRAMADOR : ERICK E. RAMIREZ D. (EEDR)                       *
000400* APLICACION  : VENTAS Y CONTROL DE INVENTARIO POS                *
000500* PROGRAMA    : PVAJU01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE AJUSTES DE INVENTARIO. PROCESA MOVI-     *
000800*             : MIENTOS MANUALES DE ENTRADA, SALIDA Y AJUSTE      *
000900*             : ABSOLUTO SOBRE EL MAESTRO DE INVENTARIO.          *
001000* ARCHIVOS    : ADJUST-TRANS=E,PRODUCT-MASTER=E,BRANCH-MASTER=E,  *
001100*             : INVENTORY-MASTER=E/S,MOVEMENT-OUT=S,ERROR-LIST=S  *
001200* ACCION (ES) : E=ENTRADA, S=SALIDA                               *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* CANAL       : BATCH NOCTURNO - INVENTARIO                      *
001500* INSTALADO   : 20/06/1995                                       *
001600* BPM/RATIONAL: 100105                                          *
001700* NOMBRE      : MANTENIMIENTO DE AJUSTES DE INVENTARIO            *
001800* DESCRIPCION : MANTENIMIENTO                                    *
001900******************************************************************
002000* 1995-06-12 EEDR POS-0042 PROGRAMA ORIGINAL (SOLO TIPO AJUSTE    POS-0042
002100*                          ABSOLUTO, SIN IN/OUT).                 *
002200* 1998-12-11 JALM POS-0127 Y2K: MOV-MOVE-DATE A 8 POSICIONES.     POS-0127
002300* 2003-02-28 RDLC POS-0188 SE AGREGAN LOS TIPOS IN Y OUT CON SU   POS-0188
002400*                          PROPIA VALIDACION DE EXISTENCIA.       *
002500* 2011-10-05 PEDR POS-0348 SALIDA RECHAZADA SI EXISTENCIA ACTUAL  POS-0348
002600*                          ES MENOR QUE LA CANTIDAD SOLICITADA.   *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.                    PVAJU01.
003000 AUTHOR.                        ERICK E. RAMIREZ D.
003100 INSTALLATION.                  GERENCIA DE SISTEMAS - POS.
003200 DATE-WRITTEN.                  12/06/1995.
003300 DATE-COMPILED.
003400 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS WKS-CLASE-NUMERICA IS '0' THRU '9'
004000     UPSI-0 WITH OFF STATUS ACCION 'N'
004100                 ON  STATUS ACCION 'S'.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT ADJUST-TRANS      ASSIGN TO ADJUST-TRANS
004500            ORGANIZATION      IS SEQUENTIAL
004600            FILE STATUS       IS FS-AJUSTRAN.
004700     SELECT PRODUCT-MASTER    ASSIGN TO PRODUCT-MASTER
004800            ORGANIZATION      IS SEQUENTIAL
004900            FILE STATUS       IS FS-PRODMAST.
005000     SELECT BRANCH-MASTER     ASSIGN TO BRANCH-MASTER
005100            ORGANIZATION      IS SEQUENTIAL
005200            FILE STATUS       IS FS-BRANMAST.
005300     SELECT INVENTORY-MASTER  ASSIGN TO INVENTORY-MASTER
005400            ORGANIZATION      IS SEQUENTIAL
005500            FILE STATUS       IS FS-INVEMAST.
005600     SELECT MOVEMENT-OUT      ASSIGN TO MOVEMENT-OUT
005700            ORGANIZATION      IS SEQUENTIAL
005800            FILE STATUS       IS FS-MOVSTOCK.
005900     SELECT ERROR-LIST        ASSIGN TO ERROR-LIST
006000            ORGANIZATION      IS LINE SEQUENTIAL
006100            FILE STATUS       IS FS-ERRLINE.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500*1 -->TARJETA DE AJUSTES DE INVENTARIO
006600 FD  ADJUST-TRANS.
006700     COPY AJUSTRAN.
006800*2 -->MAESTRO DE PRODUCTOS
006900 FD  PRODUCT-MASTER.
007000     COPY PRODMAST.
007100*3 -->MAESTRO DE SUCURSALES
007200 FD  BRANCH-MASTER.
007300     COPY BRANMAST.
007400*4 -->MAESTRO DE INVENTARIO (ENTRADA/SALIDA)
007500 FD  INVENTORY-MASTER.
007600     COPY INVEMAST.
007700*5 -->BITACORA DE MOVIMIENTOS DE INVENTARIO
007800 FD  MOVEMENT-OUT.
007900     COPY MOVSTOCK.
008000*6 -->LISTADO DE RECHAZOS
008100 FD  ERROR-LIST.
008200     COPY ERRLINE.
008300
008400 WORKING-STORAGE SECTION.
008500******************************************************************
008600*               C A M P O S    D E    T R A B A J O              *
008700******************************************************************
008800******************************************************************
008900*     C O N T A D O R   I N D E P E N D I E N T E                  *
009000******************************************************************
009100 77  WKS-I                      COMP      PIC 9(07) VALUE ZERO.
009200 01  WKS-CAMPOS-DE-TRABAJO.
009300     05  WKS-PROGRAMA               PIC X(08) VALUE "PVAJU01 ".
009400     05  WKS-FIN-ARCHIVOS           PIC 9(01) VALUE ZEROS.
009500         88  WKS-END-AJUSTRAN                 VALUE 1.
009600     05  WKS-PRD-LONG               COMP      PIC 9(07) VALUE ZERO.
009700     05  WKS-SUC-LONG               COMP      PIC 9(05) VALUE ZERO.
009800     05  WKS-INV-LONG               COMP      PIC 9(07) VALUE ZERO.
009900     05  WKS-PRD-HALLADO            PIC 9(01)           VALUE ZERO.
010000     05  WKS-SUC-HALLADO            PIC 9(01)           VALUE ZERO.
010100     05  WKS-INV-HALLADO            COMP      PIC 9(07) VALUE ZERO.
010200     05  WKS-MOV-CANTIDAD           PIC S9(07)          VALUE ZERO.
010300     05  WKS-MOTIVO-RECHAZO         PIC X(60)           VALUE SPACES.
010400     05  FILLER                     PIC X(02) VALUE SPACES.
010500 01  WKS-TOTALES.
010600     05  WKS-AJUSTES-IN             COMP PIC 9(07) VALUE ZERO.
010700     05  WKS-AJUSTES-OUT            COMP PIC 9(07) VALUE ZERO.
010800     05  WKS-AJUSTES-ABSOLUTO       COMP PIC 9(07) VALUE ZERO.
010900     05  WKS-TRANSACCIONES-RECHAZADAS COMP PIC 9(07) VALUE ZERO.
011000     05  FILLER                     PIC X(02) VALUE SPACES.
011100******************************************************************
011200*     T A B L A   D E   P R O D U C T O S   Y   S U C U R S A L  *
011300******************************************************************
011400 01  WKS-TABLA-PRODUCTOS.
011500     05  WKS-PRD-ENTRADA OCCURS 1 TO 5000 TIMES
011600                         DEPENDING ON WKS-PRD-LONG
011700                         ASCENDING KEY WKS-PRD-ID
011800                         INDEXED BY WKS-PRD-IX.
011900         10  WKS-PRD-ID             PIC 9(06).
012000         10  WKS-PRD-ACTIVA         PIC X(01).
012100         10  FILLER                     PIC X(02) VALUE SPACES.
012200 01  WKS-TABLA-SUCURSALES.
012300     05  WKS-SUC-ENTRADA OCCURS 1 TO 200 TIMES
012400                         DEPENDING ON WKS-SUC-LONG
012500                         ASCENDING KEY WKS-SUC-ID
012600                         INDEXED BY WKS-SUC-IX.
012700         10  WKS-SUC-ID             PIC 9(04).
012800         10  WKS-SUC-ACTIVA         PIC X(01).
012900         10  FILLER                     PIC X(02) VALUE SPACES.
013000******************************************************************
013100*     T A B L A   D E   I N V E N T A R I O   ( E / S )          *
013200******************************************************************
013300 01  WKS-TABLA-INVENTARIO.
013400     05  WKS-INV-ENTRADA OCCURS 1 TO 20000 TIMES
013500                         DEPENDING ON WKS-INV-LONG
013600                         ASCENDING KEY WKS-INV-PRODUCTO
013700                                       WKS-INV-SUCURSAL
013800                         INDEXED BY WKS-INV-IX.
013900         10  WKS-INV-PRODUCTO       PIC 9(06).
014000         10  WKS-INV-SUCURSAL       PIC 9(04).
014100         10  WKS-INV-ACTUAL         PIC S9(07).
014200         10  WKS-INV-RESERVADO      PIC S9(07).
014300         10  WKS-INV-DISPONIBLE     PIC S9(07).
014400         10  WKS-INV-ULT-MOVTO      PIC 9(08).
014500         10  FILLER                     PIC X(02) VALUE SPACES.
014600******************************************************************
014700*        V A R I A B L E S   D E   F I L E   S T A T U S         *
014800******************************************************************
014900 01  WKS-FS-STATUS.
015000     05  FS-AJUSTRAN                PIC 9(02) VALUE ZEROS.
015100     05  FS-PRODMAST                PIC 9(02) VALUE ZEROS.
015200     05  FS-BRANMAST                PIC 9(02) VALUE ZEROS.
015300     05  FS-INVEMAST                PIC 9(02) VALUE ZEROS.
015400     05  FS-MOVSTOCK                PIC 9(02) VALUE ZEROS.
015500     05  FS-ERRLINE                 PIC 9(02) VALUE ZEROS.
015600     05  FILLER                     PIC X(02) VALUE SPACES.
015700 01  FSE-AJUSTRAN.
015800     05  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZERO.
015900     05  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZERO.
016000     05  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZERO.
016100     05  FILLER                     PIC X(02) VALUE SPACES.
016200 01  PROGRAMA                       PIC X(08) VALUE SPACES.
016300 01  ARCHIVO                        PIC X(08) VALUE SPACES.
016400 01  ACCION                         PIC X(10) VALUE SPACES.
016500 01  LLAVE                          PIC X(32) VALUE SPACES.
016600******************************************************************
016700 PROCEDURE DIVISION.
016800******************************************************************
016900*               S E C C I O N    P R I N C I P A L               *
017000******************************************************************
017100 0000-MAIN.
017200     PERFORM 0100-ABRIR-ARCHIVOS   THRU 0100-ABRIR-ARCHIVOS-E
017300     PERFORM 0150-CARGAR-TABLAS    THRU 0150-CARGAR-TABLAS-E
017400     PERFORM 0180-LEER-AJUSTE      THRU 0180-LEER-AJUSTE-E
017500     PERFORM 0200-PROCESA-AJUSTE   THRU 0200-PROCESA-AJUSTE-E
017600             UNTIL WKS-END-AJUSTRAN
017700     PERFORM 0800-REESCRIBE-INVENTARIO
017800             THRU 0800-REESCRIBE-INVENTARIO-E
017900     PERFORM 0900-ESTADISTICAS     THRU 0900-ESTADISTICAS-E
018000     PERFORM 0950-CERRAR-ARCHIVOS  THRU 0950-CERRAR-ARCHIVOS-E
018100     STOP RUN.
018200 0000-MAIN-E. EXIT.
018300
018400******************************************************************
018500*              A P E R T U R A   D E   A R C H I V O S           *
018600******************************************************************
018700 0100-ABRIR-ARCHIVOS.
018800     MOVE "PVAJU01 " TO PROGRAMA
018900     OPEN INPUT  ADJUST-TRANS PRODUCT-MASTER BRANCH-MASTER
019000                 INVENTORY-MASTER
019100     OPEN OUTPUT MOVEMENT-OUT ERROR-LIST
019200
019300     IF FS-AJUSTRAN NOT = 0 OR FS-PRODMAST NOT = 0 OR
019400        FS-BRANMAST NOT = 0 OR FS-INVEMAST NOT = 0 OR
019500        FS-MOVSTOCK NOT = 0 OR FS-ERRLINE  NOT = 0
019600        MOVE 'OPEN'       TO ACCION
019700        MOVE SPACES       TO LLAVE
019800        MOVE 'VARIOS  '   TO ARCHIVO
019900        CALL 'PVERR01' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020000                             WKS-FS-STATUS, FSE-AJUSTRAN
020100        DISPLAY ">>> ALGO SALIO MAL ABRIENDO ARCHIVOS DE PVAJU01"
020200                UPON CONSOLE
020300        MOVE 91 TO RETURN-CODE
020400        PERFORM 0950-CERRAR-ARCHIVOS THRU 0950-CERRAR-ARCHIVOS-E
020500        STOP RUN
020600     END-IF.
020700 0100-ABRIR-ARCHIVOS-E. EXIT.
020800
020900******************************************************************
021000*              C A R G A   D E   T A B L A S   E N   M E M O R I A
021100******************************************************************
021200 0150-CARGAR-TABLAS.
021300     MOVE ZERO TO WKS-PRD-LONG
021400     PERFORM 0151-LEER-PRODUCTO THRU 0151-LEER-PRODUCTO-E
021500        UNTIL FS-PRODMAST = 10
021600     CLOSE PRODUCT-MASTER
021700
021800     MOVE ZERO TO WKS-SUC-LONG
021900     PERFORM 0152-LEER-SUCURSAL THRU 0152-LEER-SUCURSAL-E
022000        UNTIL FS-BRANMAST = 10
022100     CLOSE BRANCH-MASTER
022200
022300     MOVE ZERO TO WKS-INV-LONG
022400     PERFORM 0153-LEER-INVENTARIO THRU 0153-LEER-INVENTARIO-E
022500        UNTIL FS-INVEMAST = 10
022600     CLOSE INVENTORY-MASTER.
022700 0150-CARGAR-TABLAS-E. EXIT.
022800
022900******************************************************************
023000*              L E C T U R A   D E L   M A E S T R O   D E       *
023100*              P R O D U C T O S                                 *
023200******************************************************************
023300 0151-LEER-PRODUCTO.
023400     READ PRODUCT-MASTER
023500        AT END MOVE 10 TO FS-PRODMAST
023600        NOT AT END
023700           ADD 1 TO WKS-PRD-LONG
023800           MOVE PRD-PRODUCT-ID  TO WKS-PRD-ID(WKS-PRD-LONG)
023900           MOVE PRD-ACTIVE-FLAG TO WKS-PRD-ACTIVA(WKS-PRD-LONG)
024000     END-READ.
024100 0151-LEER-PRODUCTO-E. EXIT.
024200
024300******************************************************************
024400*              L E C T U R A   D E L   M A E S T R O   D E       *
024500*              S U C U R S A L E S                               *
024600******************************************************************
024700 0152-LEER-SUCURSAL.
024800     READ BRANCH-MASTER
024900        AT END MOVE 10 TO FS-BRANMAST
025000        NOT AT END
025100           ADD 1 TO WKS-SUC-LONG
025200           MOVE SUC-BRANCH-ID   TO WKS-SUC-ID(WKS-SUC-LONG)
025300           MOVE SUC-ACTIVE-FLAG TO WKS-SUC-ACTIVA(WKS-SUC-LONG)
025400     END-READ.
025500 0152-LEER-SUCURSAL-E. EXIT.
025600
025700******************************************************************
025800*              L E C T U R A   D E L   M A E S T R O   D E       *
025900*              I N V E N T A R I O                                *
026000******************************************************************
026100 0153-LEER-INVENTARIO.
026200     READ INVENTORY-MASTER
026300        AT END MOVE 10 TO FS-INVEMAST
026400        NOT AT END
026500           ADD 1 TO WKS-INV-LONG
026600           MOVE INV-PRODUCT-ID    TO
026700                WKS-INV-PRODUCTO(WKS-INV-LONG)
026800           MOVE INV-BRANCH-ID     TO
026900                WKS-INV-SUCURSAL(WKS-INV-LONG)
027000           MOVE INV-CURRENT-STOCK TO
027100                WKS-INV-ACTUAL(WKS-INV-LONG)
027200           MOVE INV-RESERVED-STOCK TO
027300                WKS-INV-RESERVADO(WKS-INV-LONG)
027400           MOVE INV-AVAILABLE-STOCK TO
027500                WKS-INV-DISPONIBLE(WKS-INV-LONG)
027600           MOVE INV-ULTIMO-MOVTO  TO
027700                WKS-INV-ULT-MOVTO(WKS-INV-LONG)
027800     END-READ.
027900 0153-LEER-INVENTARIO-E. EXIT.
028000
028100******************************************************************
028200*              L E C T U R A   D E   U N   A J U S T E           *
028300******************************************************************
028400 0180-LEER-AJUSTE.
028500     READ ADJUST-TRANS
028600        AT END SET WKS-END-AJUSTRAN TO TRUE
028700     END-READ.
028800 0180-LEER-AJUSTE-E. EXIT.
028900
029000******************************************************************
029100*              P R O C E S O   D E   U N   A J U S T E            *
029200******************************************************************
029300 0200-PROCESA-AJUSTE.
029400     MOVE SPACES TO WKS-MOTIVO-RECHAZO
029500
029600     IF AJT-ES-AJUSTE
029700        PERFORM 0210-VALIDA-PRODUCTO-SUCURSAL
029800                THRU 0210-VALIDA-PRODUCTO-SUCURSAL-E
029900
030000        IF WKS-MOTIVO-RECHAZO = SPACES
030100           EVALUATE TRUE
030200              WHEN AJT-A-TIPO-IN
030300                 PERFORM 0220-APLICA-ENTRADA
030400                         THRU 0220-APLICA-ENTRADA-E
030500              WHEN AJT-A-TIPO-OUT
030600                 PERFORM 0230-APLICA-SALIDA
030700                         THRU 0230-APLICA-SALIDA-E
030800              WHEN AJT-A-TIPO-ADJ
030900                 PERFORM 0240-APLICA-ABSOLUTO
031000                         THRU 0240-APLICA-ABSOLUTO-E
031100              WHEN OTHER
031200                 MOVE "TIPO DE MOVIMIENTO NO RECONOCIDO"
031300                      TO WKS-MOTIVO-RECHAZO
031400           END-EVALUATE
031500        END-IF
031600
031700        IF WKS-MOTIVO-RECHAZO NOT = SPACES
031800           MOVE AJT-A-REFERENCE    TO ERR-TRANS-ID
031900           PERFORM 1500-ESCRIBE-RECHAZO
032000                   THRU 1500-ESCRIBE-RECHAZO-E
032100        END-IF
032200     ELSE
032300*        REGISTRO DE TRASLADO; LO PROCESA PVTRF01, AQUI SE OMITE
032400        CONTINUE
032500     END-IF
032600
032700     PERFORM 0180-LEER-AJUSTE THRU 0180-LEER-AJUSTE-E.
032800 0200-PROCESA-AJUSTE-E. EXIT.
032900
033000******************************************************************
033100*     V A L I D A   P R O D U C T O   Y   S U C U R S A L        *
033200******************************************************************
033300 0210-VALIDA-PRODUCTO-SUCURSAL.
033400     MOVE 0 TO WKS-PRD-HALLADO
033500     SET WKS-PRD-IX TO 1
033600     SEARCH ALL WKS-PRD-ENTRADA
033700        AT END MOVE "PRODUCTO NO EXISTE" TO WKS-MOTIVO-RECHAZO
033800        WHEN WKS-PRD-ID(WKS-PRD-IX) = AJT-A-PRODUCT-ID
033900           MOVE 1 TO WKS-PRD-HALLADO
034000     END-SEARCH
034100
034200     IF WKS-MOTIVO-RECHAZO = SPACES
034300        SET WKS-SUC-IX TO 1
034400        SEARCH ALL WKS-SUC-ENTRADA
034500           AT END MOVE "SUCURSAL NO EXISTE" TO WKS-MOTIVO-RECHAZO
034600           WHEN WKS-SUC-ID(WKS-SUC-IX) = AJT-A-BRANCH-ID
034700              CONTINUE
034800        END-SEARCH
034900     END-IF.
035000 0210-VALIDA-PRODUCTO-SUCURSAL-E. EXIT.
035100
035200******************************************************************
035300*     L O C A L I Z A   O   C R E A   I N V E N T A R I O        *
035400******************************************************************
035500 0250-LOCALIZA-INVENTARIO.
035600     MOVE 0 TO WKS-INV-HALLADO
035700     PERFORM 0251-BUSCA-INVENTARIO THRU 0251-BUSCA-INVENTARIO-E
035800        VARYING WKS-I FROM 1 BY 1
035900        UNTIL WKS-I > WKS-INV-LONG OR WKS-INV-HALLADO NOT = 0
036000
036100     IF WKS-INV-HALLADO = 0
036200        ADD 1 TO WKS-INV-LONG
036300        MOVE AJT-A-PRODUCT-ID TO WKS-INV-PRODUCTO(WKS-INV-LONG)
036400        MOVE AJT-A-BRANCH-ID  TO WKS-INV-SUCURSAL(WKS-INV-LONG)
036500        MOVE ZERO TO WKS-INV-ACTUAL(WKS-INV-LONG)
036600                     WKS-INV-RESERVADO(WKS-INV-LONG)
036700                     WKS-INV-DISPONIBLE(WKS-INV-LONG)
036800                     WKS-INV-ULT-MOVTO(WKS-INV-LONG)
036900        MOVE WKS-INV-LONG TO WKS-INV-HALLADO
037000     END-IF.
037100 0250-LOCALIZA-INVENTARIO-E. EXIT.
037200
037300******************************************************************
037400*     B U S C A   R E N G L O N   D E   I N V E N T A R I O       *
037500******************************************************************
037600 0251-BUSCA-INVENTARIO.
037700     IF WKS-INV-PRODUCTO(WKS-I) = AJT-A-PRODUCT-ID AND
037800        WKS-INV-SUCURSAL(WKS-I) = AJT-A-BRANCH-ID
037900        MOVE WKS-I TO WKS-INV-HALLADO
038000     END-IF.
038100 0251-BUSCA-INVENTARIO-E. EXIT.
038200
038300******************************************************************
038400*              A P L I C A   E N T R A D A   ( I N )             *
038500******************************************************************
038600 0220-APLICA-ENTRADA.
038700     PERFORM 0250-LOCALIZA-INVENTARIO THRU 0250-LOCALIZA-INVENTARIO-E
038800     ADD AJT-A-QUANTITY TO WKS-INV-ACTUAL(WKS-INV-HALLADO)
038900     COMPUTE WKS-INV-DISPONIBLE(WKS-INV-HALLADO) =
039000             WKS-INV-ACTUAL(WKS-INV-HALLADO) -
039100             WKS-INV-RESERVADO(WKS-INV-HALLADO)
039200     MOVE AJT-A-QUANTITY TO WKS-MOV-CANTIDAD
039300     PERFORM 0280-ESCRIBE-MOVIMIENTO THRU 0280-ESCRIBE-MOVIMIENTO-E
039400     ADD 1 TO WKS-AJUSTES-IN.
039500 0220-APLICA-ENTRADA-E. EXIT.
039600
039700******************************************************************
039800*              A P L I C A   S A L I D A   ( O U T )             *
039900******************************************************************
040000 0230-APLICA-SALIDA.
040100     PERFORM 0250-LOCALIZA-INVENTARIO THRU 0250-LOCALIZA-INVENTARIO-E
040200     IF WKS-INV-ACTUAL(WKS-INV-HALLADO) < AJT-A-QUANTITY
040300        MOVE "EXISTENCIA ACTUAL INSUFICIENTE PARA LA SALIDA"
040400             TO WKS-MOTIVO-RECHAZO
040500     ELSE
040600        SUBTRACT AJT-A-QUANTITY FROM WKS-INV-ACTUAL(WKS-INV-HALLADO)
040700        COMPUTE WKS-INV-DISPONIBLE(WKS-INV-HALLADO) =
040800                WKS-INV-ACTUAL(WKS-INV-HALLADO) -
040900                WKS-INV-RESERVADO(WKS-INV-HALLADO)
041000        COMPUTE WKS-MOV-CANTIDAD = AJT-A-QUANTITY * -1
041100        PERFORM 0280-ESCRIBE-MOVIMIENTO
041200                THRU 0280-ESCRIBE-MOVIMIENTO-E
041300        ADD 1 TO WKS-AJUSTES-OUT
041400     END-IF.
041500 0230-APLICA-SALIDA-E. EXIT.
041600
041700******************************************************************
041800*     A P L I C A   A J U S T E   A B S O L U T O                *
041900******************************************************************
042000 0240-APLICA-ABSOLUTO.
042100     PERFORM 0250-LOCALIZA-INVENTARIO THRU 0250-LOCALIZA-INVENTARIO-E
042200     MOVE AJT-A-QUANTITY TO WKS-INV-ACTUAL(WKS-INV-HALLADO)
042300     COMPUTE WKS-INV-DISPONIBLE(WKS-INV-HALLADO) =
042400             WKS-INV-ACTUAL(WKS-INV-HALLADO) -
042500             WKS-INV-RESERVADO(WKS-INV-HALLADO)
042600     MOVE AJT-A-QUANTITY TO WKS-MOV-CANTIDAD
042700     PERFORM 0280-ESCRIBE-MOVIMIENTO THRU 0280-ESCRIBE-MOVIMIENTO-E
042800     ADD 1 TO WKS-AJUSTES-ABSOLUTO.
042900 0240-APLICA-ABSOLUTO-E. EXIT.
043000
043100******************************************************************
043200*     E S C R I T U R A   D E L   M O V I M I E N T O            *
043300******************************************************************
043400 0280-ESCRIBE-MOVIMIENTO.
043500     INITIALIZE REG-MOVSTOCK
043600     MOVE AJT-A-PRODUCT-ID  TO MOV-PRODUCT-ID
043700     MOVE AJT-A-BRANCH-ID   TO MOV-BRANCH-ID
043800     MOVE AJT-A-MOVEMENT-TYPE TO MOV-MOVEMENT-TYPE
043900     MOVE WKS-MOV-CANTIDAD  TO MOV-QUANTITY
044000     MOVE AJT-A-UNIT-COST   TO MOV-UNIT-COST
044100     MOVE AJT-A-REFERENCE   TO MOV-REFERENCE
044200     MOVE AJT-A-CREATED-BY  TO MOV-CREATED-BY
044300     MOVE WKS-INV-ULT-MOVTO(WKS-INV-HALLADO) TO MOV-MOVE-DATE
044400     WRITE REG-MOVSTOCK.
044500 0280-ESCRIBE-MOVIMIENTO-E. EXIT.
044600
044700******************************************************************
044800*              E S C R I T U R A   D E   R E C H A Z O            *
044900******************************************************************
045000 1500-ESCRIBE-RECHAZO.
045100     MOVE WKS-MOTIVO-RECHAZO  TO ERR-REASON
045200     WRITE REG-ERRLINE
045300     ADD 1 TO WKS-TRANSACCIONES-RECHAZADAS.
045400 1500-ESCRIBE-RECHAZO-E. EXIT.
045500
045600******************************************************************
045700*       R E E S C R I T U R A   D E L   I N V E N T A R I O       *
045800******************************************************************
045900 0800-REESCRIBE-INVENTARIO.
046000     OPEN OUTPUT INVENTORY-MASTER
046100     PERFORM 0801-REESCRIBE-LINEA-INV THRU 0801-REESCRIBE-LINEA-INV-E
046200        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-INV-LONG
046300     CLOSE INVENTORY-MASTER.
046400 0800-REESCRIBE-INVENTARIO-E. EXIT.
046500
046600******************************************************************
046700*     R E E S C R I T U R A   D E   U N   R E N G L O N           *
046800*     D E   I N V E N T A R I O                                   *
046900******************************************************************
047000 0801-REESCRIBE-LINEA-INV.
047100     INITIALIZE REG-INVEMAST
047200     MOVE WKS-INV-PRODUCTO(WKS-I)   TO INV-PRODUCT-ID
047300     MOVE WKS-INV-SUCURSAL(WKS-I)   TO INV-BRANCH-ID
047400     MOVE WKS-INV-ACTUAL(WKS-I)     TO INV-CURRENT-STOCK
047500     MOVE WKS-INV-RESERVADO(WKS-I)  TO INV-RESERVED-STOCK
047600     MOVE WKS-INV-DISPONIBLE(WKS-I) TO INV-AVAILABLE-STOCK
047700     MOVE WKS-INV-ULT-MOVTO(WKS-I)  TO INV-ULTIMO-MOVTO
047800     WRITE REG-INVEMAST.
047900 0801-REESCRIBE-LINEA-INV-E. EXIT.
048000
048100******************************************************************
048200*              E S T A D I S T I C A S   D E L   J O B            *
048300******************************************************************
048400 0900-ESTADISTICAS.
048500     DISPLAY "************************************************"
048600     DISPLAY "*       ESTADISTICAS DE AJUSTES DE INVENTARIO   *"
048700     DISPLAY "************************************************"
048800     DISPLAY "AJUSTES ENTRADA (IN)   : " WKS-AJUSTES-IN
048900     DISPLAY "AJUSTES SALIDA (OUT)   : " WKS-AJUSTES-OUT
049000     DISPLAY "AJUSTES ABSOLUTOS      : " WKS-AJUSTES-ABSOLUTO
049100     DISPLAY "TRANSACC. RECHAZADAS   : "
049200             WKS-TRANSACCIONES-RECHAZADAS
049300     DISPLAY "************************************************".
049400 0900-ESTADISTICAS-E. EXIT.
049500
049600******************************************************************
049700*       C I E R R E   D E   A R C H I V O S                      *
049800******************************************************************
049900 0950-CERRAR-ARCHIVOS.
050000     CLOSE ADJUST-TRANS MOVEMENT-OUT ERROR-LIST.
050100 0950-CERRAR-ARCHIVOS-E. EXIT.
