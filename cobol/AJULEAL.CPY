000100******************************************************************
000200*    COPY          : AJULEAL                                    *
000300*    DESCRIPCION    : ARCHIVO DE ENTRADA LOYALTY-ADJ-TRANS. UN    *
000400*                    AJUSTE MANUAL DE PUNTOS DE LEALTAD POR       *
000500*                    REGISTRO: CLIENTE, PUNTOS CON SIGNO Y MOTIVO.*
000600*    APLICACION    : VENTAS Y CONTROL DE INVENTARIO POS          *
000700******************************************************************
000800* 2009-05-20 RDLC POS-0298 LAYOUT ORIGINAL.                      *POS-0298
000900 01  REG-AJULEAL.
001000     05  LAJ-CUSTOMER-ID          PIC 9(06).
001100     05  LAJ-POINTS               PIC S9(09).
001200     05  LAJ-REASON               PIC X(40).
001300     05  FILLER                   PIC X(25).
