000100******************************************************************
000200*    COPY          : MOVSTOCK                                   *
000300*    DESCRIPCION    : ARCHIVO DE SALIDA MOVEMENT-OUT (BITACORA   *
000400*                    DE MOVIMIENTOS DE INVENTARIO). UN REGISTRO  *
000500*                    POR MOVIMIENTO: VENTA, DEVOLUCION, RECEPCION*
000600*                    DE ORDEN DE COMPRA, AJUSTE O TRASLADO.      *
000700*    APLICACION    : VENTAS Y CONTROL DE INVENTARIO POS          *
000800******************************************************************
000900* 1991-03-11 EEDR POS-0002 LAYOUT ORIGINAL.                      *POS-0002
001000* 1998-12-11 JALM POS-0124 Y2K: MOV-MOVE-DATE AMPLIADA A 8       *POS-0124
001100*                           POSICIONES.                          *
001200* 2007-08-15 RDLC POS-0260 SE AGREGA MOV-CREATED-BY PARA AUDITAR *POS-0260
001300*                           QUE USUARIO GENERO EL MOVIMIENTO.    *
001400 01  REG-MOVSTOCK.
001500     05  MOV-PRODUCT-ID           PIC 9(06).
001600     05  MOV-BRANCH-ID            PIC 9(04).
001700     05  MOV-MOVEMENT-TYPE        PIC X(10).
001800         88  MOV-TIPO-ENTRADA              VALUE 'IN        '.
001900         88  MOV-TIPO-SALIDA               VALUE 'OUT       '.
002000         88  MOV-TIPO-TRASLADO             VALUE 'TRANSFER  '.
002100         88  MOV-TIPO-AJUSTE               VALUE 'ADJUSTMENT'.
002200     05  MOV-QUANTITY             PIC S9(07).
002300     05  MOV-UNIT-COST            PIC 9(08)V99.
002400     05  MOV-REFERENCE            PIC X(20).
002500     05  MOV-CREATED-BY           PIC 9(06).
002600     05  MOV-MOVE-DATE            PIC 9(08).
002700     05  MOV-MOVE-DATE-R REDEFINES MOV-MOVE-DATE.
002800         10  MOV-MOVE-ANIO        PIC 9(04).
002900         10  MOV-MOVE-MES         PIC 9(02).
003000         10  MOV-MOVE-DIA         PIC 9(02).
003100     05  FILLER                   PIC X(15).
