000100******************************************************************
000200*    COPY          : PRODMAST                                   *
000300*    DESCRIPCION    : LAYOUT DEL MAESTRO DE PRODUCTOS (PRODUCT-  *
000400*                    MASTER). UN REGISTRO POR PRODUCTO, CLAVE    *
000500*                    UNICA PRD-PRODUCT-ID. CARGADO COMPLETO EN   *
000600*                    TABLA WKS-TAB-PRODUCTOS (SEARCH ALL) POR    *
000700*                    LOS PROGRAMAS QUE VALIDAN/COSTEAN PRODUCTOS.*
000800*    APLICACION    : VENTAS Y CONTROL DE INVENTARIO POS          *
000900******************************************************************
001000* 1991-03-11 EEDR POS-0001 LAYOUT ORIGINAL DEL MAESTRO.          *POS-0001
001100* 1998-08-04 JALM POS-0118 Y2K: PRD-ALTA-ANIO AMPLIADO A 4 DIGI- *POS-0118
001200*                           TOS (ANTES 2 DIGITOS).               *
001300* 2006-02-17 RDLC POS-0233 SE AGREGA PRD-REORDER-LEVEL PARA EL   *POS-0233
001400*                           REPORTE DE BAJO INVENTARIO.          *
001500* 2014-09-02 PEDR POS-0391 SE AGREGA PRD-TAX-RATE POR LINEA DE   *POS-0391
001600*                           PRODUCTO (ANTES TASA UNICA GLOBAL).  *
001700 01  REG-PRODMAST.
001800     05  PRD-PRODUCT-ID           PIC 9(06).
001900     05  PRD-PRODUCT-CODE         PIC X(15).
002000     05  PRD-PRODUCT-NAME         PIC X(30).
002100     05  PRD-CATEGORY-ID          PIC 9(04).
002200     05  PRD-SUPPLIER-ID          PIC 9(06).
002300     05  PRD-UNIT-MEASURE         PIC X(10).
002400     05  PRD-COST-PRICE           PIC 9(08)V99.
002500     05  PRD-SELLING-PRICE        PIC 9(08)V99.
002600     05  PRD-MIN-STOCK-LEVEL      PIC 9(07).
002700     05  PRD-MAX-STOCK-LEVEL      PIC 9(07).
002800     05  PRD-REORDER-LEVEL        PIC 9(07).
002900     05  PRD-TAX-RATE             PIC 9(03)V99.
003000     05  PRD-ACTIVE-FLAG          PIC X(01).
003100         88  PRD-ACTIVO                    VALUE 'Y'.
003200         88  PRD-INACTIVO                  VALUE 'N'.
003300     05  PRD-FECHA-ALTA           PIC 9(08).
003400     05  PRD-FECHA-ALTA-R REDEFINES PRD-FECHA-ALTA.
003500         10  PRD-ALTA-ANIO        PIC 9(04).
003600         10  PRD-ALTA-MES         PIC 9(02).
003700         10  PRD-ALTA-DIA         PIC 9(02).
003800     05  FILLER                   PIC X(24).
