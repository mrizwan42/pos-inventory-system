000100******************************************************************
000200*    COPY          : CTLCARD                                    *
000300*    DESCRIPCION    : TARJETA DE CONTROL GENERICA PARA LOS       *
000400*                    PROGRAMAS DE REPORTE DE ESTA APLICACION.    *
000500*                    UN SOLO RENGLON POR CORRIDA, LEIDO UNA VEZ  *
000600*                    AL INICIO DEL JOB. CADA PROGRAMA USA SOLO   *
000700*                    LOS CAMPOS QUE LE APLICAN Y DEJA LOS DEMAS  *
000800*                    EN CERO / ESPACIOS.                         *
000900*    APLICACION    : VENTAS Y CONTROL DE INVENTARIO POS          *
001000******************************************************************
001100* 1995-02-14 EEDR POS-0045 LAYOUT ORIGINAL (SOLO PVRPT03).       *POS-0045
001200* 2004-07-02 RDLC POS-0210 SE AMPLIA PARA USO COMUN DE TODOS LOS *POS-0210
001300*                          PROGRAMAS DE REPORTE (RANGO DE FECHAS,*
001400*                          PRODUCTO, TIPO DE MOVIMIENTO, TOPE).  *
001500 01  REG-TARJETA-CONTROL.
001600     05  CTL-FECHA-INICIO         PIC 9(08).
001700     05  CTL-FECHA-FIN            PIC 9(08).
001800     05  CTL-SUCURSAL-FILTRO      PIC 9(04).
001900     05  CTL-PRODUCTO-FILTRO      PIC 9(06).
002000     05  CTL-TIPO-MOVTO-FILTRO    PIC X(10).
002100     05  CTL-LIMITE-TOPE          PIC 9(03).
002200     05  FILLER                   PIC X(41).
