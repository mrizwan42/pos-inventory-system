000100******************************************************************
000200*    COPY          : ERRLINE                                    *
000300*    DESCRIPCION    : RENGLON DEL LISTADO DE RECHAZOS ERROR-LIST.*
000400*                    UN RENGLON POR TRANSACCION RECHAZADA CON SU *
000500*                    MOTIVO. ESCRITO POR LOS MOTORES DE VENTA,   *
000600*                    ORDEN DE COMPRA, AJUSTE Y TRASLADO.         *
000700*    APLICACION    : VENTAS Y CONTROL DE INVENTARIO POS          *
000800******************************************************************
000900* 1991-03-11 EEDR POS-0003 LAYOUT ORIGINAL.                      *POS-0003
001000 01  REG-ERRLINE.
001100     05  ERR-TRANS-ID             PIC X(20).
001200     05  FILLER                   PIC X(02)        VALUE SPACES.
001300     05  ERR-REASON               PIC X(60).
001400     05  FILLER                   PIC X(50)        VALUE SPACES.
