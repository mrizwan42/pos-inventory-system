000100******************************************************************
000200*    COPY          : ORDTRAN                                    *
000300*    DESCRIPCION    : ARCHIVO DE ENTRADA PO-TRANS (ACCIONES DE   *
000400*                    ORDEN DE COMPRA PARA LA CORRIDA). UN        *
000500*                    ENCABEZADO POR ACCION (CREATE/APPROVE/      *
000600*                    CANCEL/RECEIVE) SEGUIDO DE SUS LINEAS DE    *
000700*                    DETALLE CUANDO APLICA (CREATE Y RECEIVE).   *
000800*    APLICACION    : VENTAS Y CONTROL DE INVENTARIO POS          *
000900******************************************************************
001000* 1993-11-09 EEDR POS-0007 LAYOUT ORIGINAL (SOLO CREATE/RECEIVE).*POS-0007
001100* 2012-04-27 RDLC POS-0355 SE AGREGAN LAS ACCIONES APPROVE Y     *POS-0355
001200*                          CANCEL A LA TARJETA DE ENTRADA.       *
001300 01  REG-ORDTRAN.
001400     05  OTR-TIPO-REG             PIC X(01).
001500         88  OTR-ES-ENCABEZADO            VALUE 'H'.
001600         88  OTR-ES-DETALLE               VALUE 'D'.
001700     05  OTR-ENCABEZADO.
001800         10  OTR-ACCION           PIC X(10).
001900             88  OTR-ACCION-CREAR         VALUE 'CREATE    '.
002000             88  OTR-ACCION-APROBAR       VALUE 'APPROVE   '.
002100             88  OTR-ACCION-CANCELAR      VALUE 'CANCEL    '.
002200             88  OTR-ACCION-RECIBIR       VALUE 'RECEIVE   '.
002300         10  OTR-PO-NUMBER        PIC X(20).
002400         10  OTR-SUPPLIER-ID      PIC 9(06).
002500         10  OTR-BRANCH-ID        PIC 9(04).
002600         10  OTR-ORDER-DATE       PIC 9(08).
002700         10  OTR-ITEM-COUNT       PIC 9(03).
002800         10  OTR-CREATED-BY       PIC 9(06).
002900         10  FILLER               PIC X(22).
003000     05  OTR-DETALLE REDEFINES OTR-ENCABEZADO.
003100         10  OTR-D-PRODUCT-ID     PIC 9(06).
003200         10  OTR-D-ORDERED-QTY    PIC 9(05).
003300         10  OTR-D-UNIT-COST      PIC 9(08)V99.
003400         10  OTR-D-RECEIVED-QTY   PIC 9(05).
003500         10  FILLER               PIC X(53).
