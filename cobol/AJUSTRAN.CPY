000100******************************************************************
000200*    COPY          : AJUSTRAN                                   *
000300*    DESCRIPCION    : ARCHIVO DE ENTRADA ADJUST-TRANS. COMPARTI- *
000400*                    DO POR EL MOTOR DE AJUSTES Y EL DE TRASLADOS*
000500*                    ENTRE SUCURSALES, DISCRIMINADO POR AJT-REC- *
000600*                    TYPE ('A' = AJUSTE, 'T' = TRASLADO).        *
000700*    APLICACION    : VENTAS Y CONTROL DE INVENTARIO POS          *
000800******************************************************************
000900* 1995-06-12 EEDR POS-0042 LAYOUT ORIGINAL (SOLO AJUSTES).       *POS-0042
001000* 2003-02-28 RDLC POS-0188 SE AGREGA AJT-TRASLADO PARA LOS       *POS-0188
001100*                           MOVIMIENTOS ENTRE SUCURSALES.        *
001200 01  REG-AJUSTRAN.
001300     05  AJT-REC-TYPE             PIC X(01).
001400         88  AJT-ES-AJUSTE                 VALUE 'A'.
001500         88  AJT-ES-TRASLADO               VALUE 'T'.
001600     05  AJT-AJUSTE.
001700         10  AJT-A-PRODUCT-ID     PIC 9(06).
001800         10  AJT-A-BRANCH-ID      PIC 9(04).
001900         10  AJT-A-MOVEMENT-TYPE  PIC X(10).
002000             88  AJT-A-TIPO-IN             VALUE 'IN        '.
002100             88  AJT-A-TIPO-OUT            VALUE 'OUT       '.
002200             88  AJT-A-TIPO-ADJ            VALUE 'ADJUSTMENT'.
002300         10  AJT-A-QUANTITY       PIC S9(07).
002400         10  AJT-A-UNIT-COST      PIC 9(08)V99.
002500         10  AJT-A-REFERENCE      PIC X(20).
002600         10  AJT-A-NOTES          PIC X(30).
002700         10  AJT-A-CREATED-BY     PIC 9(06).
002800     05  AJT-TRASLADO REDEFINES AJT-AJUSTE.
002900         10  AJT-T-PRODUCT-ID     PIC 9(06).
003000         10  AJT-T-FROM-BRANCH    PIC 9(04).
003100         10  AJT-T-TO-BRANCH      PIC 9(04).
003200         10  AJT-T-QUANTITY       PIC 9(07).
003300         10  AJT-T-CREATED-BY     PIC 9(06).
003400         10  FILLER               PIC X(66).
