000100******************************************************************
000200* FECHA       : 17/02/1987                                       *
000300* PROGRAMADOR : RICARDO D. LOPEZ C. (RDLC)                       *
000400* APLICACION  : VENTAS Y CONTROL DE INVENTARIO POS                *
000500* PROGRAMA    : PVVAL01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTE DE VALUACION DE INVENTARIO. CALCULA EL    *
000800*             : VALOR A COSTO Y A VENTA DE LA EXISTENCIA ACTUAL,  *
000900*             : OPCIONALMENTE RESTRINGIDO A UNA SOLA SUCURSAL.    *
001000* ARCHIVOS    : CONTROL-CARD=E,PRODUCT-MASTER=E,                  *
001100*             : INVENTORY-MASTER=E,REPORT-FILE=S                  *
001200* ACCION (ES) : E=ENTRADA, S=SALIDA                               *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* CANAL       : BATCH NOCTURNO - REPORTES DE INVENTARIO           *
001500* INSTALADO   : 01/03/1987                                       *
001600* BPM/RATIONAL: 100107                                          *
001700* NOMBRE      : REPORTE DE VALUACION DE INVENTARIO                *
001800* DESCRIPCION : CONSULTA                                         *
001900******************************************************************
002000* 1987-02-17 RDLC POS-0233 PROGRAMA ORIGINAL.                    *POS-0233
002100* 2013-07-09 PEDR POS-0372 SE EXCLUYEN DEL DETALLE LOS RENGLONES  POS-0372
002200*                          CON EXISTENCIA ACTUAL EN CERO.         *
002300* 2020-05-19 PEDR POS-0468 SE AGREGA GANANCIA POTENCIAL (VALOR A  POS-0468
002400*                          VENTA MENOS VALOR A COSTO) AL PIE.     *
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.                    PVVAL01.
002800 AUTHOR.                        RICARDO D. LOPEZ C.
002900 INSTALLATION.                  GERENCIA DE SISTEMAS - POS.
003000 DATE-WRITTEN.                  17/02/1987.
003100 DATE-COMPILED.
003200 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS WKS-CLASE-NUMERICA IS '0' THRU '9'
003800     UPSI-0 WITH OFF STATUS ACCION 'N'
003900                 ON  STATUS ACCION 'S'.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT CONTROL-CARD      ASSIGN TO CONTROL-CARD
004300            ORGANIZATION      IS SEQUENTIAL
004400            FILE STATUS       IS FS-TARJETA.
004500     SELECT PRODUCT-MASTER    ASSIGN TO PRODUCT-MASTER
004600            ORGANIZATION      IS SEQUENTIAL
004700            FILE STATUS       IS FS-PRODMAST.
004800     SELECT INVENTORY-MASTER  ASSIGN TO INVENTORY-MASTER
004900            ORGANIZATION      IS SEQUENTIAL
005000            FILE STATUS       IS FS-INVEMAST.
005100     SELECT REPORT-FILE       ASSIGN TO REPORT-FILE
005200            ORGANIZATION      IS SEQUENTIAL
005300            FILE STATUS       IS FS-RPTLINE.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700*1 -->TARJETA DE CONTROL (SUCURSAL A VALUAR, 0 = TODAS)
005800 FD  CONTROL-CARD.
005900     COPY CTLCARD.
006000*2 -->MAESTRO DE PRODUCTOS
006100 FD  PRODUCT-MASTER.
006200     COPY PRODMAST.
006300*3 -->MAESTRO DE INVENTARIO
006400 FD  INVENTORY-MASTER.
006500     COPY INVEMAST.
006600*4 -->LISTADO DE VALUACION DE INVENTARIO
006700 FD  REPORT-FILE
006800     LINAGE IS 60 LINES WITH FOOTING AT 56.
006900     COPY RPTLINE.
007000
007100 WORKING-STORAGE SECTION.
007200******************************************************************
007300*               C A M P O S    D E    T R A B A J O              *
007400******************************************************************
007500 01  WKS-CAMPOS-DE-TRABAJO.
007600     05  WKS-PROGRAMA               PIC X(08) VALUE "PVVAL01 ".
007700     05  WKS-FIN-ARCHIVOS           PIC 9(01) VALUE ZEROS.
007800         88  WKS-END-INVEMAST                 VALUE 1.
007900     05  WKS-I                      COMP      PIC 9(07) VALUE ZERO.
008000     05  WKS-PRD-LONG               COMP      PIC 9(07) VALUE ZERO.
008100     05  WKS-SUCURSAL-FILTRO        PIC 9(04)           VALUE ZERO.
008200     05  WKS-PRD-HALLADO            PIC 9(01)           VALUE ZERO.
008300     05  FILLER                     PIC X(02) VALUE SPACES.
008400******************************************************************
008500*     T A B L A   D E   P R O D U C T O S                       *
008600******************************************************************
008700 01  WKS-TABLA-PRODUCTOS.
008800     05  WKS-PRD-ENTRADA OCCURS 1 TO 5000 TIMES
008900                         DEPENDING ON WKS-PRD-LONG
009000                         ASCENDING KEY WKS-PRD-ID
009100                         INDEXED BY WKS-PRD-IX.
009200         10  WKS-PRD-ID             PIC 9(06).
009300         10  WKS-PRD-NOMBRE         PIC X(30).
009400         10  WKS-PRD-COSTO          PIC 9(08)V99.
009500         10  WKS-PRD-VENTA          PIC 9(08)V99.
009600         10  WKS-PRD-ACTIVA         PIC X(01).
009700         10  FILLER                     PIC X(02) VALUE SPACES.
009800 01  WKS-TOTALES.
009900     05  WKS-TOTAL-COSTO            PIC S9(12)V99 VALUE ZERO.
010000     05  WKS-TOTAL-VENTA            PIC S9(12)V99 VALUE ZERO.
010100     05  WKS-GANANCIA-POTENCIAL     PIC S9(12)V99 VALUE ZERO.
010200     05  WKS-RENGLONES-IMPRESOS     COMP PIC 9(07) VALUE ZERO.
010300     05  FILLER                     PIC X(02) VALUE SPACES.
010400******************************************************************
010500*        V A R I A B L E S   D E   F I L E   S T A T U S         *
010600******************************************************************
010700 01  WKS-FS-STATUS.
010800     05  FS-TARJETA                 PIC 9(02) VALUE ZEROS.
010900     05  FS-PRODMAST                PIC 9(02) VALUE ZEROS.
011000     05  FS-INVEMAST                PIC 9(02) VALUE ZEROS.
011100     05  FS-RPTLINE                 PIC 9(02) VALUE ZEROS.
011200     05  FILLER                     PIC X(02) VALUE SPACES.
011300 01  FSE-INVEMAST.
011400     05  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZERO.
011500     05  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZERO.
011600     05  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZERO.
011700     05  FILLER                     PIC X(02) VALUE SPACES.
011800 01  PROGRAMA                       PIC X(08) VALUE SPACES.
011900 01  ARCHIVO                        PIC X(08) VALUE SPACES.
012000 01  ACCION                         PIC X(10) VALUE SPACES.
012100 01  LLAVE                          PIC X(32) VALUE SPACES.
012200******************************************************************
012300*     R E N G L O N E S   D E   I M P R E S I O N                *
012400******************************************************************
012500 01  WKS-ENCABEZADO-1.
012600     05  FILLER                     PIC X(40)
012700         VALUE "VENTAS Y CONTROL DE INVENTARIO POS - POS".
012800     05  FILLER                     PIC X(30)
012900         VALUE "REPORTE DE VALUACION DE INVEN.".
013000     05  FILLER                     PIC X(62) VALUE SPACES.
013100 01  WKS-ENCABEZADO-2.
013200     05  FILLER                     PIC X(05) VALUE "SUC.:".
013300     05  WKS-ENC-SUCURSAL           PIC ZZZ9.
013400     05  FILLER                     PIC X(15) VALUE "  (0=TODAS)".
013500     05  FILLER                     PIC X(108) VALUE SPACES.
013600 01  WKS-ENCABEZADO-3.
013700     05  FILLER                     PIC X(08) VALUE "PRODUCTO".
013800     05  FILLER                     PIC X(02) VALUE SPACES.
013900     05  FILLER                     PIC X(30) VALUE "DESCRIPCION".
014000     05  FILLER                     PIC X(10) VALUE "EXISTENCIA".
014100     05  FILLER                     PIC X(02) VALUE SPACES.
014200     05  FILLER                     PIC X(16) VALUE "VALOR A COSTO".
014300     05  FILLER                     PIC X(16) VALUE "VALOR A VENTA".
014400     05  FILLER                     PIC X(48) VALUE SPACES.
014500 01  WKS-LINEA-DETALLE.
014600     05  WKS-LIN-PRODUCTO           PIC 9(06).
014700     05  FILLER                     PIC X(04) VALUE SPACES.
014800     05  WKS-LIN-DESC               PIC X(30).
014900     05  WKS-LIN-EXISTENCIA         PIC Z,ZZZ,ZZ9.
015000     05  FILLER                     PIC X(03) VALUE SPACES.
015100     05  WKS-LIN-VAL-COSTO          PIC Z,ZZZ,ZZZ,ZZ9.99.
015200     05  WKS-LIN-VAL-VENTA          PIC Z,ZZZ,ZZZ,ZZ9.99.
015300     05  FILLER                     PIC X(48) VALUE SPACES.
015400 01  WKS-LINEA-TOTALES.
015500     05  FILLER                     PIC X(25)
015600         VALUE "TOTALES DE LA CORRIDA  :".
015700     05  WKS-TOT-ETIQUETA           PIC X(16).
015800     05  WKS-TOT-MONTO              PIC Z,ZZZ,ZZZ,ZZ9.99.
015900     05  FILLER                     PIC X(75) VALUE SPACES.
016000******************************************************************
016100 PROCEDURE DIVISION.
016200******************************************************************
016300*               S E C C I O N    P R I N C I P A L               *
016400******************************************************************
016500 0000-MAIN.
016600     PERFORM 0100-ABRIR-ARCHIVOS   THRU 0100-ABRIR-ARCHIVOS-E
016700     PERFORM 0110-LEER-TARJETA     THRU 0110-LEER-TARJETA-E
016800     PERFORM 0150-CARGA-PRODUCTOS  THRU 0150-CARGA-PRODUCTOS-E
016900     PERFORM 0160-IMPRIME-ENCABEZADO
017000             THRU 0160-IMPRIME-ENCABEZADO-E
017100     PERFORM 0170-LEER-INVENTARIO  THRU 0170-LEER-INVENTARIO-E
017200     PERFORM 0200-ACUMULA-VALUACION THRU 0200-ACUMULA-VALUACION-E
017300             UNTIL WKS-END-INVEMAST
017400     PERFORM 0400-IMPRIME-TOTALES  THRU 0400-IMPRIME-TOTALES-E
017500     PERFORM 0950-CERRAR-ARCHIVOS  THRU 0950-CERRAR-ARCHIVOS-E
017600     STOP RUN.
017700 0000-MAIN-E. EXIT.
017800
017900******************************************************************
018000*              A P E R T U R A   D E   A R C H I V O S           *
018100******************************************************************
018200 0100-ABRIR-ARCHIVOS.
018300     MOVE "PVVAL01 " TO PROGRAMA
018400     OPEN INPUT  CONTROL-CARD PRODUCT-MASTER INVENTORY-MASTER
018500     OPEN OUTPUT REPORT-FILE
018600
018700     IF FS-TARJETA NOT = 0 OR FS-PRODMAST NOT = 0 OR
018800        FS-INVEMAST NOT = 0 OR FS-RPTLINE  NOT = 0
018900        MOVE 'OPEN'       TO ACCION
019000        MOVE SPACES       TO LLAVE
019100        MOVE 'VARIOS  '   TO ARCHIVO
019200        CALL 'PVERR01' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019300                             WKS-FS-STATUS, FSE-INVEMAST
019400        DISPLAY ">>> ALGO SALIO MAL ABRIENDO ARCHIVOS DE PVVAL01"
019500                UPON CONSOLE
019600        MOVE 91 TO RETURN-CODE
019700        PERFORM 0950-CERRAR-ARCHIVOS THRU 0950-CERRAR-ARCHIVOS-E
019800        STOP RUN
019900     END-IF.
020000 0100-ABRIR-ARCHIVOS-E. EXIT.
020100
020200******************************************************************
020300*              L E C T U R A   D E   T A R J E T A               *
020400******************************************************************
020500 0110-LEER-TARJETA.
020600     MOVE ZERO TO WKS-SUCURSAL-FILTRO
020700     READ CONTROL-CARD
020800        AT END CONTINUE
020900        NOT AT END
021000           MOVE CTL-SUCURSAL-FILTRO TO WKS-SUCURSAL-FILTRO
021100     END-READ
021200     CLOSE CONTROL-CARD.
021300 0110-LEER-TARJETA-E. EXIT.
021400
021500******************************************************************
021600*              C A R G A   D E L   M A E S T R O   D E           *
021700*              P R O D U C T O S   E N   M E M O R I A           *
021800******************************************************************
021900 0150-CARGA-PRODUCTOS.
022000     MOVE ZERO TO WKS-PRD-LONG
022100     PERFORM 0151-LEER-PRODUCTO THRU 0151-LEER-PRODUCTO-E
022200        UNTIL FS-PRODMAST = 10
022300     CLOSE PRODUCT-MASTER.
022400 0150-CARGA-PRODUCTOS-E. EXIT.
022500
022600******************************************************************
022700*     L E C T U R A   D E   U N   P R O D U C T O                 *
022800******************************************************************
022900 0151-LEER-PRODUCTO.
023000     READ PRODUCT-MASTER
023100        AT END MOVE 10 TO FS-PRODMAST
023200        NOT AT END
023300           ADD 1 TO WKS-PRD-LONG
023400           MOVE PRD-PRODUCT-ID    TO WKS-PRD-ID(WKS-PRD-LONG)
023500           MOVE PRD-PRODUCT-NAME  TO WKS-PRD-NOMBRE(WKS-PRD-LONG)
023600           MOVE PRD-COST-PRICE    TO WKS-PRD-COSTO(WKS-PRD-LONG)
023700           MOVE PRD-SELLING-PRICE TO WKS-PRD-VENTA(WKS-PRD-LONG)
023800           MOVE PRD-ACTIVE-FLAG   TO WKS-PRD-ACTIVA(WKS-PRD-LONG)
023900     END-READ.
024000 0151-LEER-PRODUCTO-E. EXIT.
024100
024200******************************************************************
024300*              I M P R E S I O N   D E L   E N C A B E Z A D O    *
024400******************************************************************
024500 0160-IMPRIME-ENCABEZADO.
024600     MOVE WKS-SUCURSAL-FILTRO TO WKS-ENC-SUCURSAL
024700     WRITE REG-RPTLINE FROM WKS-ENCABEZADO-1
024800         AFTER ADVANCING PAGE
024900     WRITE REG-RPTLINE FROM WKS-ENCABEZADO-2
025000         AFTER ADVANCING 1 LINES
025100     WRITE REG-RPTLINE FROM WKS-ENCABEZADO-3
025200         AFTER ADVANCING 2 LINES.
025300 0160-IMPRIME-ENCABEZADO-E. EXIT.
025400
025500******************************************************************
025600*              L E C T U R A   D E L   I N V E N T A R I O       *
025700******************************************************************
025800 0170-LEER-INVENTARIO.
025900     READ INVENTORY-MASTER
026000        AT END SET WKS-END-INVEMAST TO TRUE
026100     END-READ.
026200 0170-LEER-INVENTARIO-E. EXIT.
026300
026400******************************************************************
026500*              A C U M U L A C I O N   D E   L A   V A L U A C I O N
026600******************************************************************
026700 0200-ACUMULA-VALUACION.
026800     IF WKS-SUCURSAL-FILTRO = ZERO OR
026900        WKS-SUCURSAL-FILTRO = INV-BRANCH-ID
027000        MOVE 0 TO WKS-PRD-HALLADO
027100        SET WKS-PRD-IX TO 1
027200        SEARCH ALL WKS-PRD-ENTRADA
027300           AT END CONTINUE
027400           WHEN WKS-PRD-ID(WKS-PRD-IX) = INV-PRODUCT-ID
027500              IF WKS-PRD-ACTIVA(WKS-PRD-IX) = 'Y'
027600                 MOVE 1 TO WKS-PRD-HALLADO
027700              END-IF
027800        END-SEARCH
027900
028000        IF WKS-PRD-HALLADO = 1 AND INV-CURRENT-STOCK > 0
028100           PERFORM 0210-IMPRIME-RENGLON THRU 0210-IMPRIME-RENGLON-E
028200        END-IF
028300     END-IF
028400
028500     PERFORM 0170-LEER-INVENTARIO THRU 0170-LEER-INVENTARIO-E.
028600 0200-ACUMULA-VALUACION-E. EXIT.
028700
028800 0210-IMPRIME-RENGLON.
028900     MOVE INV-PRODUCT-ID         TO WKS-LIN-PRODUCTO
029000     MOVE WKS-PRD-NOMBRE(WKS-PRD-IX) TO WKS-LIN-DESC
029100     MOVE INV-CURRENT-STOCK      TO WKS-LIN-EXISTENCIA
029200
029300     COMPUTE WKS-LIN-VAL-COSTO ROUNDED =
029400             INV-CURRENT-STOCK * WKS-PRD-COSTO(WKS-PRD-IX)
029500     COMPUTE WKS-LIN-VAL-VENTA ROUNDED =
029600             INV-CURRENT-STOCK * WKS-PRD-VENTA(WKS-PRD-IX)
029700
029800     ADD WKS-LIN-VAL-COSTO TO WKS-TOTAL-COSTO
029900     ADD WKS-LIN-VAL-VENTA TO WKS-TOTAL-VENTA
030000
030100     WRITE REG-RPTLINE FROM WKS-LINEA-DETALLE
030200         AFTER ADVANCING 1 LINES
030300         AT EOP
030400            PERFORM 0160-IMPRIME-ENCABEZADO
030500                    THRU 0160-IMPRIME-ENCABEZADO-E
030600     END-WRITE
030700
030800     ADD 1 TO WKS-RENGLONES-IMPRESOS.
030900 0210-IMPRIME-RENGLON-E. EXIT.
031000
031100******************************************************************
031200*              I M P R E S I O N   D E   T O T A L E S           *
031300******************************************************************
031400 0400-IMPRIME-TOTALES.
031500     COMPUTE WKS-GANANCIA-POTENCIAL =
031600             WKS-TOTAL-VENTA - WKS-TOTAL-COSTO
031700
031800     MOVE "VALOR A COSTO   " TO WKS-TOT-ETIQUETA
031900     MOVE WKS-TOTAL-COSTO    TO WKS-TOT-MONTO
032000     WRITE REG-RPTLINE FROM WKS-LINEA-TOTALES
032100         AFTER ADVANCING 2 LINES
032200
032300     MOVE "VALOR A VENTA   " TO WKS-TOT-ETIQUETA
032400     MOVE WKS-TOTAL-VENTA    TO WKS-TOT-MONTO
032500     WRITE REG-RPTLINE FROM WKS-LINEA-TOTALES
032600         AFTER ADVANCING 1 LINES
032700
032800     MOVE "GANANCIA POTENC." TO WKS-TOT-ETIQUETA
032900     MOVE WKS-GANANCIA-POTENCIAL TO WKS-TOT-MONTO
033000     WRITE REG-RPTLINE FROM WKS-LINEA-TOTALES
033100         AFTER ADVANCING 1 LINES.
033200 0400-IMPRIME-TOTALES-E. EXIT.
033300
033400******************************************************************
033500*       C I E R R E   D E   A R C H I V O S                      *
033600******************************************************************
033700 0950-CERRAR-ARCHIVOS.
033800     CLOSE INVENTORY-MASTER REPORT-FILE.
033900 0950-CERRAR-ARCHIVOS-E. EXIT.
