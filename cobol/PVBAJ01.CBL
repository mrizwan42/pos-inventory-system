000100******************************************************************
000200* FECHA       : 14/06/1991                                       *
000300* PROGRAMADOR : RICARDO D. LOPEZ C. (RDLC)                       *
000400* APLICACION  : VENTAS Y CONTROL DE INVENTARIO POS                *
000500* PROGRAMA    : PVBAJ01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTE DE BAJO INVENTARIO. LISTA LOS PRODUCTOS   *
000800*             : ACTIVOS CUYA EXISTENCIA ACTUAL POR SUCURSAL ESTA  *
000900*             : EN O POR DEBAJO DE SU PUNTO DE REORDEN.           *
001000* ARCHIVOS    : PRODUCT-MASTER=E,INVENTORY-MASTER=E,REPORT-FILE=S *
001100* ACCION (ES) : E=ENTRADA, S=SALIDA                               *
001200* PROGRAMA(S) : NO APLICA                                        *
001300* CANAL       : BATCH NOCTURNO - REPORTES DE INVENTARIO           *
001400* INSTALADO   : 21/06/1991                                       *
001500* BPM/RATIONAL: 100111                                          *
001600* NOMBRE      : REPORTE DE BAJO INVENTARIO                        *
001700* DESCRIPCION : CONSULTA                                         *
001800******************************************************************
001900* 1991-06-14 RDLC POS-0237 PROGRAMA ORIGINAL.                    *POS-0237
002000* 2013-07-09 PEDR POS-0372 SE AGREGA REQUISITO DE PRODUCTO        POS-0372
002100*                          ACTIVO (ANTES SE LISTABAN TAMBIEN LOS  *
002200*                          INACTIVOS).                            *
002300* 2020-08-11 PEDR POS-0470 SE ORDENA EL LISTADO ASCENDENTE POR    POS-0470
002400*                          EXISTENCIA ACTUAL.                     *
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.                    PVBAJ01.
002800 AUTHOR.                        RICARDO D. LOPEZ C.
002900 INSTALLATION.                  GERENCIA DE SISTEMAS - POS.
003000 DATE-WRITTEN.                  14/06/1991.
003100 DATE-COMPILED.
003200 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS WKS-CLASE-NUMERICA IS '0' THRU '9'
003800     UPSI-0 WITH OFF STATUS ACCION 'N'
003900                 ON  STATUS ACCION 'S'.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT PRODUCT-MASTER    ASSIGN TO PRODUCT-MASTER
004300            ORGANIZATION      IS SEQUENTIAL
004400            FILE STATUS       IS FS-PRODMAST.
004500     SELECT INVENTORY-MASTER  ASSIGN TO INVENTORY-MASTER
004600            ORGANIZATION      IS SEQUENTIAL
004700            FILE STATUS       IS FS-INVEMAST.
004800     SELECT REPORT-FILE       ASSIGN TO REPORT-FILE
004900            ORGANIZATION      IS SEQUENTIAL
005000            FILE STATUS       IS FS-RPTLINE.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400*1 -->MAESTRO DE PRODUCTOS
005500 FD  PRODUCT-MASTER.
005600     COPY PRODMAST.
005700*2 -->MAESTRO DE INVENTARIO
005800 FD  INVENTORY-MASTER.
005900     COPY INVEMAST.
006000*3 -->LISTADO DE BAJO INVENTARIO
006100 FD  REPORT-FILE
006200     LINAGE IS 60 LINES WITH FOOTING AT 56.
006300     COPY RPTLINE.
006400
006500 WORKING-STORAGE SECTION.
006600******************************************************************
006700*               C A M P O S    D E    T R A B A J O              *
006800******************************************************************
006900 01  WKS-CAMPOS-DE-TRABAJO.
007000     05  WKS-PROGRAMA               PIC X(08) VALUE "PVBAJ01 ".
007100     05  WKS-FIN-ARCHIVOS           PIC 9(01) VALUE ZEROS.
007200         88  WKS-END-INVEMAST                 VALUE 1.
007300     05  WKS-I                      COMP      PIC 9(05) VALUE ZERO.
007400     05  WKS-J                      COMP      PIC 9(05) VALUE ZERO.
007500     05  WKS-PRD-LONG               COMP      PIC 9(07) VALUE ZERO.
007600     05  WKS-BAJ-LONG               COMP      PIC 9(05) VALUE ZERO.
007700     05  WKS-PRD-HALLADO            PIC 9(01)           VALUE ZERO.
007800     05  FILLER                     PIC X(02) VALUE SPACES.
007900******************************************************************
008000*     T A B L A   D E L   M A E S T R O   D E   P R O D U C T O S
008100******************************************************************
008200 01  WKS-TABLA-PRODUCTOS.
008300     05  WKS-PRD-ENTRADA OCCURS 1 TO 5000 TIMES
008400                         DEPENDING ON WKS-PRD-LONG
008500                         ASCENDING KEY WKS-PRD-ID
008600                         INDEXED BY WKS-PRD-IX.
008700         10  WKS-PRD-ID             PIC 9(06).
008800         10  WKS-PRD-CODIGO         PIC X(15).
008900         10  WKS-PRD-NOMBRE         PIC X(30).
009000         10  WKS-PRD-MINIMO         PIC 9(07).
009100         10  WKS-PRD-REORDEN        PIC 9(07).
009200         10  WKS-PRD-ACTIVA         PIC X(01).
009300         10  FILLER                     PIC X(02) VALUE SPACES.
009400******************************************************************
009500*     T A B L A   D E   P R O D U C T O S   E N   B A J O        *
009600*     I N V E N T A R I O                                        *
009700******************************************************************
009800 01  WKS-TABLA-BAJO.
009900     05  WKS-BAJ-ENTRADA OCCURS 1 TO 5000 TIMES
010000                         DEPENDING ON WKS-BAJ-LONG
010100                         INDEXED BY WKS-BAJ-IX.
010200         10  WKS-BAJ-CODIGO         PIC X(15).
010300         10  WKS-BAJ-NOMBRE         PIC X(30).
010400         10  WKS-BAJ-SUCURSAL       PIC 9(04).
010500         10  WKS-BAJ-EXISTENCIA     PIC S9(07).
010600         10  WKS-BAJ-REORDEN        PIC 9(07).
010700         10  WKS-BAJ-MINIMO         PIC 9(07).
010800         10  WKS-BAJ-FALTANTE       PIC S9(07).
010900         10  FILLER                     PIC X(02) VALUE SPACES.
011000 01  WKS-BAJ-TEMP.
011100     05  WKS-BAJ-TEMP-CODIGO        PIC X(15).
011200     05  WKS-BAJ-TEMP-NOMBRE        PIC X(30).
011300     05  WKS-BAJ-TEMP-SUCURSAL      PIC 9(04).
011400     05  WKS-BAJ-TEMP-EXISTENCIA    PIC S9(07).
011500     05  WKS-BAJ-TEMP-REORDEN       PIC 9(07).
011600     05  WKS-BAJ-TEMP-MINIMO        PIC 9(07).
011700     05  WKS-BAJ-TEMP-FALTANTE      PIC S9(07).
011800     05  FILLER                     PIC X(02) VALUE SPACES.
011900******************************************************************
012000*        V A R I A B L E S   D E   F I L E   S T A T U S         *
012100******************************************************************
012200 01  WKS-FS-STATUS.
012300     05  FS-PRODMAST                PIC 9(02) VALUE ZEROS.
012400     05  FS-INVEMAST                PIC 9(02) VALUE ZEROS.
012500     05  FS-RPTLINE                 PIC 9(02) VALUE ZEROS.
012600     05  FILLER                     PIC X(02) VALUE SPACES.
012700 01  FSE-INVEMAST.
012800     05  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZERO.
012900     05  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZERO.
013000     05  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZERO.
013100     05  FILLER                     PIC X(02) VALUE SPACES.
013200 01  PROGRAMA                       PIC X(08) VALUE SPACES.
013300 01  ARCHIVO                        PIC X(08) VALUE SPACES.
013400 01  ACCION                         PIC X(10) VALUE SPACES.
013500 01  LLAVE                          PIC X(32) VALUE SPACES.
013600******************************************************************
013700*     R E N G L O N E S   D E   I M P R E S I O N                *
013800******************************************************************
013900 01  WKS-ENCABEZADO-1.
014000     05  FILLER                     PIC X(40)
014100         VALUE "VENTAS Y CONTROL DE INVENTARIO POS - POS".
014200     05  FILLER                     PIC X(30)
014300         VALUE "REPORTE DE BAJO INVENTARIO".
014400     05  FILLER                     PIC X(62) VALUE SPACES.
014500 01  WKS-ENCABEZADO-2.
014600     05  FILLER                     PIC X(15) VALUE "CODIGO".
014700     05  FILLER                     PIC X(02) VALUE SPACES.
014800     05  FILLER                     PIC X(30) VALUE "DESCRIPCION".
014900     05  FILLER                     PIC X(02) VALUE SPACES.
015000     05  FILLER                     PIC X(04) VALUE "SUC.".
015100     05  FILLER                     PIC X(02) VALUE SPACES.
015200     05  FILLER                     PIC X(11) VALUE "EXISTENCIA ".
015300     05  FILLER                     PIC X(02) VALUE SPACES.
015400     05  FILLER                     PIC X(11) VALUE "REORDEN    ".
015500     05  FILLER                     PIC X(02) VALUE SPACES.
015600     05  FILLER                     PIC X(11) VALUE "MINIMO     ".
015700     05  FILLER                     PIC X(02) VALUE SPACES.
015800     05  FILLER                     PIC X(38) VALUE "FALTANTE".
015900 01  WKS-LINEA-DETALLE.
016000     05  WKS-LIN-CODIGO             PIC X(15).
016100     05  FILLER                     PIC X(02) VALUE SPACES.
016200     05  WKS-LIN-NOMBRE             PIC X(30).
016300     05  FILLER                     PIC X(02) VALUE SPACES.
016400     05  WKS-LIN-SUCURSAL           PIC ZZZ9.
016500     05  FILLER                     PIC X(02) VALUE SPACES.
016600     05  WKS-LIN-EXISTENCIA         PIC ZZZ,ZZZ,ZZ9.
016700     05  FILLER                     PIC X(02) VALUE SPACES.
016800     05  WKS-LIN-REORDEN            PIC ZZZ,ZZZ,ZZ9.
016900     05  FILLER                     PIC X(02) VALUE SPACES.
017000     05  WKS-LIN-MINIMO             PIC ZZZ,ZZZ,ZZ9.
017100     05  FILLER                     PIC X(02) VALUE SPACES.
017200     05  WKS-LIN-FALTANTE           PIC ZZZ,ZZZ,ZZ9.
017300     05  FILLER                     PIC X(27) VALUE SPACES.
017400 01  WKS-LINEA-CONTADOR.
017500     05  FILLER                     PIC X(25)
017600         VALUE "PRODUCTOS EN BAJO STOCK:".
017700     05  WKS-CNT-VALOR              PIC ZZZ,ZZ9.
017800     05  FILLER                     PIC X(100) VALUE SPACES.
017900******************************************************************
018000 PROCEDURE DIVISION.
018100******************************************************************
018200*               S E C C I O N    P R I N C I P A L               *
018300******************************************************************
018400 0000-MAIN.
018500     PERFORM 0100-ABRIR-ARCHIVOS   THRU 0100-ABRIR-ARCHIVOS-E
018600     PERFORM 0150-CARGA-PRODUCTOS  THRU 0150-CARGA-PRODUCTOS-E
018700     PERFORM 0170-LEER-INVENTARIO  THRU 0170-LEER-INVENTARIO-E
018800     PERFORM 0200-DETECTA-BAJO-STOCK THRU 0200-DETECTA-BAJO-STOCK-E
018900             UNTIL WKS-END-INVEMAST
019000     PERFORM 0250-ORDENA-ASCENDENTE THRU 0250-ORDENA-ASCENDENTE-E
019100     PERFORM 0300-IMPRIME-BAJO-STOCK
019200             THRU 0300-IMPRIME-BAJO-STOCK-E
019300     PERFORM 0950-CERRAR-ARCHIVOS  THRU 0950-CERRAR-ARCHIVOS-E
019400     STOP RUN.
019500 0000-MAIN-E. EXIT.
019600
019700******************************************************************
019800*              A P E R T U R A   D E   A R C H I V O S           *
019900******************************************************************
020000 0100-ABRIR-ARCHIVOS.
020100     MOVE "PVBAJ01 " TO PROGRAMA
020200     OPEN INPUT  PRODUCT-MASTER INVENTORY-MASTER
020300     OPEN OUTPUT REPORT-FILE
020400
020500     IF FS-PRODMAST NOT = 0 OR FS-INVEMAST NOT = 0 OR
020600        FS-RPTLINE  NOT = 0
020700        MOVE 'OPEN'       TO ACCION
020800        MOVE SPACES       TO LLAVE
020900        MOVE 'VARIOS  '   TO ARCHIVO
021000        CALL 'PVERR01' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021100                             WKS-FS-STATUS, FSE-INVEMAST
021200        DISPLAY ">>> ALGO SALIO MAL ABRIENDO ARCHIVOS DE PVBAJ01"
021300                UPON CONSOLE
021400        MOVE 91 TO RETURN-CODE
021500        PERFORM 0950-CERRAR-ARCHIVOS THRU 0950-CERRAR-ARCHIVOS-E
021600        STOP RUN
021700     END-IF.
021800 0100-ABRIR-ARCHIVOS-E. EXIT.
021900
022000******************************************************************
022100*              C A R G A   D E L   M A E S T R O   D E           *
022200*              P R O D U C T O S   E N   M E M O R I A           *
022300******************************************************************
022400 0150-CARGA-PRODUCTOS.
022500     MOVE ZERO TO WKS-PRD-LONG
022600     PERFORM 0151-LEER-PRODUCTO THRU 0151-LEER-PRODUCTO-E
022700        UNTIL FS-PRODMAST = 10
022800     CLOSE PRODUCT-MASTER.
022900 0150-CARGA-PRODUCTOS-E. EXIT.
023000
023100******************************************************************
023200*     L E C T U R A   D E   U N   P R O D U C T O                 *
023300******************************************************************
023400 0151-LEER-PRODUCTO.
023500     READ PRODUCT-MASTER
023600        AT END MOVE 10 TO FS-PRODMAST
023700        NOT AT END
023800           ADD 1 TO WKS-PRD-LONG
023900           MOVE PRD-PRODUCT-ID     TO WKS-PRD-ID(WKS-PRD-LONG)
024000           MOVE PRD-PRODUCT-CODE   TO WKS-PRD-CODIGO(WKS-PRD-LONG)
024100           MOVE PRD-PRODUCT-NAME   TO WKS-PRD-NOMBRE(WKS-PRD-LONG)
024200           MOVE PRD-MIN-STOCK-LEVEL
024300                                   TO WKS-PRD-MINIMO(WKS-PRD-LONG)
024400           MOVE PRD-REORDER-LEVEL  TO WKS-PRD-REORDEN(WKS-PRD-LONG)
024500           MOVE PRD-ACTIVE-FLAG    TO WKS-PRD-ACTIVA(WKS-PRD-LONG)
024600     END-READ.
024700 0151-LEER-PRODUCTO-E. EXIT.
024800
024900******************************************************************
025000*              L E C T U R A   D E L   I N V E N T A R I O       *
025100******************************************************************
025200 0170-LEER-INVENTARIO.
025300     READ INVENTORY-MASTER
025400        AT END SET WKS-END-INVEMAST TO TRUE
025500     END-READ.
025600 0170-LEER-INVENTARIO-E. EXIT.
025700
025800******************************************************************
025900*     D E T E C C I O N   D E   B A J O   I N V E N T A R I O    *
026000******************************************************************
026100 0200-DETECTA-BAJO-STOCK.
026200     MOVE 0 TO WKS-PRD-HALLADO
026300     SET WKS-PRD-IX TO 1
026400     SEARCH ALL WKS-PRD-ENTRADA
026500        AT END CONTINUE
026600        WHEN WKS-PRD-ID(WKS-PRD-IX) = INV-PRODUCT-ID
026700           IF WKS-PRD-ACTIVA(WKS-PRD-IX) = 'Y'
026800              MOVE 1 TO WKS-PRD-HALLADO
026900           END-IF
027000     END-SEARCH
027100
027200     IF WKS-PRD-HALLADO = 1 AND
027300        INV-CURRENT-STOCK <= WKS-PRD-REORDEN(WKS-PRD-IX)
027400        ADD 1 TO WKS-BAJ-LONG
027500        MOVE WKS-PRD-CODIGO(WKS-PRD-IX)  TO WKS-BAJ-CODIGO(WKS-BAJ-LONG)
027600        MOVE WKS-PRD-NOMBRE(WKS-PRD-IX)  TO WKS-BAJ-NOMBRE(WKS-BAJ-LONG)
027700        MOVE INV-BRANCH-ID               TO WKS-BAJ-SUCURSAL(WKS-BAJ-LONG)
027800        MOVE INV-CURRENT-STOCK        TO WKS-BAJ-EXISTENCIA(WKS-BAJ-LONG)
027900        MOVE WKS-PRD-REORDEN(WKS-PRD-IX) TO WKS-BAJ-REORDEN(WKS-BAJ-LONG)
028000        MOVE WKS-PRD-MINIMO(WKS-PRD-IX)  TO WKS-BAJ-MINIMO(WKS-BAJ-LONG)
028100        COMPUTE WKS-BAJ-FALTANTE(WKS-BAJ-LONG) =
028200                WKS-PRD-REORDEN(WKS-PRD-IX) - INV-CURRENT-STOCK
028300     END-IF
028400
028500     PERFORM 0170-LEER-INVENTARIO THRU 0170-LEER-INVENTARIO-E.
028600 0200-DETECTA-BAJO-STOCK-E. EXIT.
028700
028800******************************************************************
028900*     O R D E N A M I E N T O   A S C E N D E N T E   P O R      *
029000*     E X I S T E N C I A   A C T U A L                          *
029100******************************************************************
029200 0250-ORDENA-ASCENDENTE.
029300     PERFORM 0251-ORDENA-FILA THRU 0251-ORDENA-FILA-E
029400        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-BAJ-LONG.
029500 0250-ORDENA-ASCENDENTE-E. EXIT.
029600
029700******************************************************************
029800*     O R D E N A M I E N T O   D E   U N A   F I L A             *
029900******************************************************************
030000 0251-ORDENA-FILA.
030100     PERFORM 0252-ORDENA-COLUMNA THRU 0252-ORDENA-COLUMNA-E
030200        VARYING WKS-J FROM WKS-I BY 1 UNTIL WKS-J > WKS-BAJ-LONG.
030300 0251-ORDENA-FILA-E. EXIT.
030400
030500******************************************************************
030600*     C O M P A R A C I O N   Y   I N T E R C A M B I O           *
030700******************************************************************
030800 0252-ORDENA-COLUMNA.
030900     IF WKS-BAJ-EXISTENCIA(WKS-J) < WKS-BAJ-EXISTENCIA(WKS-I)
031000        MOVE WKS-BAJ-ENTRADA(WKS-I) TO WKS-BAJ-TEMP
031100        MOVE WKS-BAJ-ENTRADA(WKS-J) TO WKS-BAJ-ENTRADA(WKS-I)
031200        MOVE WKS-BAJ-TEMP           TO WKS-BAJ-ENTRADA(WKS-J)
031300     END-IF.
031400 0252-ORDENA-COLUMNA-E. EXIT.
031500
031600******************************************************************
031700*              I M P R E S I O N   D E L   L I S T A D O         *
031800******************************************************************
031900 0300-IMPRIME-BAJO-STOCK.
032000     WRITE REG-RPTLINE FROM WKS-ENCABEZADO-1
032100         AFTER ADVANCING PAGE
032200     WRITE REG-RPTLINE FROM WKS-ENCABEZADO-2
032300         AFTER ADVANCING 2 LINES
032400
032500     PERFORM 0301-IMPRIME-LINEA-BAJO-STOCK
032600             THRU 0301-IMPRIME-LINEA-BAJO-STOCK-E
032700        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-BAJ-LONG
032800
032900     MOVE WKS-BAJ-LONG TO WKS-CNT-VALOR
033000     WRITE REG-RPTLINE FROM WKS-LINEA-CONTADOR
033100         AFTER ADVANCING 2 LINES.
033200 0300-IMPRIME-BAJO-STOCK-E. EXIT.
033300
033400******************************************************************
033500*     I M P R E S I O N   D E   U N A   L I N E A                 *
033600*     D E   B A J O   I N V E N T A R I O                         *
033700******************************************************************
033800 0301-IMPRIME-LINEA-BAJO-STOCK.
033900     MOVE WKS-BAJ-CODIGO(WKS-I)     TO WKS-LIN-CODIGO
034000     MOVE WKS-BAJ-NOMBRE(WKS-I)     TO WKS-LIN-NOMBRE
034100     MOVE WKS-BAJ-SUCURSAL(WKS-I)   TO WKS-LIN-SUCURSAL
034200     MOVE WKS-BAJ-EXISTENCIA(WKS-I) TO WKS-LIN-EXISTENCIA
034300     MOVE WKS-BAJ-REORDEN(WKS-I)    TO WKS-LIN-REORDEN
034400     MOVE WKS-BAJ-MINIMO(WKS-I)     TO WKS-LIN-MINIMO
034500     MOVE WKS-BAJ-FALTANTE(WKS-I)   TO WKS-LIN-FALTANTE
034600     WRITE REG-RPTLINE FROM WKS-LINEA-DETALLE
034700         AFTER ADVANCING 1 LINES
034800         AT EOP
034900            PERFORM 0160-IMPRIME-ENCABEZADO
035000                    THRU 0160-IMPRIME-ENCABEZADO-E
035100     END-WRITE.
035200 0301-IMPRIME-LINEA-BAJO-STOCK-E. EXIT.
035300
035400******************************************************************
035500*     R E I M P R E S I O N   D E L   E N C A B E Z A D O        *
035600*     E N   S A L T O   D E   P A G I N A                        *
035700******************************************************************
035800 0160-IMPRIME-ENCABEZADO.
035900     WRITE REG-RPTLINE FROM WKS-ENCABEZADO-1
036000         AFTER ADVANCING PAGE
036100     WRITE REG-RPTLINE FROM WKS-ENCABEZADO-2
036200         AFTER ADVANCING 2 LINES.
036300 0160-IMPRIME-ENCABEZADO-E. EXIT.
036400
036500******************************************************************
036600*       C I E R R E   D E   A R C H I V O S                      *
036700******************************************************************
036800 0950-CERRAR-ARCHIVOS.
036900     CLOSE INVENTORY-MASTER REPORT-FILE.
037000 0950-CERRAR-ARCHIVOS-E. EXIT.
