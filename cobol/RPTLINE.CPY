000100******************************************************************
000200*    COPY          : RPTLINE                                    *
000300*    DESCRIPCION    : RENGLON DE IMPRESION DE 132 COLUMNAS PARA  *
000400*                    EL ARCHIVO REPORT-FILE (TODOS LOS REPORTES) *
000500*                    COMPARTE UNA MISMA AREA DE SALIDA, IGUAL EN *
000600*                    TODOS LOS PROGRAMAS DE REPORTE DE ESTA      *
000700*                    APLICACION.                                 *
000800*    APLICACION    : VENTAS Y CONTROL DE INVENTARIO POS          *
000900******************************************************************
001000* 1991-03-11 EEDR POS-0003 LAYOUT ORIGINAL.                      *POS-0003
001100 01  REG-RPTLINE                  PIC X(132).
