000100******************************************************************
000200*    COPY          : PARMFILE                                   *
000300*    DESCRIPCION    : LAYOUT DEL ARCHIVO DE PARAMETROS DEL SISTE-*
000400*                    MA (SYSTEM-SETTING). PARES LLAVE/VALOR, SE  *
000500*                    CARGA COMPLETO EN TABLA AL INICIO DE LA     *
000600*                    POSTEADORA DE VENTAS PARA LEER LA TASA DE   *
000700*                    PUNTOS DE LEALTAD (LOYALTY-POINTS-RATE).    *
000800*    APLICACION    : VENTAS Y CONTROL DE INVENTARIO POS          *
000900******************************************************************
001000* 1991-03-11 EEDR POS-0001 LAYOUT ORIGINAL.                      *POS-0001
001100* 2014-09-02 PEDR POS-0391 SE AGREGA LLAVE LOYALTY-POINTS-RATE,  *POS-0391
001200*                           DEFAULT 1.0 CUANDO NO EXISTE.        *
001300 01  REG-PARMFILE.
001400     05  PRM-SETTING-KEY          PIC X(20).
001500     05  PRM-SETTING-VALUE        PIC X(20).
001600     05  FILLER                   PIC X(10).
