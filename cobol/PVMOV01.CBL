000100******************************************************************
000200* FECHA       : 02/09/1994                                       *
000300* PROGRAMADOR : RICARDO D. LOPEZ C. (RDLC)                       *
000400* APLICACION  : VENTAS Y CONTROL DE INVENTARIO POS                *
000500* PROGRAMA    : PVMOV01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTE DE MOVIMIENTOS DE INVENTARIO. LISTA LA    *
000800*             : BITACORA DE MOVIMIENTOS (MOVEMENT-OUT) DE UN      *
000900*             : PERIODO, CON FILTROS OPCIONALES DE PRODUCTO,      *
001000*             : SUCURSAL Y TIPO DE MOVIMIENTO, DEL MAS RECIENTE   *
001100*             : AL MAS ANTIGUO, CON RESUMEN POR TIPO.             *
001200* ARCHIVOS    : CONTROL-CARD=E,MOVEMENT-OUT=E,REPORT-FILE=S       *
001300* ACCION (ES) : E=ENTRADA, S=SALIDA                               *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* CANAL       : BATCH NOCTURNO - REPORTES DE INVENTARIO           *
001600* INSTALADO   : 09/09/1994                                       *
001700* BPM/RATIONAL: 100112                                          *
001800* NOMBRE      : REPORTE DE MOVIMIENTOS DE INVENTARIO              *
001900* DESCRIPCION : CONSULTA                                         *
002000******************************************************************
002100* 1994-09-02 RDLC POS-0257 PROGRAMA ORIGINAL.                    *POS-0257
002200* 2015-06-19 PEDR POS-0402 SE AGREGAN FILTROS OPCIONALES DE       POS-0402
002300*                          SUCURSAL Y TIPO DE MOVIMIENTO (ANTES   *
002400*                          SOLO FILTRABA POR PRODUCTO Y FECHA).   *
002500* 2022-03-14 PEDR POS-0483 SE ORDENA EL LISTADO DEL MOVIMIENTO    POS-0483
002600*                          MAS RECIENTE AL MAS ANTIGUO.           *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.                    PVMOV01.
003000 AUTHOR.                        RICARDO D. LOPEZ C.
003100 INSTALLATION.                  GERENCIA DE SISTEMAS - POS.
003200 DATE-WRITTEN.                  02/09/1994.
003300 DATE-COMPILED.
003400 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS WKS-CLASE-NUMERICA IS '0' THRU '9'
004000     UPSI-0 WITH OFF STATUS ACCION 'N'
004100                 ON  STATUS ACCION 'S'.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT CONTROL-CARD      ASSIGN TO CONTROL-CARD
004500            ORGANIZATION      IS SEQUENTIAL
004600            FILE STATUS       IS FS-TARJETA.
004700     SELECT MOVEMENT-OUT      ASSIGN TO MOVEMENT-OUT
004800            ORGANIZATION      IS SEQUENTIAL
004900            FILE STATUS       IS FS-MOVSTOCK.
005000     SELECT REPORT-FILE       ASSIGN TO REPORT-FILE
005100            ORGANIZATION      IS SEQUENTIAL
005200            FILE STATUS       IS FS-RPTLINE.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600*1 -->TARJETA DE CONTROL (FECHAS, PRODUCTO, SUCURSAL, TIPO)
005700 FD  CONTROL-CARD.
005800     COPY CTLCARD.
005900*2 -->BITACORA DE MOVIMIENTOS DE INVENTARIO
006000 FD  MOVEMENT-OUT.
006100     COPY MOVSTOCK.
006200*3 -->LISTADO DE MOVIMIENTOS DE INVENTARIO
006300 FD  REPORT-FILE
006400     LINAGE IS 60 LINES WITH FOOTING AT 56.
006500     COPY RPTLINE.
006600
006700 WORKING-STORAGE SECTION.
006800******************************************************************
006900*               C A M P O S    D E    T R A B A J O              *
007000******************************************************************
007100 01  WKS-CAMPOS-DE-TRABAJO.
007200     05  WKS-PROGRAMA               PIC X(08) VALUE "PVMOV01 ".
007300     05  WKS-FIN-ARCHIVOS           PIC 9(01) VALUE ZEROS.
007400         88  WKS-END-MOVSTOCK                 VALUE 1.
007500     05  WKS-I                      COMP      PIC 9(05) VALUE ZERO.
007600     05  WKS-J                      COMP      PIC 9(05) VALUE ZERO.
007700     05  WKS-FECHA-INICIO           PIC 9(08)           VALUE ZERO.
007800     05  WKS-FECHA-INICIO-R REDEFINES WKS-FECHA-INICIO.
007900         10  WKS-FEC-INI-AAAA       PIC 9(04).
008000         10  WKS-FEC-INI-MM         PIC 9(02).
008100         10  WKS-FEC-INI-DD         PIC 9(02).
008200     05  WKS-FECHA-FIN              PIC 9(08)           VALUE ZERO.
008300     05  WKS-PRODUCTO-FILTRO        PIC 9(06)           VALUE ZERO.
008400     05  WKS-SUCURSAL-FILTRO        PIC 9(04)           VALUE ZERO.
008500     05  WKS-TIPO-FILTRO            PIC X(10)           VALUE SPACES.
008600     05  WKS-MOV-LONG               COMP      PIC 9(07) VALUE ZERO.
008700     05  WKS-TIP-LONG               COMP      PIC 9(05) VALUE ZERO.
008800     05  WKS-MOV-CANT-ABSOL         COMP      PIC 9(09) VALUE ZERO.
008900     05  FILLER                     PIC X(02) VALUE SPACES.
009000******************************************************************
009100*     T A B L A   D E   M O V I M I E N T O S   F I L T R A D O S
009200******************************************************************
009300 01  WKS-TABLA-MOVTOS.
009400     05  WKS-MOV-ENTRADA OCCURS 1 TO 20000 TIMES
009500                         DEPENDING ON WKS-MOV-LONG
009600                         INDEXED BY WKS-MOV-IX.
009700         10  WKS-MOV-PRODUCTO       PIC 9(06).
009800         10  WKS-MOV-SUCURSAL       PIC 9(04).
009900         10  WKS-MOV-TIPO           PIC X(10).
010000         10  WKS-MOV-CANTIDAD       PIC S9(07).
010100         10  WKS-MOV-COSTO          PIC 9(08)V99.
010200         10  WKS-MOV-REFERENCIA     PIC X(20).
010300         10  WKS-MOV-FECHA          PIC 9(08).
010400         10  FILLER                     PIC X(02) VALUE SPACES.
010500 01  WKS-MOV-TEMP.
010600     05  WKS-MOV-TEMP-PRODUCTO      PIC 9(06).
010700     05  WKS-MOV-TEMP-SUCURSAL      PIC 9(04).
010800     05  WKS-MOV-TEMP-TIPO          PIC X(10).
010900     05  WKS-MOV-TEMP-CANTIDAD      PIC S9(07).
011000     05  WKS-MOV-TEMP-COSTO         PIC 9(08)V99.
011100     05  WKS-MOV-TEMP-REFERENCIA    PIC X(20).
011200     05  WKS-MOV-TEMP-FECHA         PIC 9(08).
011300     05  FILLER                     PIC X(02) VALUE SPACES.
011400******************************************************************
011500*     T A B L A   D E   R E S U M E N   P O R   T I P O          *
011600******************************************************************
011700 01  WKS-TABLA-TIPOS.
011800     05  WKS-TIP-ENTRADA OCCURS 1 TO 10 TIMES
011900                         DEPENDING ON WKS-TIP-LONG
012000                         INDEXED BY WKS-TIP-IX.
012100         10  WKS-TIP-TIPO           PIC X(10).
012200         10  WKS-TIP-CONTADOR       COMP PIC 9(07).
012300         10  WKS-TIP-CANT-ABS       COMP PIC 9(09).
012400         10  FILLER                     PIC X(02) VALUE SPACES.
012500******************************************************************
012600*        V A R I A B L E S   D E   F I L E   S T A T U S         *
012700******************************************************************
012800 01  WKS-FS-STATUS.
012900     05  FS-TARJETA                 PIC 9(02) VALUE ZEROS.
013000     05  FS-MOVSTOCK                PIC 9(02) VALUE ZEROS.
013100     05  FS-RPTLINE                 PIC 9(02) VALUE ZEROS.
013200     05  FILLER                     PIC X(02) VALUE SPACES.
013300 01  WKS-FS-STATUS-R REDEFINES WKS-FS-STATUS
013400                                    PIC 9(06).
013500 01  FSE-MOVSTOCK.
013600     05  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZERO.
013700     05  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZERO.
013800     05  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZERO.
013900     05  FILLER                     PIC X(02) VALUE SPACES.
014000 01  PROGRAMA                       PIC X(08) VALUE SPACES.
014100 01  ARCHIVO                        PIC X(08) VALUE SPACES.
014200 01  ACCION                         PIC X(10) VALUE SPACES.
014300 01  LLAVE                          PIC X(32) VALUE SPACES.
014400******************************************************************
014500*     R E N G L O N E S   D E   I M P R E S I O N                *
014600******************************************************************
014700 01  WKS-ENCABEZADO-1.
014800     05  FILLER                     PIC X(40)
014900         VALUE "VENTAS Y CONTROL DE INVENTARIO POS - POS".
015000     05  FILLER                     PIC X(30)
015100         VALUE "REPORTE DE MOVIMIENTOS INVENT.".
015200     05  FILLER                     PIC X(62) VALUE SPACES.
015300 01  WKS-ENCABEZADO-2.
015400     05  FILLER                     PIC X(07) VALUE "PERIODO".
015500     05  FILLER                     PIC X(01) VALUE SPACES.
015600     05  WKS-ENC-FEC-INI            PIC X(10).
015700     05  FILLER                     PIC X(03) VALUE " A ".
015800     05  WKS-ENC-FEC-FIN            PIC 9(08).
015900     05  FILLER                     PIC X(103) VALUE SPACES.
016000 01  WKS-ENCABEZADO-3.
016100     05  FILLER                     PIC X(08) VALUE "FECHA".
016200     05  FILLER                     PIC X(02) VALUE SPACES.
016300     05  FILLER                     PIC X(10) VALUE "TIPO".
016400     05  FILLER                     PIC X(02) VALUE SPACES.
016500     05  FILLER                     PIC X(06) VALUE "PRODTO".
016600     05  FILLER                     PIC X(02) VALUE SPACES.
016700     05  FILLER                     PIC X(04) VALUE "SUC.".
016800     05  FILLER                     PIC X(02) VALUE SPACES.
016900     05  FILLER                     PIC X(12) VALUE "CANTIDAD".
017000     05  FILLER                     PIC X(02) VALUE SPACES.
017100     05  FILLER                     PIC X(12) VALUE "COSTO UNIT.".
017200     05  FILLER                     PIC X(02) VALUE SPACES.
017300     05  FILLER                     PIC X(20) VALUE "REFERENCIA".
017400     05  FILLER                     PIC X(48) VALUE SPACES.
017500 01  WKS-LINEA-DETALLE.
017600     05  WKS-LIN-FECHA              PIC 9(08).
017700     05  FILLER                     PIC X(02) VALUE SPACES.
017800     05  WKS-LIN-TIPO               PIC X(10).
017900     05  FILLER                     PIC X(02) VALUE SPACES.
018000     05  WKS-LIN-PRODUCTO           PIC 9(06).
018100     05  FILLER                     PIC X(02) VALUE SPACES.
018200     05  WKS-LIN-SUCURSAL           PIC ZZZ9.
018300     05  FILLER                     PIC X(02) VALUE SPACES.
018400     05  WKS-LIN-CANTIDAD           PIC -ZZZ,ZZZ,ZZ9.
018500     05  FILLER                     PIC X(02) VALUE SPACES.
018600     05  WKS-LIN-COSTO              PIC Z,ZZZ,ZZ9.99.
018700     05  FILLER                     PIC X(02) VALUE SPACES.
018800     05  WKS-LIN-REFERENCIA         PIC X(20).
018900     05  FILLER                     PIC X(48) VALUE SPACES.
019000 01  WKS-LINEA-TIPO.
019100     05  FILLER                     PIC X(25)
019200         VALUE "TIPO DE MOVIMIENTO     :".
019300     05  WKS-TIP-ETIQUETA           PIC X(10).
019400     05  FILLER                     PIC X(05) VALUE SPACES.
019500     05  FILLER                     PIC X(10) VALUE "CONTADOR:".
019600     05  WKS-TIP-IMP-CONTADOR       PIC ZZZ,ZZ9.
019700     05  FILLER                     PIC X(05) VALUE SPACES.
019800     05  FILLER                     PIC X(18) VALUE "CANT. ABSOLUTA:".
019900     05  WKS-TIP-IMP-CANTIDAD       PIC ZZZ,ZZZ,ZZ9.
020000     05  FILLER                     PIC X(41) VALUE SPACES.
020100******************************************************************
020200 PROCEDURE DIVISION.
020300******************************************************************
020400*               S E C C I O N    P R I N C I P A L               *
020500******************************************************************
020600 0000-MAIN.
020700     PERFORM 0100-ABRIR-ARCHIVOS   THRU 0100-ABRIR-ARCHIVOS-E
020800     PERFORM 0110-LEER-TARJETA     THRU 0110-LEER-TARJETA-E
020900     PERFORM 0150-LEER-MOVIMIENTO  THRU 0150-LEER-MOVIMIENTO-E
021000     PERFORM 0200-ACUMULA-POR-TIPO THRU 0200-ACUMULA-POR-TIPO-E
021100             UNTIL WKS-END-MOVSTOCK
021200     PERFORM 0250-ORDENA-DESCENDENTE
021300             THRU 0250-ORDENA-DESCENDENTE-E
021400     PERFORM 0300-IMPRIME-MOVIMIENTOS
021500             THRU 0300-IMPRIME-MOVIMIENTOS-E
021600     PERFORM 0950-CERRAR-ARCHIVOS  THRU 0950-CERRAR-ARCHIVOS-E
021700     STOP RUN.
021800 0000-MAIN-E. EXIT.
021900
022000******************************************************************
022100*              A P E R T U R A   D E   A R C H I V O S           *
022200******************************************************************
022300 0100-ABRIR-ARCHIVOS.
022400     MOVE "PVMOV01 " TO PROGRAMA
022500     OPEN INPUT  CONTROL-CARD MOVEMENT-OUT
022600     OPEN OUTPUT REPORT-FILE
022700
022800     IF FS-TARJETA  NOT = 0 OR FS-MOVSTOCK NOT = 0 OR
022900        FS-RPTLINE  NOT = 0
023000        MOVE 'OPEN'       TO ACCION
023100        MOVE SPACES       TO LLAVE
023200        MOVE 'VARIOS  '   TO ARCHIVO
023300        CALL 'PVERR01' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023400                             WKS-FS-STATUS, FSE-MOVSTOCK
023500        DISPLAY ">>> ALGO SALIO MAL ABRIENDO ARCHIVOS DE PVMOV01"
023600                UPON CONSOLE
023700        MOVE 91 TO RETURN-CODE
023800        PERFORM 0950-CERRAR-ARCHIVOS THRU 0950-CERRAR-ARCHIVOS-E
023900        STOP RUN
024000     END-IF.
024100 0100-ABRIR-ARCHIVOS-E. EXIT.
024200
024300******************************************************************
024400*              L E C T U R A   D E   T A R J E T A               *
024500******************************************************************
024600 0110-LEER-TARJETA.
024700     MOVE ZERO   TO WKS-FECHA-INICIO WKS-FECHA-FIN
024800     MOVE ZERO   TO WKS-PRODUCTO-FILTRO WKS-SUCURSAL-FILTRO
024900     MOVE SPACES TO WKS-TIPO-FILTRO
025000     READ CONTROL-CARD
025100        AT END CONTINUE
025200        NOT AT END
025300           MOVE CTL-FECHA-INICIO      TO WKS-FECHA-INICIO
025400           MOVE CTL-FECHA-FIN         TO WKS-FECHA-FIN
025500           MOVE CTL-PRODUCTO-FILTRO   TO WKS-PRODUCTO-FILTRO
025600           MOVE CTL-SUCURSAL-FILTRO   TO WKS-SUCURSAL-FILTRO
025700           IF CTL-TIPO-MOVTO-FILTRO NOT = SPACES
025800              MOVE CTL-TIPO-MOVTO-FILTRO TO WKS-TIPO-FILTRO
025900           END-IF
026000     END-READ
026100     CLOSE CONTROL-CARD.
026200 0110-LEER-TARJETA-E. EXIT.
026300
026400******************************************************************
026500*              L E C T U R A   D E   U N   M O V I M I E N T O   *
026600******************************************************************
026700 0150-LEER-MOVIMIENTO.
026800     READ MOVEMENT-OUT
026900        AT END SET WKS-END-MOVSTOCK TO TRUE
027000     END-READ.
027100 0150-LEER-MOVIMIENTO-E. EXIT.
027200
027300******************************************************************
027400*     A C U M U L A C I O N   P O R   T I P O   Y   F I L T R O S
027500******************************************************************
027600 0200-ACUMULA-POR-TIPO.
027700     IF MOV-MOVE-DATE >= WKS-FECHA-INICIO AND
027800        MOV-MOVE-DATE <= WKS-FECHA-FIN AND
027900        (WKS-PRODUCTO-FILTRO = ZERO OR
028000         WKS-PRODUCTO-FILTRO = MOV-PRODUCT-ID) AND
028100        (WKS-SUCURSAL-FILTRO = ZERO OR
028200         WKS-SUCURSAL-FILTRO = MOV-BRANCH-ID) AND
028300        (WKS-TIPO-FILTRO = SPACES OR
028400         WKS-TIPO-FILTRO = MOV-MOVEMENT-TYPE)
028500        ADD 1 TO WKS-MOV-LONG
028600        MOVE MOV-PRODUCT-ID    TO WKS-MOV-PRODUCTO(WKS-MOV-LONG)
028700        MOVE MOV-BRANCH-ID     TO WKS-MOV-SUCURSAL(WKS-MOV-LONG)
028800        MOVE MOV-MOVEMENT-TYPE TO WKS-MOV-TIPO(WKS-MOV-LONG)
028900        MOVE MOV-QUANTITY      TO WKS-MOV-CANTIDAD(WKS-MOV-LONG)
029000        MOVE MOV-UNIT-COST     TO WKS-MOV-COSTO(WKS-MOV-LONG)
029100        MOVE MOV-REFERENCE     TO WKS-MOV-REFERENCIA(WKS-MOV-LONG)
029200        MOVE MOV-MOVE-DATE     TO WKS-MOV-FECHA(WKS-MOV-LONG)
029300
029400        IF MOV-QUANTITY < 0
029500           COMPUTE WKS-MOV-CANT-ABSOL = ZERO - MOV-QUANTITY
029600        ELSE
029700           MOVE MOV-QUANTITY TO WKS-MOV-CANT-ABSOL
029800        END-IF
029900
030000        SET WKS-TIP-IX TO 1
030100        SEARCH WKS-TIP-ENTRADA
030200           AT END
030300              ADD 1 TO WKS-TIP-LONG
030400              SET WKS-TIP-IX TO WKS-TIP-LONG
030500              MOVE MOV-MOVEMENT-TYPE  TO WKS-TIP-TIPO(WKS-TIP-IX)
030600              MOVE 1                  TO WKS-TIP-CONTADOR(WKS-TIP-IX)
030700              MOVE WKS-MOV-CANT-ABSOL TO WKS-TIP-CANT-ABS(WKS-TIP-IX)
030800           WHEN WKS-TIP-TIPO(WKS-TIP-IX) = MOV-MOVEMENT-TYPE
030900              ADD 1 TO WKS-TIP-CONTADOR(WKS-TIP-IX)
031000              ADD WKS-MOV-CANT-ABSOL  TO WKS-TIP-CANT-ABS(WKS-TIP-IX)
031100        END-SEARCH
031200     END-IF
031300
031400     PERFORM 0150-LEER-MOVIMIENTO THRU 0150-LEER-MOVIMIENTO-E.
031500 0200-ACUMULA-POR-TIPO-E. EXIT.
031600
031700******************************************************************
031800*     O R D E N A M I E N T O   D E S C E N D E N T E   P O R    *
031900*     F E C H A   ( M A S   R E C I E N T E   P R I M E R O )    *
032000******************************************************************
032100 0250-ORDENA-DESCENDENTE.
032200     PERFORM 0251-ORDENA-FILA THRU 0251-ORDENA-FILA-E
032300        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-MOV-LONG.
032400 0250-ORDENA-DESCENDENTE-E. EXIT.
032500
032600******************************************************************
032700*     O R D E N A M I E N T O   D E   U N A   F I L A             *
032800******************************************************************
032900 0251-ORDENA-FILA.
033000     PERFORM 0252-ORDENA-COLUMNA THRU 0252-ORDENA-COLUMNA-E
033100        VARYING WKS-J FROM WKS-I BY 1 UNTIL WKS-J > WKS-MOV-LONG.
033200 0251-ORDENA-FILA-E. EXIT.
033300
033400******************************************************************
033500*     C O M P A R A C I O N   Y   I N T E R C A M B I O           *
033600******************************************************************
033700 0252-ORDENA-COLUMNA.
033800     IF WKS-MOV-FECHA(WKS-J) > WKS-MOV-FECHA(WKS-I)
033900        MOVE WKS-MOV-ENTRADA(WKS-I) TO WKS-MOV-TEMP
034000        MOVE WKS-MOV-ENTRADA(WKS-J) TO WKS-MOV-ENTRADA(WKS-I)
034100        MOVE WKS-MOV-TEMP           TO WKS-MOV-ENTRADA(WKS-J)
034200     END-IF.
034300 0252-ORDENA-COLUMNA-E. EXIT.
034400
034500******************************************************************
034600*              I M P R E S I O N   D E L   L I S T A D O         *
034700******************************************************************
034800 0300-IMPRIME-MOVIMIENTOS.
034900     STRING WKS-FEC-INI-DD   DELIMITED BY SIZE
035000            "/"              DELIMITED BY SIZE
035100            WKS-FEC-INI-MM   DELIMITED BY SIZE
035200            "/"              DELIMITED BY SIZE
035300            WKS-FEC-INI-AAAA DELIMITED BY SIZE
035400            INTO WKS-ENC-FEC-INI
035500     END-STRING
035600     MOVE WKS-FECHA-FIN    TO WKS-ENC-FEC-FIN
035700     WRITE REG-RPTLINE FROM WKS-ENCABEZADO-1
035800         AFTER ADVANCING PAGE
035900     WRITE REG-RPTLINE FROM WKS-ENCABEZADO-2
036000         AFTER ADVANCING 1 LINES
036100     WRITE REG-RPTLINE FROM WKS-ENCABEZADO-3
036200         AFTER ADVANCING 2 LINES
036300
036400     PERFORM 0302-IMPRIME-LINEA-MOVIMIENTO
036500             THRU 0302-IMPRIME-LINEA-MOVIMIENTO-E
036600        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-MOV-LONG
036700
036800     PERFORM 0301-IMPRIME-LINEA-TIPO THRU 0301-IMPRIME-LINEA-TIPO-E
036900        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TIP-LONG.
037000 0300-IMPRIME-MOVIMIENTOS-E. EXIT.
037100
037200******************************************************************
037300*     I M P R E S I O N   D E   U N A   L I N E A   D E   D E T A L L E *
037400******************************************************************
037500 0302-IMPRIME-LINEA-MOVIMIENTO.
037600     MOVE WKS-MOV-FECHA(WKS-I)      TO WKS-LIN-FECHA
037700     MOVE WKS-MOV-TIPO(WKS-I)       TO WKS-LIN-TIPO
037800     MOVE WKS-MOV-PRODUCTO(WKS-I)   TO WKS-LIN-PRODUCTO
037900     MOVE WKS-MOV-SUCURSAL(WKS-I)   TO WKS-LIN-SUCURSAL
038000     MOVE WKS-MOV-CANTIDAD(WKS-I)   TO WKS-LIN-CANTIDAD
038100     MOVE WKS-MOV-COSTO(WKS-I)      TO WKS-LIN-COSTO
038200     MOVE WKS-MOV-REFERENCIA(WKS-I) TO WKS-LIN-REFERENCIA
038300     WRITE REG-RPTLINE FROM WKS-LINEA-DETALLE
038400         AFTER ADVANCING 1 LINES
038500         AT EOP
038600            PERFORM 0160-IMPRIME-ENCABEZADO
038700                    THRU 0160-IMPRIME-ENCABEZADO-E
038800     END-WRITE.
038900 0302-IMPRIME-LINEA-MOVIMIENTO-E. EXIT.
039000
039100******************************************************************
039200*     I M P R E S I O N   D E   U N A   L I N E A   D E            *
039300*     R E S U M E N   P O R   T I P O                              *
039400******************************************************************
039500 0301-IMPRIME-LINEA-TIPO.
039600     MOVE WKS-TIP-TIPO(WKS-I)     TO WKS-TIP-ETIQUETA
039700     MOVE WKS-TIP-CONTADOR(WKS-I) TO WKS-TIP-IMP-CONTADOR
039800     MOVE WKS-TIP-CANT-ABS(WKS-I) TO WKS-TIP-IMP-CANTIDAD
039900     WRITE REG-RPTLINE FROM WKS-LINEA-TIPO
040000         AFTER ADVANCING 2 LINES.
040100 0301-IMPRIME-LINEA-TIPO-E. EXIT.
040200
040300******************************************************************
040400*     R E I M P R E S I O N   D E L   E N C A B E Z A D O        *
040500*     E N   S A L T O   D E   P A G I N A                        *
040600******************************************************************
040700 0160-IMPRIME-ENCABEZADO.
040800     WRITE REG-RPTLINE FROM WKS-ENCABEZADO-1
040900         AFTER ADVANCING PAGE
041000     WRITE REG-RPTLINE FROM WKS-ENCABEZADO-2
041100         AFTER ADVANCING 1 LINES
041200     WRITE REG-RPTLINE FROM WKS-ENCABEZADO-3
041300         AFTER ADVANCING 2 LINES.
041400 0160-IMPRIME-ENCABEZADO-E. EXIT.
041500
041600******************************************************************
041700*       C I E R R E   D E   A R C H I V O S                      *
041800******************************************************************
041900 0950-CERRAR-ARCHIVOS.
042000     CLOSE MOVEMENT-OUT REPORT-FILE.
042100 0950-CERRAR-ARCHIVOS-E. EXIT.
