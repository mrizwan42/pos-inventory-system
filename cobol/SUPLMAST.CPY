000100******************************************************************
000200*    COPY          : SUPLMAST                                   *
000300*    DESCRIPCION    : LAYOUT DEL MAESTRO DE PROVEEDORES (SUPPLIER*
000400*                    -MASTER). CARGADO COMPLETO EN MEMORIA POR   *
000500*                    EL PROGRAMA DE ORDENES DE COMPRA PARA VALI- *
000600*                    DAR QUE EL PROVEEDOR ESTE ACTIVO.           *
000700*    APLICACION    : VENTAS Y CONTROL DE INVENTARIO POS          *
000800******************************************************************
000900* 1991-03-11 EEDR POS-0001 LAYOUT ORIGINAL.                      *POS-0001
001000* 2005-10-03 RDLC POS-0221 SIN CAMBIOS DE ESTRUCTURA.            *POS-0221
001100 01  REG-SUPLMAST.
001200     05  PRV-SUPPLIER-ID          PIC 9(06).
001300     05  PRV-SUPPLIER-NAME        PIC X(30).
001400     05  PRV-ACTIVE-FLAG          PIC X(01).
001500         88  PRV-ACTIVO                    VALUE 'Y'.
001600         88  PRV-INACTIVO                  VALUE 'N'.
001700     05  FILLER                   PIC X(15).
