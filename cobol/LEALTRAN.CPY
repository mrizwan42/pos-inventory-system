000100******************************************************************
000200*    COPY          : LEALTRAN                                   *
000300*    DESCRIPCION    : ARCHIVO DE SALIDA LOYALTY-OUT (BITACORA DE *
000400*                    PUNTOS DE LEALTAD). UN REGISTRO POR GANANCIA*
000500*                    REDENCION, EXPIRACION O AJUSTE MANUAL DE    *
000600*                    PUNTOS DE UN CLIENTE.                       *
000700*    APLICACION    : VENTAS Y CONTROL DE INVENTARIO POS          *
000800******************************************************************
000900* 1997-02-18 EEDR POS-0080 LAYOUT ORIGINAL (PROGRAMA DE LEALTAD  *POS-0080
001000*                           NUEVO PARA ESE AÑO).                 *
001100* 2014-09-02 PEDR POS-0391 SE AGREGA LEA-DESCRIPTION PARA EL     *POS-0391
001200*                           MOTIVO DEL AJUSTE.                   *
001300 01  REG-LEALTRAN.
001400     05  LEA-CUSTOMER-ID          PIC 9(06).
001500     05  LEA-SALE-NUMBER          PIC X(20).
001600     05  LEA-TRANS-TYPE           PIC X(10).
001700         88  LEA-TIPO-GANADO               VALUE 'EARNED    '.
001800         88  LEA-TIPO-REDIMIDO             VALUE 'REDEEMED  '.
001900         88  LEA-TIPO-EXPIRADO             VALUE 'EXPIRED   '.
002000         88  LEA-TIPO-AJUSTADO             VALUE 'ADJUSTED  '.
002100     05  LEA-POINTS               PIC S9(09).
002200     05  LEA-DESCRIPTION          PIC X(40).
002300     05  FILLER                   PIC X(20).
